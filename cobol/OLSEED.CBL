000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Carga de datos de arranque para las Olimpiadas -- deja
000400*          los catalogos y unos pocos torneos/equipos/jugadores
000500*          de muestra para que OLPOSIC/OLPOSSB/OLLLAVE/OLPARTM/
000600*          OLGOLES/OLEVENM/OLROSTM tengan algo para leer en un
000700*          ambiente nuevo (no reemplaza al alta real por pantalla,
000800*          que todavia no esta desarrollada).
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. OLSEED.
001200 AUTHOR. L DENIS.
001300 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001400 DATE-WRITTEN. 02/12/87.
001500 DATE-COMPILED.
001600 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001700******************************************************************
001800*                       C A M B I O S                            *
001900*----------------------------------------------------------------*
002000* 02/12/87 LDN #OL-0102  Alta inicial. Solo cargaba RESULTADO y   *
002100*          TIPO-EVENTO -- lo minimo para que OLPARTM/OLPOSSB      *
002200*          tuvieran catalogo.                                    *
002300* 03/02/87 LDN #OL-0105  Se agrega la carga de un torneo de       *
002400*          futbol de muestra con dos grupos y cuatro equipos      *
002500*          (antes habia que darlos de alta a mano con un editor   *
002600*          de texto sobre TORNEO.DAT/GRUPO.DAT/EQUIPO.DAT).       *
002700* 09/30/87 LDN #OL-0225  Se agrega un torneo de baloncesto de     *
002800*          muestra -- el area funcional pidio poder probar el     *
002900*          cupo de jugadoras mujeres sin tener que cargar todo    *
003000*          a mano.                                                *
003100* 02/18/90 RGV #OL-0253  Se agregan USUARIO y USUARIOS-POR-       *
003200*          EQUIPO de muestra (uno de los jugadores queda          *
003300*          deshabilitado a proposito, para probar el rechazo de   *
003400*          OLROSTM).                                              *
003500* 07/11/91 RGV #OL-0257  Se agregan PARTIDO y EQUIPO-POR-PARTIDO  *
003600*          de muestra -- un partido ya con marcador cargado y     *
003700*          otro todavia programado, para poder probar OLPOSIC     *
003800*          contra un grupo a mitad de fecha.                      *
003900* 04/22/93 RGV #OL-0265  Se agrega EVENTO de muestra (un gol y    *
004000*          una tarjeta amarilla del partido ya jugado).           *
004100* 11/09/98 RGV #OL-0273  Y2K: 020-SELLAR-FECHA-CORRIDA usa ACCEPT *
004200*          FROM DATE (2 digitos de anio) para el sello de la      *
004300*          corrida -- se revisa junto con el resto de los         *
004400*          programas del area, no imprime en ningun reporte,      *
004500*          solo queda en el DISPLAY de resumen.                   *
004600* 03/14/01 MFS #OL-0333  900-MOSTRAR-RESUMEN informa cantidad de  *
004700*          registros grabados por archivo -- antes solo decia     *
004800*          "CARGA TERMINADA" y no se notaba si un WRITE fallaba a *
004900*          mitad de corrida.                                      *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TORNEO       ASSIGN TO "TORNEO"
005800                         ORGANIZATION IS LINE SEQUENTIAL
005900                         FILE STATUS IS WS-TOR-ESTADO.
006000
006100     SELECT GRUPO        ASSIGN TO "GRUPO"
006200                         ORGANIZATION IS LINE SEQUENTIAL
006300                         FILE STATUS IS WS-GRU-ESTADO.
006400
006500     SELECT EQUIPO       ASSIGN TO "EQUIPO"
006600                         ORGANIZATION IS LINE SEQUENTIAL
006700                         FILE STATUS IS WS-EQU-ESTADO.
006800
006900     SELECT PARTIDO      ASSIGN TO "PARTIDO"
007000                         ORGANIZATION IS LINE SEQUENTIAL
007100                         FILE STATUS IS WS-PAR-ESTADO.
007200
007300     SELECT EQUIPOPP     ASSIGN TO "EQUIPOPP"
007400                         ORGANIZATION IS LINE SEQUENTIAL
007500                         FILE STATUS IS WS-EPP-ESTADO.
007600
007700     SELECT RESULTADO    ASSIGN TO "RESULTADO"
007800                         ORGANIZATION IS LINE SEQUENTIAL
007900                         FILE STATUS IS WS-RES-ESTADO.
008000
008100     SELECT EVENTO       ASSIGN TO "EVENTO"
008200                         ORGANIZATION IS LINE SEQUENTIAL
008300                         FILE STATUS IS WS-EVE-ESTADO.
008400
008500     SELECT TIPOEVEN     ASSIGN TO "TIPOEVEN"
008600                         ORGANIZATION IS LINE SEQUENTIAL
008700                         FILE STATUS IS WS-TEV-ESTADO.
008800
008900     SELECT USUARIO      ASSIGN TO "USUARIO"
009000                         ORGANIZATION IS LINE SEQUENTIAL
009100                         FILE STATUS IS WS-USU-ESTADO.
009200
009300     SELECT UPE          ASSIGN TO "UPE"
009400                         ORGANIZATION IS LINE SEQUENTIAL
009500                         FILE STATUS IS WS-UPE-ESTADO.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  TORNEO      LABEL RECORD IS STANDARD.
009900     COPY WTORNEO.
010000 FD  GRUPO       LABEL RECORD IS STANDARD.
010100     COPY WGRUPO.
010200 FD  EQUIPO      LABEL RECORD IS STANDARD.
010300     COPY WEQUIPO.
010400 FD  PARTIDO     LABEL RECORD IS STANDARD.
010500     COPY WPARTIDO.
010600 FD  EQUIPOPP    LABEL RECORD IS STANDARD.
010700     COPY WEPP.
010800 FD  RESULTADO   LABEL RECORD IS STANDARD.
010900     COPY WRESULT.
011000 FD  EVENTO      LABEL RECORD IS STANDARD.
011100     COPY WEVENTO.
011200 FD  TIPOEVEN    LABEL RECORD IS STANDARD.
011300     COPY WTEVENT.
011400 FD  USUARIO     LABEL RECORD IS STANDARD.
011500     COPY WUSUARI.
011600 FD  UPE         LABEL RECORD IS STANDARD.
011700     COPY WUPE.
011800
011900 WORKING-STORAGE SECTION.
012000 77  WS-TOR-ESTADO       PIC XX.
012100 77  WS-GRU-ESTADO       PIC XX.
012200 77  WS-EQU-ESTADO       PIC XX.
012300 77  WS-PAR-ESTADO       PIC XX.
012400 77  WS-EPP-ESTADO       PIC XX.
012500 77  WS-RES-ESTADO       PIC XX.
012600 77  WS-EVE-ESTADO       PIC XX.
012700 77  WS-TEV-ESTADO       PIC XX.
012800 77  WS-USU-ESTADO       PIC XX.
012900 77  WS-UPE-ESTADO       PIC XX.
013000 77  WS-CANT-TOR         PIC 9(03)   COMP VALUE ZERO.
013100 77  WS-CANT-GRU         PIC 9(03)   COMP VALUE ZERO.
013200 77  WS-CANT-EQU         PIC 9(03)   COMP VALUE ZERO.
013300 77  WS-CANT-PAR         PIC 9(03)   COMP VALUE ZERO.
013400 77  WS-CANT-EPP         PIC 9(03)   COMP VALUE ZERO.
013500 77  WS-CANT-RES         PIC 9(03)   COMP VALUE ZERO.
013600 77  WS-CANT-EVE         PIC 9(03)   COMP VALUE ZERO.
013700 77  WS-CANT-TEV         PIC 9(03)   COMP VALUE ZERO.
013800 77  WS-CANT-USU         PIC 9(03)   COMP VALUE ZERO.
013900 77  WS-CANT-UPE         PIC 9(03)   COMP VALUE ZERO.
014000*----------------------------------------------------------------
014100* Sello de fecha/hora de la corrida -- solo para el DISPLAY de
014200* resumen (900-MOSTRAR-RESUMEN), esta carga no imprime listado.
014300*----------------------------------------------------------------
014400 01  WS-FECHA-CORRIDA-8      PIC 9(08)   VALUE ZERO.
014500 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA-8.
014600     03  WS-FEC-CORR-AAAA    PIC 9(04).
014700     03  WS-FEC-CORR-MM      PIC 9(02).
014800     03  WS-FEC-CORR-DD      PIC 9(02).
014900 01  WS-HORA-CORRIDA-4       PIC 9(04)   VALUE ZERO.
015000 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA-4.
015100     03  WS-HOR-CORR-HH      PIC 9(02).
015200     03  WS-HOR-CORR-MM      PIC 9(02).
015300*----------------------------------------------------------------
015400* Total general grabado, solo para el renglon final del resumen.
015500*----------------------------------------------------------------
015600 01  WS-TOTAL-CARGADO       PIC 9(04)    COMP VALUE ZERO.
015700 01  WS-TOTAL-CARGADO-D     PIC ZZZ9.
015800 01  WS-TOTAL-CARGADO-R REDEFINES WS-TOTAL-CARGADO-D
016000                            PIC X(04).
016100
016200 PROCEDURE DIVISION.
016300 COMIENZO.
016400     PERFORM 010-ABRIR-ARCHIVOS.
016500     PERFORM 020-SELLAR-FECHA-CORRIDA.
016600     PERFORM 100-CARGAR-RESULTADO.
016700     PERFORM 110-CARGAR-TIPO-EVENTO.
016800     PERFORM 200-CARGAR-TORNEO.
016900     PERFORM 210-CARGAR-GRUPO.
017000     PERFORM 220-CARGAR-EQUIPO.
017100     PERFORM 230-CARGAR-USUARIO.
017200     PERFORM 240-CARGAR-UPE.
017300     PERFORM 250-CARGAR-PARTIDO.
017400     PERFORM 260-CARGAR-EQUIPOPP.
017500     PERFORM 270-CARGAR-EVENTO.
017600     PERFORM 900-MOSTRAR-RESUMEN.
017700     PERFORM 950-CERRAR-ARCHIVOS.
017800     STOP RUN.
017900*-----------------------------------------------------------------
018000*******
018100 010-ABRIR-ARCHIVOS.
018200*******
018300     OPEN OUTPUT TORNEO.
018400     IF WS-TOR-ESTADO NOT = ZERO
018500         DISPLAY "OLSEED: ERROR EN OPEN TORNEO FS: "
018600                 WS-TOR-ESTADO
018700         STOP RUN.
018800     OPEN OUTPUT GRUPO.
018900     IF WS-GRU-ESTADO NOT = ZERO
019000         DISPLAY "OLSEED: ERROR EN OPEN GRUPO FS: "
019100                 WS-GRU-ESTADO
019200         STOP RUN.
019300     OPEN OUTPUT EQUIPO.
019400     IF WS-EQU-ESTADO NOT = ZERO
019500         DISPLAY "OLSEED: ERROR EN OPEN EQUIPO FS: "
019600                 WS-EQU-ESTADO
019700         STOP RUN.
019800     OPEN OUTPUT PARTIDO.
019900     IF WS-PAR-ESTADO NOT = ZERO
020000         DISPLAY "OLSEED: ERROR EN OPEN PARTIDO FS: "
020100                 WS-PAR-ESTADO
020200         STOP RUN.
020300     OPEN OUTPUT EQUIPOPP.
020400     IF WS-EPP-ESTADO NOT = ZERO
020500         DISPLAY "OLSEED: ERROR EN OPEN EQUIPOPP FS: "
020600                 WS-EPP-ESTADO
020700         STOP RUN.
020800     OPEN OUTPUT RESULTADO.
020900     IF WS-RES-ESTADO NOT = ZERO
021000         DISPLAY "OLSEED: ERROR EN OPEN RESULTADO FS: "
021100                 WS-RES-ESTADO
021200         STOP RUN.
021300     OPEN OUTPUT EVENTO.
021400     IF WS-EVE-ESTADO NOT = ZERO
021500         DISPLAY "OLSEED: ERROR EN OPEN EVENTO FS: "
021600                 WS-EVE-ESTADO
021700         STOP RUN.
021800     OPEN OUTPUT TIPOEVEN.
021900     IF WS-TEV-ESTADO NOT = ZERO
022000         DISPLAY "OLSEED: ERROR EN OPEN TIPOEVEN FS: "
022100                 WS-TEV-ESTADO
022200         STOP RUN.
022300     OPEN OUTPUT USUARIO.
022400     IF WS-USU-ESTADO NOT = ZERO
022500         DISPLAY "OLSEED: ERROR EN OPEN USUARIO FS: "
022600                 WS-USU-ESTADO
022700         STOP RUN.
022800     OPEN OUTPUT UPE.
022900     IF WS-UPE-ESTADO NOT = ZERO
023000         DISPLAY "OLSEED: ERROR EN OPEN UPE FS: "
023100                 WS-UPE-ESTADO
023200         STOP RUN.
023300*-----------------------------------------------------------------
023400*******
023500 020-SELLAR-FECHA-CORRIDA.
023600*******
023700     ACCEPT WS-FECHA-CORRIDA-8 FROM DATE YYYYMMDD.
023800     ACCEPT WS-HORA-CORRIDA-4 FROM TIME.
023900*-----------------------------------------------------------------
024000*******
024100 100-CARGAR-RESULTADO.
024200*******
024300     MOVE 1                    TO WRES-ID-RESULTADO.
024400     MOVE "GANADOR"             TO WRES-NOMBRE-RESULTADO.
024500     WRITE WRES-REG.
024600     ADD 1 TO WS-CANT-RES.
024700
024800     MOVE 2                    TO WRES-ID-RESULTADO.
024900     MOVE "PERDEDOR"            TO WRES-NOMBRE-RESULTADO.
025000     WRITE WRES-REG.
025100     ADD 1 TO WS-CANT-RES.
025200
025300     MOVE 3                    TO WRES-ID-RESULTADO.
025400     MOVE "EMPATE"              TO WRES-NOMBRE-RESULTADO.
025500     WRITE WRES-REG.
025600     ADD 1 TO WS-CANT-RES.
025700
025800     MOVE 4                    TO WRES-ID-RESULTADO.
025900     MOVE "WO"                  TO WRES-NOMBRE-RESULTADO.
026000     WRITE WRES-REG.
026100     ADD 1 TO WS-CANT-RES.
026200*-----------------------------------------------------------------
026300*******
026400 110-CARGAR-TIPO-EVENTO.
026500*******
026600     MOVE 1                    TO WTEV-ID-TIPO-EVENTO.
026700     MOVE "GOL"                 TO WTEV-NOMBRE-TIPO-EVENTO.
026800     MOVE ZERO                  TO WTEV-PUNTOS-NEGATIVOS.
026900     MOVE 1                     TO WTEV-ID-DEPORTE.
027000     MOVE "N"                   TO WTEV-REQUIERE-JUGADOR.
027100     WRITE WTEV-REG.
027200     ADD 1 TO WS-CANT-TEV.
027300
027400     MOVE 2                    TO WTEV-ID-TIPO-EVENTO.
027500     MOVE "TARJETA AMARILLA"    TO WTEV-NOMBRE-TIPO-EVENTO.
027600     MOVE 1                     TO WTEV-PUNTOS-NEGATIVOS.
027700     MOVE 1                     TO WTEV-ID-DEPORTE.
027800     MOVE "Y"                   TO WTEV-REQUIERE-JUGADOR.
027900     WRITE WTEV-REG.
028000     ADD 1 TO WS-CANT-TEV.
028100
028200     MOVE 3                    TO WTEV-ID-TIPO-EVENTO.
028300     MOVE "TARJETA ROJA"        TO WTEV-NOMBRE-TIPO-EVENTO.
028400     MOVE 3                     TO WTEV-PUNTOS-NEGATIVOS.
028500     MOVE 1                     TO WTEV-ID-DEPORTE.
028600     MOVE "Y"                   TO WTEV-REQUIERE-JUGADOR.
028700     WRITE WTEV-REG.
028800     ADD 1 TO WS-CANT-TEV.
028900
029000     MOVE 4                    TO WTEV-ID-TIPO-EVENTO.
029100     MOVE "ABANDONO DE CANCHA (WO)" TO WTEV-NOMBRE-TIPO-EVENTO.
029200     MOVE 5                     TO WTEV-PUNTOS-NEGATIVOS.
029300     MOVE 1                     TO WTEV-ID-DEPORTE.
029400     MOVE "N"                   TO WTEV-REQUIERE-JUGADOR.
029500     WRITE WTEV-REG.
029600     ADD 1 TO WS-CANT-TEV.
029700
029800     MOVE 5                    TO WTEV-ID-TIPO-EVENTO.
029900     MOVE "FALTA PERSONAL"      TO WTEV-NOMBRE-TIPO-EVENTO.
030000     MOVE 1                     TO WTEV-PUNTOS-NEGATIVOS.
030100     MOVE 2                     TO WTEV-ID-DEPORTE.
030200     MOVE "Y"                   TO WTEV-REQUIERE-JUGADOR.
030300     WRITE WTEV-REG.
030400     ADD 1 TO WS-CANT-TEV.
030500
030600     MOVE 6                    TO WTEV-ID-TIPO-EVENTO.
030700     MOVE "DESCALIFICACION"     TO WTEV-NOMBRE-TIPO-EVENTO.
030800     MOVE 5                     TO WTEV-PUNTOS-NEGATIVOS.
030900     MOVE 2                     TO WTEV-ID-DEPORTE.
031000     MOVE "N"                   TO WTEV-REQUIERE-JUGADOR.
031100     WRITE WTEV-REG.
031200     ADD 1 TO WS-CANT-TEV.
031300*-----------------------------------------------------------------
031400*******
031500 200-CARGAR-TORNEO.
031600*******
031700     MOVE 1                    TO WTOR-ID-TORNEO.
031800     MOVE "COPA INTERNA DE FUTBOL 1990"  TO WTOR-NOMBRE-TORNEO.
031900     MOVE 1                     TO WTOR-ID-DEPORTE.
032000     MOVE "FUTBOL"              TO WTOR-NOMBRE-DEPORTE.
032100     MOVE 100                   TO WTOR-ID-OLIMPIADA.
032200     WRITE WTOR-REG.
032300     ADD 1 TO WS-CANT-TOR.
032400
032500     MOVE 2                    TO WTOR-ID-TORNEO.
032600     MOVE "TORNEO INTERNO DE BALONCESTO 1990" TO
033000                                WTOR-NOMBRE-TORNEO.
033100     MOVE 2                     TO WTOR-ID-DEPORTE.
033200     MOVE "BALONCESTO"          TO WTOR-NOMBRE-DEPORTE.
033300     MOVE 100                   TO WTOR-ID-OLIMPIADA.
033400     WRITE WTOR-REG.
033500     ADD 1 TO WS-CANT-TOR.
033600*-----------------------------------------------------------------
033700*******
033800 210-CARGAR-GRUPO.
033900*******
034000     MOVE 1                    TO WGRU-ID-GRUPO.
034100     MOVE "A"                   TO WGRU-NOMBRE-GRUPO.
034200     MOVE 1                     TO WGRU-ID-TORNEO.
034300     WRITE WGRU-REG.
034400     ADD 1 TO WS-CANT-GRU.
034500
034600     MOVE 2                    TO WGRU-ID-GRUPO.
034700     MOVE "B"                   TO WGRU-NOMBRE-GRUPO.
034800     MOVE 1                     TO WGRU-ID-TORNEO.
034900     WRITE WGRU-REG.
035000     ADD 1 TO WS-CANT-GRU.
035100
035200     MOVE 3                    TO WGRU-ID-GRUPO.
035300     MOVE "A"                   TO WGRU-NOMBRE-GRUPO.
035400     MOVE 2                     TO WGRU-ID-TORNEO.
035500     WRITE WGRU-REG.
035600     ADD 1 TO WS-CANT-GRU.
035700
035800     MOVE 4                    TO WGRU-ID-GRUPO.
035900     MOVE "B"                   TO WGRU-NOMBRE-GRUPO.
036000     MOVE 2                     TO WGRU-ID-TORNEO.
036100     WRITE WGRU-REG.
036200     ADD 1 TO WS-CANT-GRU.
036300*-----------------------------------------------------------------
036400*******
036500 220-CARGAR-EQUIPO.
036600*******
036700     MOVE 1                    TO WEQU-ID-EQUIPO.
036800     MOVE "LOS TIGRES"          TO WEQU-NOMBRE-EQUIPO.
036900     MOVE 1                     TO WEQU-ID-TORNEO.
037000     MOVE 1                     TO WEQU-ID-GRUPO.
037100     WRITE WEQU-REG.
037200     ADD 1 TO WS-CANT-EQU.
037300
037400     MOVE 2                    TO WEQU-ID-EQUIPO.
037500     MOVE "LOS LEONES"          TO WEQU-NOMBRE-EQUIPO.
037600     MOVE 1                     TO WEQU-ID-TORNEO.
037700     MOVE 1                     TO WEQU-ID-GRUPO.
037800     WRITE WEQU-REG.
037900     ADD 1 TO WS-CANT-EQU.
038000
038100     MOVE 3                    TO WEQU-ID-EQUIPO.
038200     MOVE "AGUILAS FC"          TO WEQU-NOMBRE-EQUIPO.
038300     MOVE 1                     TO WEQU-ID-TORNEO.
038400     MOVE 2                     TO WEQU-ID-GRUPO.
038500     WRITE WEQU-REG.
038600     ADD 1 TO WS-CANT-EQU.
038700
038800     MOVE 4                    TO WEQU-ID-EQUIPO.
038900     MOVE "PANTERAS FC"         TO WEQU-NOMBRE-EQUIPO.
039000     MOVE 1                     TO WEQU-ID-TORNEO.
039100     MOVE 2                     TO WEQU-ID-GRUPO.
039200     WRITE WEQU-REG.
039300     ADD 1 TO WS-CANT-EQU.
039400
039500     MOVE 5                    TO WEQU-ID-EQUIPO.
039600     MOVE "HALCONES BASQUET"    TO WEQU-NOMBRE-EQUIPO.
039700     MOVE 2                     TO WEQU-ID-TORNEO.
039800     MOVE 3                     TO WEQU-ID-GRUPO.
039900     WRITE WEQU-REG.
040000     ADD 1 TO WS-CANT-EQU.
040100
040200     MOVE 6                    TO WEQU-ID-EQUIPO.
040300     MOVE "COMETAS BASQUET"     TO WEQU-NOMBRE-EQUIPO.
040400     MOVE 2                     TO WEQU-ID-TORNEO.
040500     MOVE 3                     TO WEQU-ID-GRUPO.
040600     WRITE WEQU-REG.
040700     ADD 1 TO WS-CANT-EQU.
040800*-----------------------------------------------------------------
040900*******
041000 230-CARGAR-USUARIO.
041100*******
041200     MOVE 1                    TO WUSU-ID-USUARIO.
041300     MOVE "PEREZ, JUAN"         TO WUSU-NOMBRE-USUARIO.
041400     MOVE 1                     TO WUSU-ID-ROL.
041500     MOVE 1                     TO WUSU-ID-GENERO.
041600     MOVE "Y"                   TO WUSU-HABILITADO.
041700     WRITE WUSU-REG.
041800     ADD 1 TO WS-CANT-USU.
041900
042000     MOVE 2                    TO WUSU-ID-USUARIO.
042100     MOVE "GOMEZ, LUIS"         TO WUSU-NOMBRE-USUARIO.
042200     MOVE 1                     TO WUSU-ID-ROL.
042300     MOVE 1                     TO WUSU-ID-GENERO.
042400     MOVE "Y"                   TO WUSU-HABILITADO.
042500     WRITE WUSU-REG.
042600     ADD 1 TO WS-CANT-USU.
042700
042800     MOVE 3                    TO WUSU-ID-USUARIO.
042900     MOVE "FERNANDEZ, ANA"      TO WUSU-NOMBRE-USUARIO.
043000     MOVE 1                     TO WUSU-ID-ROL.
043100     MOVE 2                     TO WUSU-ID-GENERO.
043200     MOVE "Y"                   TO WUSU-HABILITADO.
043300     WRITE WUSU-REG.
043400     ADD 1 TO WS-CANT-USU.
043500
043600     MOVE 4                    TO WUSU-ID-USUARIO.
043700     MOVE "DIAZ, MARIA"         TO WUSU-NOMBRE-USUARIO.
043800     MOVE 1                     TO WUSU-ID-ROL.
043900     MOVE 2                     TO WUSU-ID-GENERO.
044000     MOVE "Y"                   TO WUSU-HABILITADO.
044100     WRITE WUSU-REG.
044200     ADD 1 TO WS-CANT-USU.
044300
044400     MOVE 5                    TO WUSU-ID-USUARIO.
044500     MOVE "MARTINEZ, PABLO"     TO WUSU-NOMBRE-USUARIO.
044600     MOVE 1                     TO WUSU-ID-ROL.
044700     MOVE 1                     TO WUSU-ID-GENERO.
044800     MOVE "Y"                   TO WUSU-HABILITADO.
044900     WRITE WUSU-REG.
045000     ADD 1 TO WS-CANT-USU.
045100
045200     MOVE 6                    TO WUSU-ID-USUARIO.
045300     MOVE "SUAREZ, CARLOS"      TO WUSU-NOMBRE-USUARIO.
045400     MOVE 1                     TO WUSU-ID-ROL.
045500     MOVE 1                     TO WUSU-ID-GENERO.
045600     MOVE "N"                   TO WUSU-HABILITADO.
045700     WRITE WUSU-REG.
045800     ADD 1 TO WS-CANT-USU.
045900
046000     MOVE 7                    TO WUSU-ID-USUARIO.
046100     MOVE "ROJAS, LUCIA"        TO WUSU-NOMBRE-USUARIO.
046200     MOVE 1                     TO WUSU-ID-ROL.
046300     MOVE 2                     TO WUSU-ID-GENERO.
046400     MOVE "Y"                   TO WUSU-HABILITADO.
046500     WRITE WUSU-REG.
046600     ADD 1 TO WS-CANT-USU.
046700
046800     MOVE 8                    TO WUSU-ID-USUARIO.
046900     MOVE "IBARRA, DIEGO"       TO WUSU-NOMBRE-USUARIO.
047000     MOVE 1                     TO WUSU-ID-ROL.
047100     MOVE 1                     TO WUSU-ID-GENERO.
047200     MOVE "Y"                   TO WUSU-HABILITADO.
047300     WRITE WUSU-REG.
047400     ADD 1 TO WS-CANT-USU.
047500
047600     MOVE 9                    TO WUSU-ID-USUARIO.
047700     MOVE "CASTRO, VALENTINA"   TO WUSU-NOMBRE-USUARIO.
047800     MOVE 1                     TO WUSU-ID-ROL.
047900     MOVE 2                     TO WUSU-ID-GENERO.
048000     MOVE "Y"                   TO WUSU-HABILITADO.
048100     WRITE WUSU-REG.
048200     ADD 1 TO WS-CANT-USU.
048300
048400     MOVE 10                   TO WUSU-ID-USUARIO.
048500     MOVE "MOLINA, RICARDO"     TO WUSU-NOMBRE-USUARIO.
048600     MOVE 2                     TO WUSU-ID-ROL.
048700     MOVE 1                     TO WUSU-ID-GENERO.
048800     MOVE "Y"                   TO WUSU-HABILITADO.
048900     WRITE WUSU-REG.
049000     ADD 1 TO WS-CANT-USU.
049100
049200     MOVE 11                   TO WUSU-ID-USUARIO.
049300     MOVE "VEGA, PATRICIA"      TO WUSU-NOMBRE-USUARIO.
049400     MOVE 2                     TO WUSU-ID-ROL.
049500     MOVE 2                     TO WUSU-ID-GENERO.
049600     MOVE "Y"                   TO WUSU-HABILITADO.
049700     WRITE WUSU-REG.
049800     ADD 1 TO WS-CANT-USU.
049900*-----------------------------------------------------------------
050000*******
050100 240-CARGAR-UPE.
050200*******
050300     MOVE 1                    TO WUPE-ID-UPE.
050400     MOVE 1                     TO WUPE-ID-USUARIO.
050500     MOVE 1                     TO WUPE-ID-EQUIPO.
050600     MOVE 1                     TO WUPE-ID-TORNEO.
050700     WRITE WUPE-REG.
050800     ADD 1 TO WS-CANT-UPE.
050900
051000     MOVE 2                    TO WUPE-ID-UPE.
051100     MOVE 2                     TO WUPE-ID-USUARIO.
051200     MOVE 1                     TO WUPE-ID-EQUIPO.
051300     MOVE 1                     TO WUPE-ID-TORNEO.
051400     WRITE WUPE-REG.
051500     ADD 1 TO WS-CANT-UPE.
051600
051700     MOVE 3                    TO WUPE-ID-UPE.
051800     MOVE 3                     TO WUPE-ID-USUARIO.
051900     MOVE 1                     TO WUPE-ID-EQUIPO.
052000     MOVE 1                     TO WUPE-ID-TORNEO.
052100     WRITE WUPE-REG.
052200     ADD 1 TO WS-CANT-UPE.
052300
052400     MOVE 4                    TO WUPE-ID-UPE.
052500     MOVE 5                     TO WUPE-ID-USUARIO.
052600     MOVE 2                     TO WUPE-ID-EQUIPO.
052700     MOVE 1                     TO WUPE-ID-TORNEO.
052800     WRITE WUPE-REG.
052900     ADD 1 TO WS-CANT-UPE.
053000
053100     MOVE 5                    TO WUPE-ID-UPE.
053200     MOVE 4                     TO WUPE-ID-USUARIO.
053300     MOVE 5                     TO WUPE-ID-EQUIPO.
053400     MOVE 2                     TO WUPE-ID-TORNEO.
053500     WRITE WUPE-REG.
053600     ADD 1 TO WS-CANT-UPE.
053700
053800     MOVE 6                    TO WUPE-ID-UPE.
053900     MOVE 8                     TO WUPE-ID-USUARIO.
054000     MOVE 5                     TO WUPE-ID-EQUIPO.
054100     MOVE 2                     TO WUPE-ID-TORNEO.
054200     WRITE WUPE-REG.
054300     ADD 1 TO WS-CANT-UPE.
054400*-----------------------------------------------------------------
054500*******
054600 250-CARGAR-PARTIDO.
054700*******
054800     MOVE 1                    TO WPAR-ID-PARTIDO.
054900     MOVE 19900615              TO WPAR-FECHA-PARTIDO.
055000     MOVE 1600                  TO WPAR-HORA-PARTIDO.
055100     MOVE 1                     TO WPAR-ID-LUGAR.
055200     MOVE 1                     TO WPAR-ID-TORNEO.
055300     MOVE 1                     TO WPAR-ID-FASE.
055400     MOVE 1                     TO WPAR-ID-GRUPO.
055500     MOVE 1                     TO WPAR-ID-JORNADA.
055600     MOVE 10                    TO WPAR-ID-ARBITRO.
055700     MOVE "TERMINADO"           TO WPAR-ESTADO-PARTIDO.
055800     MOVE "PARTIDO DE FECHA 1, JUGADO SIN INCIDENTES DE"
055900-             " CANCHA." TO WPAR-OBSERVACIONES.
056000     WRITE WPAR-REG.
056100     ADD 1 TO WS-CANT-PAR.
056200
056300     MOVE 2                    TO WPAR-ID-PARTIDO.
056400     MOVE 19900622              TO WPAR-FECHA-PARTIDO.
056500     MOVE 1700                  TO WPAR-HORA-PARTIDO.
056600     MOVE 2                     TO WPAR-ID-LUGAR.
056700     MOVE 1                     TO WPAR-ID-TORNEO.
056800     MOVE 1                     TO WPAR-ID-FASE.
056900     MOVE 2                     TO WPAR-ID-GRUPO.
057000     MOVE 2                     TO WPAR-ID-JORNADA.
057100     MOVE 11                    TO WPAR-ID-ARBITRO.
057200     MOVE "PROGRAMADO"          TO WPAR-ESTADO-PARTIDO.
057300     MOVE SPACES                TO WPAR-OBSERVACIONES.
057400     WRITE WPAR-REG.
057500     ADD 1 TO WS-CANT-PAR.
057600*-----------------------------------------------------------------
057700*******
057800 260-CARGAR-EQUIPOPP.
057900*******
058000     MOVE 1                    TO WEPP-ID-EPP.
058100     MOVE 1                     TO WEPP-ID-PARTIDO.
058200     MOVE 1                     TO WEPP-ID-EQUIPO.
058300     MOVE 3                     TO WEPP-PUNTOS.
058400     MOVE "S"                   TO WEPP-PUNTOS-CARGADO.
058500     MOVE 1                     TO WEPP-ID-RESULTADO.
058600     WRITE WEPP-REG.
058700     ADD 1 TO WS-CANT-EPP.
058800
058900     MOVE 2                    TO WEPP-ID-EPP.
059000     MOVE 1                     TO WEPP-ID-PARTIDO.
059100     MOVE 2                     TO WEPP-ID-EQUIPO.
059200     MOVE 1                     TO WEPP-PUNTOS.
059300     MOVE "S"                   TO WEPP-PUNTOS-CARGADO.
059400     MOVE 2                     TO WEPP-ID-RESULTADO.
059500     WRITE WEPP-REG.
059600     ADD 1 TO WS-CANT-EPP.
059700
059800     MOVE 3                    TO WEPP-ID-EPP.
059900     MOVE 2                     TO WEPP-ID-PARTIDO.
060000     MOVE 3                     TO WEPP-ID-EQUIPO.
060100     MOVE ZERO                  TO WEPP-PUNTOS.
060200     MOVE "N"                   TO WEPP-PUNTOS-CARGADO.
060300     MOVE ZERO                  TO WEPP-ID-RESULTADO.
060400     WRITE WEPP-REG.
060500     ADD 1 TO WS-CANT-EPP.
060600
060700     MOVE 4                    TO WEPP-ID-EPP.
060800     MOVE 2                     TO WEPP-ID-PARTIDO.
060900     MOVE 4                     TO WEPP-ID-EQUIPO.
061000     MOVE ZERO                  TO WEPP-PUNTOS.
061100     MOVE "N"                   TO WEPP-PUNTOS-CARGADO.
061200     MOVE ZERO                  TO WEPP-ID-RESULTADO.
061300     WRITE WEPP-REG.
061400     ADD 1 TO WS-CANT-EPP.
061500*-----------------------------------------------------------------
061600*******
061700 270-CARGAR-EVENTO.
061800*******
061900     MOVE 1                    TO WEVE-ID-EVENTO.
062000     MOVE 1                     TO WEVE-ID-EPP.
062100     MOVE 1                     TO WEVE-ID-USUARIO-JUGADOR.
062200     MOVE 1                     TO WEVE-ID-TIPO-EVENTO.
062300     MOVE "GOL DE PEREZ, JUAN A LOS 23 MINUTOS DEL PRIMER"
062400-                 " TIEMPO." TO WEVE-OBSERVACIONES.
062500     WRITE WEVE-REG.
062600     ADD 1 TO WS-CANT-EVE.
062700
062800     MOVE 2                    TO WEVE-ID-EVENTO.
062900     MOVE 1                     TO WEVE-ID-EPP.
063000     MOVE 2                     TO WEVE-ID-USUARIO-JUGADOR.
063100     MOVE 2                     TO WEVE-ID-TIPO-EVENTO.
063200     MOVE "AMONESTADO POR JUEGO BRUSCO SOBRE EL LATERAL"
063300-                 " VISITANTE." TO WEVE-OBSERVACIONES.
063400     WRITE WEVE-REG.
063500     ADD 1 TO WS-CANT-EVE.
063600*-----------------------------------------------------------------
063700*******
063800 900-MOSTRAR-RESUMEN.
063900*******
064000     DISPLAY "OLSEED: CARGA DE ARRANQUE TERMINADA EL "
064100             WS-FEC-CORR-DD "/" WS-FEC-CORR-MM "/"
064200             WS-FEC-CORR-AAAA " A LAS " WS-HOR-CORR-HH ":"
064300             WS-HOR-CORR-MM.
064400     DISPLAY "OLSEED: RESULTADO....: " WS-CANT-RES.
064500     DISPLAY "OLSEED: TIPO-EVENTO..: " WS-CANT-TEV.
064600     DISPLAY "OLSEED: TORNEO.......: " WS-CANT-TOR.
064700     DISPLAY "OLSEED: GRUPO........: " WS-CANT-GRU.
064800     DISPLAY "OLSEED: EQUIPO.......: " WS-CANT-EQU.
064900     DISPLAY "OLSEED: USUARIO......: " WS-CANT-USU.
065000     DISPLAY "OLSEED: UPE..........: " WS-CANT-UPE.
065100     DISPLAY "OLSEED: PARTIDO......: " WS-CANT-PAR.
065200     DISPLAY "OLSEED: EQUIPOPP.....: " WS-CANT-EPP.
065300     DISPLAY "OLSEED: EVENTO.......: " WS-CANT-EVE.
065400     COMPUTE WS-TOTAL-CARGADO = WS-CANT-RES + WS-CANT-TEV +
065500             WS-CANT-TOR + WS-CANT-GRU + WS-CANT-EQU +
065600             WS-CANT-USU + WS-CANT-UPE + WS-CANT-PAR +
065700             WS-CANT-EPP + WS-CANT-EVE.
065800     MOVE WS-TOTAL-CARGADO TO WS-TOTAL-CARGADO-D.
065900     DISPLAY "OLSEED: TOTAL DE REGISTROS GRABADOS: "
066000             WS-TOTAL-CARGADO-R.
066100*-----------------------------------------------------------------
066200*******
066300 950-CERRAR-ARCHIVOS.
066400*******
066500     CLOSE TORNEO GRUPO EQUIPO PARTIDO EQUIPOPP RESULTADO
066600           EVENTO TIPOEVEN USUARIO UPE.
