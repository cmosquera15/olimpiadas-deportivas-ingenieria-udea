000100******************************************************************
000200* WPARAM.CPY
000300* Layout: tarjeta de parametros de corrida (torneo/grupo a
000400* procesar). Un solo registro por corrida.
000500* Usado por: OLPOSIC, OLGOLES, OLLLAVE.
000600*----------------------------------------------------------------
000700* 1987-05-04 LDN  #OL-0160  Alta inicial -- antes el torneo venia
000800*                 fijo por PROCEDURE DIVISION USING en pruebas.
000900* 1999-01-19 LDN  #OL-0305  WPARM-ID-GRUPO en cero corre el
001000*                 listado para TODOS los grupos del torneo (antes
001100*                 hacia falta un grupo puntual siempre).
001200* 2001-03-14 MFS  #OL-0330  WPARM-OPER para que OLLLAVE sepa que
001300*                 accion de la fase eliminatoria correr (V/C/G).
001400******************************************************************
001500 01  WPARM-REG.
001600     03  WPARM-ID-TORNEO         PIC 9(05).
001700     03  WPARM-ID-GRUPO          PIC 9(05).
001800     03  WPARM-OPER              PIC X(01).
001900        88  WPARM-OPER-VERIFICAR       VALUE 'V'.
002000        88  WPARM-OPER-CLASIFICAR      VALUE 'C'.
002100        88  WPARM-OPER-GENERAR-LLAVES  VALUE 'G'.
002200     03  FILLER                  PIC X(09).
