000100******************************************************************
000200* WEPP.CPY
000300* Layout: registro de EQUIPO-POR-PARTIDO (una fila por lado, dos
000400* filas por partido -- fila 1 = local, fila 2 = visitante).
000500* Usado por: OLPOSIC, OLPOSSB, OLLLAVE, OLGOLES, OLPARTM, OLSEED.
000600*----------------------------------------------------------------
000700* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000800* 1987-07-13 LDN  #OL-0205  PUNTOS/ID-RESULTADO nacen en cero
000900*                 (sin marcador cargado) hasta que corre OLPARTM.
001000******************************************************************
001100 01  WEPP-REG.
001200     03  WEPP-ID-EPP             PIC 9(05).
001300     03  WEPP-ID-PARTIDO         PIC 9(05).
001400     03  WEPP-ID-EQUIPO          PIC 9(05).
001500     03  WEPP-PUNTOS             PIC 9(03).
001600     03  WEPP-PUNTOS-CARGADO     PIC X(01).
001700        88  WEPP-SIN-PUNTOS      VALUE 'N'.
001800        88  WEPP-CON-PUNTOS      VALUE 'S'.
001900     03  WEPP-ID-RESULTADO       PIC 9(05).
002000     03  FILLER                  PIC X(12).
