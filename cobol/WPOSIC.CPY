000100******************************************************************
000200* WPOSIC.CPY
000300* Layout: FILA-POSICION, una fila de la tabla de posiciones,
000400* salida de OLPOSSB (motor) hacia OLPOSIC y OLLLAVE.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1998-11-09 LDN  #OL-0270  FAIR-PLAY pasa a COMP-3 con 2
000800*                 decimales (antes venia como entero truncado).
000900* 2001-02-06 LDN  #OL-0318  Se agrega CESTAS-PRIMER-PARTIDO, solo
001000*                 para el desempate final de baloncesto (S2b.5);
001100*                 no se imprime en el listado.
001200******************************************************************
001300 01  WPOS-FILA.
001400     03  WPOS-ID-EQUIPO          PIC 9(05).
001500     03  WPOS-NOMBRE-EQUIPO      PIC X(80).
001600     03  WPOS-PJ                 PIC 9(03).
001700     03  WPOS-PG                 PIC 9(03).
001800     03  WPOS-PE                 PIC 9(03).
001900     03  WPOS-PP                 PIC 9(03).
002000     03  WPOS-PWO                PIC 9(03).
002100     03  WPOS-GF                 PIC 9(04).
002200     03  WPOS-GC                 PIC 9(04).
002300     03  WPOS-DG                 PIC S9(04).
002400     03  WPOS-PTS                PIC 9(04).
002500     03  WPOS-FAIR-PLAY          PIC S9(05)V9(02) COMP-3.
002600     03  WPOS-CESTAS-1O-PARTIDO  PIC 9(04) COMP.
002700     03  WPOS-ID-GRUPO           PIC 9(05).
002800     03  WPOS-NOMBRE-GRUPO       PIC X(01).
002900     03  FILLER                  PIC X(10).
