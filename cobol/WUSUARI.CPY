000100******************************************************************
000200* WUSUARI.CPY
000300* Layout: registro de USUARIO (jugador o arbitro).
000400* Usado por: OLGOLES, OLEVENM, OLROSTM, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1989-01-16 LDN  #OL-0240  ID-GENERO se usa para el cupo de
000800*                 jugadoras minimas por equipo (ver OLROSTM 500).
000900* 1990-03-01 LDN  #OL-0256  No existe todavia tabla ROL/GENERO
001000*                 propia -- el area funcional no la definio. Se
001100*                 fija por convencion de sistema: ID-ROL 1 =
001200*                 JUGADOR, 2 = ARBITRO; ID-GENERO 1 = MASCULINO,
001300*                 2 = FEMENINO. Ver OLROSTM 400/500.
001400******************************************************************
001500 01  WUSU-REG.
001600     03  WUSU-ID-USUARIO         PIC 9(05).
001700     03  WUSU-NOMBRE-USUARIO     PIC X(80).
001800     03  WUSU-ID-ROL             PIC 9(05).
001900        88  WUSU-ROL-JUGADOR     VALUE 1.
002000        88  WUSU-ROL-ARBITRO     VALUE 2.
002100     03  WUSU-ID-GENERO          PIC 9(05).
002200        88  WUSU-GENERO-MASCULINO VALUE 1.
002300        88  WUSU-GENERO-FEMENINO  VALUE 2.
002400     03  WUSU-HABILITADO         PIC X(01).
002500        88  WUSU-ESTA-HABILITADO VALUE 'Y'.
002600        88  WUSU-ESTA-DESHABILIT VALUE 'N'.
002700     03  FILLER                  PIC X(10).
