000100******************************************************************
000200* WUPE.CPY
000300* Layout: registro de USUARIOS-POR-EQUIPO (planilla de buena fe,
000400* un jugador rostered a un equipo dentro de un torneo puntual).
000500* Usado por: OLGOLES, OLEVENM, OLROSTM, OLSEED.
000600*----------------------------------------------------------------
000700* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000800******************************************************************
000900 01  WUPE-REG.
001000     03  WUPE-ID-UPE             PIC 9(05).
001100     03  WUPE-ID-USUARIO         PIC 9(05).
001200     03  WUPE-ID-EQUIPO          PIC 9(05).
001300     03  WUPE-ID-TORNEO          PIC 9(05).
001400     03  FILLER                  PIC X(11).
