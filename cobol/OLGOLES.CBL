000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Tabla de goleadores de las Olimpiadas -- cuenta los
000400*          eventos de tipo GOL cargados a cada jugador anotado en
000500*          la planilla de buena fe de un torneo y los ordena de
000600*          mayor a menor.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. OLGOLES.
001000 AUTHOR. L DENIS.
001100 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001200 DATE-WRITTEN. 12/10/87.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001500******************************************************************
001600*                       C A M B I O S                            *
001700*----------------------------------------------------------------*
001800* 12/10/87 LDN #OL-0230  Alta inicial. Un solo torneo por corrida,*
001900*          igual que el listado de posiciones.                   *
002000* 08/24/88 LDN #OL-0221  El chequeo de "es GOL" se hace por       *
002100*          INSPECT TALLYING sobre NOMBRE-TIPO-EVENTO en vez de    *
002200*          comparar contra una lista fija de IDs (el catalogo     *
002300*          puede tener mas de un tipo de evento de gol).         *
002400* 04/02/90 RGV #OL-0260  Se arma la tabla de partidos/EPP del     *
002500*          torneo antes de leer EVENTO, para no tener que abrir   *
002600*          PARTIDO una vez por evento.                           *
002700* 11/09/98 RGV #OL-0271  Y2K: PE1-FECHA-AA de 4 digitos, no se    *
002800*          arma mas el siglo a mano.                              *
002900* 03/14/01 MFS #OL-0331  Empate en goles se desempata por nombre  *
003000*          de jugador ascendente (antes quedaba en el orden de    *
003100*          lectura de la planilla).                               *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PARM         ASSIGN TO "PARM"
004000                         ORGANIZATION IS LINE SEQUENTIAL
004100                         FILE STATUS IS WS-PRM-ESTADO.
004200
004300     SELECT TORNEO       ASSIGN TO "TORNEO"
004400                         ORGANIZATION IS LINE SEQUENTIAL
004500                         FILE STATUS IS WS-TOR-ESTADO.
004600
004700     SELECT EQUIPO       ASSIGN TO "EQUIPO"
004800                         ORGANIZATION IS LINE SEQUENTIAL
004900                         FILE STATUS IS WS-EQU-ESTADO.
005000
005100     SELECT UPE          ASSIGN TO "UPE"
005200                         ORGANIZATION IS LINE SEQUENTIAL
005300                         FILE STATUS IS WS-UPE-ESTADO.
005400
005500     SELECT USUARIO      ASSIGN TO "USUARIO"
005600                         ORGANIZATION IS LINE SEQUENTIAL
005700                         FILE STATUS IS WS-USU-ESTADO.
005800
005900     SELECT PARTIDO      ASSIGN TO "PARTIDO"
006000                         ORGANIZATION IS LINE SEQUENTIAL
006100                         FILE STATUS IS WS-PAR-ESTADO.
006200
006300     SELECT EQUIPOPP     ASSIGN TO "EQUIPOPP"
006400                         ORGANIZATION IS LINE SEQUENTIAL
006500                         FILE STATUS IS WS-EPP-ESTADO.
006600
006700     SELECT EVENTO       ASSIGN TO "EVENTO"
006800                         ORGANIZATION IS LINE SEQUENTIAL
006900                         FILE STATUS IS WS-EVE-ESTADO.
007000
007100     SELECT TIPOEVEN     ASSIGN TO "TIPOEVEN"
007200                         ORGANIZATION IS LINE SEQUENTIAL
007300                         FILE STATUS IS WS-TEV-ESTADO.
007400
007500     SELECT LISTADO      ASSIGN TO "LISTADO"
007600                         ORGANIZATION IS LINE SEQUENTIAL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  PARM        LABEL RECORD IS STANDARD.
008000     COPY WPARAM.
008100 FD  TORNEO      LABEL RECORD IS STANDARD.
008200     COPY WTORNEO.
008300 FD  EQUIPO      LABEL RECORD IS STANDARD.
008400     COPY WEQUIPO.
008500 FD  UPE         LABEL RECORD IS STANDARD.
008600     COPY WUPE.
008700 FD  USUARIO     LABEL RECORD IS STANDARD.
008800     COPY WUSUARI.
008900 FD  PARTIDO     LABEL RECORD IS STANDARD.
009000     COPY WPARTIDO.
009100 FD  EQUIPOPP    LABEL RECORD IS STANDARD.
009200     COPY WEPP.
009300 FD  EVENTO      LABEL RECORD IS STANDARD.
009400     COPY WEVENTO.
009500 FD  TIPOEVEN    LABEL RECORD IS STANDARD.
009600     COPY WTEVENT.
009700 FD  LISTADO     LABEL RECORD IS STANDARD.
009800 01  LINEA               PIC X(80).
009900
010000 WORKING-STORAGE SECTION.
010100 77  WS-PRM-ESTADO       PIC XX.
010200 77  WS-TOR-ESTADO       PIC XX.
010300 77  WS-EQU-ESTADO       PIC XX.
010400 77  WS-UPE-ESTADO       PIC XX.
010500 77  WS-USU-ESTADO       PIC XX.
010600 77  WS-PAR-ESTADO       PIC XX.
010700 77  WS-EPP-ESTADO       PIC XX.
010800 77  WS-EVE-ESTADO       PIC XX.
010900 77  WS-TEV-ESTADO       PIC XX.
011000 77  WS-UPE-EOF          PIC X(02)   VALUE "NO".
011100     88  UPE-EOF                     VALUE "SI".
011200 77  WS-USU-EOF          PIC X(02)   VALUE "NO".
011300 77  WS-EQU-EOF          PIC X(02)   VALUE "NO".
011400 77  WS-TEV-EOF          PIC X(02)   VALUE "NO".
011500 77  WS-PAR-EOF          PIC X(02)   VALUE "NO".
011600 77  WS-EPP-EOF          PIC X(02)   VALUE "NO".
011700 77  WS-EVE-EOF          PIC X(02)   VALUE "NO".
011800 77  WS-CANT-GOLES-TALLY PIC 9(02)   COMP.
011900 77  WS-TEV-NOMBRE-MAY   PIC X(60).
012000 77  WS-CANT-JUG         PIC 9(03)   COMP VALUE ZERO.
012100 77  WS-CANT-PID         PIC 9(04)   COMP VALUE ZERO.
012200 77  WS-CANT-EID         PIC 9(04)   COMP VALUE ZERO.
012300 77  WS-CANT-TEV         PIC 9(03)   COMP VALUE ZERO.
012400 77  WS-HALLADO-IDX      PIC 9(04)   COMP VALUE ZERO.
012500 77  WS-CANT-SALIDA      PIC 9(03)   COMP VALUE ZERO.
012600 01  WS-ID-TORNEO            PIC 9(05).
012700 01  WS-ID-TORNEO-R REDEFINES WS-ID-TORNEO PIC X(05).
012800 01  WS-ID-GRUPO             PIC 9(05).
012900 01  WS-ID-GRUPO-R REDEFINES WS-ID-GRUPO PIC X(05).
013000*----------------------------------------------------------------
013100* Jugadores distintos de la planilla de buena fe, con su goleo.
013200*----------------------------------------------------------------
013300 01  WS-TABLA-JUG.
013400     03  WS-JUG OCCURS 200 TIMES INDEXED BY WS-JUG-IDX.
013500         05  WS-JUG-ID-USUARIO       PIC 9(05).
013600         05  WS-JUG-NOMBRE-JUGADOR   PIC X(80).
013700         05  WS-JUG-ID-EQUIPO        PIC 9(05).
013800         05  WS-JUG-NOMBRE-EQUIPO    PIC X(80).
013900         05  WS-JUG-GOLES            PIC 9(05) COMP.
014000         05  FILLER                  PIC X(05).
014100*----------------------------------------------------------------
014200* Partidos del torneo (para filtrar EQUIPO-POR-PARTIDO) y sus
014300* filas de EQUIPO-POR-PARTIDO (para filtrar EVENTO).
014400*----------------------------------------------------------------
014500 01  WS-TABLA-PID.
014600     03  WS-PID OCCURS 500 TIMES INDEXED BY WS-PID-IDX
014700             PIC 9(05).
014800     03  FILLER                  PIC X(05).
014900 01  WS-TABLA-EID.
015000     03  WS-EID OCCURS 1000 TIMES INDEXED BY WS-EID-IDX
015100             PIC 9(05).
015200     03  FILLER                  PIC X(05).
015300*----------------------------------------------------------------
015400* Tipos de evento del catalogo que son GOL.
015500*----------------------------------------------------------------
015600 01  WS-TABLA-TEV.
015700     03  WS-TEV OCCURS 40 TIMES INDEXED BY WS-TEV-IDX.
015800         05  WS-TEV-ID-TIPO-EVENTO   PIC 9(05).
015900         05  WS-TEV-ES-GOL           PIC X(01) VALUE "N".
016000             88  WS-TEV-GOL                     VALUE "Y".
016100         05  FILLER                  PIC X(05).
016200 01  WS-NOMBRE-TORNEO    PIC X(60).
016300 01  FECHA-CORRIDA.
016400     03  FECHA-AA            PIC 9(04).
016500     03  FECHA-MM            PIC 9(02).
016600     03  FECHA-DD            PIC 9(02).
016700 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA
016800                                PIC 9(08).
016900 01  WS-SWAP-JUG             PIC 9(01) COMP VALUE ZERO.
017000     88  WS-HUBO-SWAP                 VALUE 1.
017100 01  WS-JUG-AUX.
017200     03  AUX-ID-USUARIO       PIC 9(05).
017300     03  AUX-NOMBRE-JUGADOR   PIC X(80).
017400     03  AUX-ID-EQUIPO        PIC 9(05).
017500     03  AUX-NOMBRE-EQUIPO    PIC X(80).
017600     03  AUX-GOLES            PIC 9(05) COMP.
017700     03  FILLER               PIC X(05).
017800 01  PE1-ENCABE.
017900     03  FILLER              PIC X(07) VALUE 'Fecha: '.
018000     03  PE1-FECHA-DD        PIC 99.
018100     03  FILLER              PIC X     VALUE '/'.
018200     03  PE1-FECHA-MM        PIC 99.
018300     03  FILLER              PIC X     VALUE '/'.
018400     03  PE1-FECHA-AA        PIC 9999.
018500     03  FILLER              PIC X(50) VALUE ' '.
018600 01  PE2-ENCABE.
018700     03  FILLER              PIC X(15) VALUE ' '.
018800     03  FILLER              PIC X(40) VALUE
018900         'Tabla de Goleadores - Olimpiadas'.
019000 01  PE3-ENCABE              PIC X(80) VALUE ' '.
019100 01  PE4-ENCABE.
019200     03  FILLER              PIC X(20) VALUE 'Torneo: '.
019300     03  PE4-NOMBRE-TORNEO   PIC X(60).
019400 01  PE8-ENCABE.
019500     03  FILLER              PIC X(30) VALUE 'Jugador'.
019600     03  FILLER              PIC X(30) VALUE 'Equipo'.
019700     03  FILLER              PIC X(10) VALUE 'Goles'.
019800     03  FILLER              PIC X(10) VALUE ' '.
019900 01  PE9-ENCABE.
020000     03  FILLER              PIC X(80) VALUE ALL '_'.
020100 01  PTR-ROW.
020200     03  ROW-NOMBRE-JUGADOR  PIC X(30).
020300     03  ROW-NOMBRE-EQUIPO   PIC X(30).
020400     03  ROW-GOLES           PIC ZZZZ9.
020500     03  FILLER              PIC X(15) VALUE ' '.
020600
020700 PROCEDURE DIVISION.
020800 COMIENZO.
020900     PERFORM 010-ABRIR-ARCHIVOS.
021000     PERFORM 015-LEER-PARAMETRO.
021100     PERFORM 020-LEER-TORNEO.
021200     PERFORM 030-CARGAR-TABLA-JUGADORES.
021300     IF WS-CANT-JUG GREATER ZERO
021400         PERFORM 032-CARGAR-TABLA-TIPO-EVENTO
021500         PERFORM 034-CARGAR-TABLA-PARTIDOS
021600         PERFORM 036-CARGAR-TABLA-EPP
021700         PERFORM 040-CONTAR-GOLES
021800         PERFORM 050-ORDENAR-TABLA-JUGADORES.
021900     PERFORM 060-ESCRIBIR-CABECERA-LISTADO.
022000     PERFORM 065-ESCRIBIR-DETALLE.
022100     PERFORM 070-CERRAR-ARCHIVOS.
022200     STOP RUN.
022300*-----------------------------------------------------------------
022400 010-ABRIR-ARCHIVOS.
022500     OPEN INPUT PARM.
022600     IF WS-PRM-ESTADO NOT = ZERO
022700         DISPLAY "OLGOLES: ERROR EN OPEN PARM FS: " WS-PRM-ESTADO
022800         STOP RUN.
022900     OPEN OUTPUT LISTADO.
023000*-----------------------------------------------------------------
023100 015-LEER-PARAMETRO.
023200     READ PARM
023300         AT END
023400             DISPLAY "OLGOLES: PARM SIN REGISTRO, SE CORTA"
023500             STOP RUN.
023600     CLOSE PARM.
023700     MOVE WPARM-ID-TORNEO TO WS-ID-TORNEO.
023800     MOVE WPARM-ID-GRUPO  TO WS-ID-GRUPO.
023900*    NOTA: la tabla de goleadores es siempre por torneo completo,
024000*    WS-ID-GRUPO se guarda solo para dejar la tarjeta igual a la
024100*    de OLPOSIC/OLLLAVE y no confundir al operador de turno.
024200*-----------------------------------------------------------------
024300 020-LEER-TORNEO.
024400     OPEN INPUT TORNEO.
024500     PERFORM 021-LEER-1-TORNEO
024600             UNTIL WTOR-ID-TORNEO EQUAL WS-ID-TORNEO
024700                OR WS-TOR-ESTADO EQUAL "10".
024800     CLOSE TORNEO.
024900     IF WS-TOR-ESTADO EQUAL "10"
025000         DISPLAY "OLGOLES: TORNEO INEXISTENTE"
025100         STOP RUN.
025200     MOVE WTOR-NOMBRE-TORNEO TO WS-NOMBRE-TORNEO.
025300 021-LEER-1-TORNEO.
025400     READ TORNEO
025500         AT END MOVE "10" TO WS-TOR-ESTADO.
025600*-----------------------------------------------------------------
025700*    030-CARGAR-TABLA-JUGADORES -- planilla de buena fe: un
025800*    jugador distinto por ID-USUARIO, con el equipo de la primer
025900*    fila de UPE que se encuentre para ese torneo.
026000*-----------------------------------------------------------------
026100 030-CARGAR-TABLA-JUGADORES.
026200     MOVE "NO" TO WS-UPE-EOF.
026300     OPEN INPUT UPE.
026400     PERFORM 031-LEER-1-UPE THRU 031-EXIT UNTIL UPE-EOF.
026500     CLOSE UPE.
026600 031-LEER-1-UPE.
026700     READ UPE
026800         AT END MOVE "SI" TO WS-UPE-EOF.
026900     IF UPE-EOF
027000         GO TO 031-EXIT.
027100     IF WUPE-ID-TORNEO NOT EQUAL WS-ID-TORNEO
027200         GO TO 031-EXIT.
027300     PERFORM 033-BUSCAR-JUGADOR THRU 033-EXIT.
027400     IF WS-HALLADO-IDX EQUAL ZERO
027500         AND WS-CANT-JUG LESS 200
027600         ADD 1 TO WS-CANT-JUG
027700         SET WS-JUG-IDX TO WS-CANT-JUG
027800         MOVE WUPE-ID-USUARIO TO WS-JUG-ID-USUARIO(WS-JUG-IDX)
027900         MOVE WUPE-ID-EQUIPO  TO WS-JUG-ID-EQUIPO(WS-JUG-IDX)
028000         MOVE ZERO            TO WS-JUG-GOLES(WS-JUG-IDX)
028100         PERFORM 038-BUSCAR-NOMBRE-USUARIO
028200         PERFORM 039-BUSCAR-NOMBRE-EQUIPO.
028300 031-EXIT.
028400     EXIT.
028500*-----------------------------------------------------------------
028600 033-BUSCAR-JUGADOR.
028700     MOVE ZERO TO WS-HALLADO-IDX.
028800     IF WS-CANT-JUG EQUAL ZERO
028900         GO TO 033-EXIT.
029000     SET WS-JUG-IDX TO 1.
029100     SEARCH WS-JUG
029200         AT END CONTINUE
029300         WHEN WS-JUG-ID-USUARIO(WS-JUG-IDX) EQUAL
029400                 WUPE-ID-USUARIO
029500             SET WS-HALLADO-IDX TO WS-JUG-IDX.
029600 033-EXIT.
029700     EXIT.
029800*-----------------------------------------------------------------
029900 038-BUSCAR-NOMBRE-USUARIO.
030000     MOVE "NO" TO WS-USU-EOF.
030100     OPEN INPUT USUARIO.
030200     PERFORM 038B-LEER-1-USUARIO UNTIL WS-USU-EOF EQUAL "SI"
030300             OR WUSU-ID-USUARIO EQUAL WUPE-ID-USUARIO.
030400     IF WUSU-ID-USUARIO EQUAL WUPE-ID-USUARIO
030500         MOVE WUSU-NOMBRE-USUARIO TO
030600              WS-JUG-NOMBRE-JUGADOR(WS-JUG-IDX)
030700     ELSE
030800         MOVE SPACES TO WS-JUG-NOMBRE-JUGADOR(WS-JUG-IDX).
030900     CLOSE USUARIO.
031000 038B-LEER-1-USUARIO.
031100     READ USUARIO
031200         AT END MOVE "SI" TO WS-USU-EOF.
031300*-----------------------------------------------------------------
031400 039-BUSCAR-NOMBRE-EQUIPO.
031500     MOVE "NO" TO WS-EQU-EOF.
031600     OPEN INPUT EQUIPO.
031700     PERFORM 039B-LEER-1-EQUIPO UNTIL WS-EQU-EOF EQUAL "SI"
031800             OR WEQU-ID-EQUIPO EQUAL WUPE-ID-EQUIPO.
031900     IF WEQU-ID-EQUIPO EQUAL WUPE-ID-EQUIPO
032000         MOVE WEQU-NOMBRE-EQUIPO TO
032100              WS-JUG-NOMBRE-EQUIPO(WS-JUG-IDX)
032200     ELSE
032300         MOVE SPACES TO WS-JUG-NOMBRE-EQUIPO(WS-JUG-IDX).
032400     CLOSE EQUIPO.
032500 039B-LEER-1-EQUIPO.
032600     READ EQUIPO
032700         AT END MOVE "SI" TO WS-EQU-EOF.
032800*-----------------------------------------------------------------
032900*    032-CARGAR-TABLA-TIPO-EVENTO -- marca cada tipo de evento
033000*    del catalogo cuyo nombre contiene "GOL".
033100*-----------------------------------------------------------------
033200 032-CARGAR-TABLA-TIPO-EVENTO.
033300     MOVE ZERO TO WS-CANT-TEV.
033400     MOVE "NO" TO WS-TEV-EOF.
033500     OPEN INPUT TIPOEVEN.
033600     PERFORM 032B-LEER-1-TIPO-EVENTO THRU 032B-EXIT
033700             UNTIL WS-TEV-EOF EQUAL "SI".
033800     CLOSE TIPOEVEN.
033900 032B-LEER-1-TIPO-EVENTO.
034000     READ TIPOEVEN
034100         AT END MOVE "SI" TO WS-TEV-EOF.
034200     IF WS-TEV-EOF EQUAL "SI"
034300         GO TO 032B-EXIT.
034400     IF WS-CANT-TEV EQUAL 40
034500         GO TO 032B-EXIT.
034600     ADD 1 TO WS-CANT-TEV.
034700     SET WS-TEV-IDX TO WS-CANT-TEV.
034800     MOVE WTEV-ID-TIPO-EVENTO TO
034900          WS-TEV-ID-TIPO-EVENTO(WS-TEV-IDX).
035000     MOVE ZERO TO WS-CANT-GOLES-TALLY.
035100     MOVE WTEV-NOMBRE-TIPO-EVENTO TO WS-TEV-NOMBRE-MAY.
035200     INSPECT WS-TEV-NOMBRE-MAY CONVERTING
035300             "abcdefghijklmnopqrstuvwxyz" TO
035400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035500     INSPECT WS-TEV-NOMBRE-MAY TALLYING
035600             WS-CANT-GOLES-TALLY FOR ALL "GOL".
035700     IF WS-CANT-GOLES-TALLY GREATER ZERO
035800         MOVE "Y" TO WS-TEV-ES-GOL(WS-TEV-IDX)
035900     ELSE
036000         MOVE "N" TO WS-TEV-ES-GOL(WS-TEV-IDX).
036100 032B-EXIT.
036200     EXIT.
036300*-----------------------------------------------------------------
036400*    034-CARGAR-TABLA-PARTIDOS -- IDs de PARTIDO de este torneo.
036500*-----------------------------------------------------------------
036600 034-CARGAR-TABLA-PARTIDOS.
036700     MOVE ZERO TO WS-CANT-PID.
036800     MOVE "NO" TO WS-PAR-EOF.
036900     OPEN INPUT PARTIDO.
037000     PERFORM 034B-LEER-1-PARTIDO THRU 034B-EXIT
037100             UNTIL WS-PAR-EOF EQUAL "SI".
037200     CLOSE PARTIDO.
037300 034B-LEER-1-PARTIDO.
037400     READ PARTIDO
037500         AT END MOVE "SI" TO WS-PAR-EOF.
037600     IF WS-PAR-EOF EQUAL "SI"
037700         GO TO 034B-EXIT.
037800     IF WPAR-ID-TORNEO NOT EQUAL WS-ID-TORNEO
037900         GO TO 034B-EXIT.
038000     IF WS-CANT-PID EQUAL 500
038100         GO TO 034B-EXIT.
038200     ADD 1 TO WS-CANT-PID.
038300     MOVE WPAR-ID-PARTIDO TO WS-PID(WS-CANT-PID).
038400 034B-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------
038700*    036-CARGAR-TABLA-EPP -- IDs de EQUIPO-POR-PARTIDO cuyo
038800*    partido pertenece a este torneo.
038900*-----------------------------------------------------------------
039000 036-CARGAR-TABLA-EPP.
039100     MOVE ZERO TO WS-CANT-EID.
039200     MOVE "NO" TO WS-EPP-EOF.
039300     OPEN INPUT EQUIPOPP.
039400     PERFORM 036B-LEER-1-EPP THRU 036B-EXIT
039500             UNTIL WS-EPP-EOF EQUAL "SI".
039600     CLOSE EQUIPOPP.
039700 036B-LEER-1-EPP.
039800     READ EQUIPOPP
039900         AT END MOVE "SI" TO WS-EPP-EOF.
040000     IF WS-EPP-EOF EQUAL "SI"
040100         GO TO 036B-EXIT.
040200     PERFORM 037-BUSCAR-PARTIDO-DEL-TORNEO.
040300     IF WS-HALLADO-IDX EQUAL ZERO
040400         GO TO 036B-EXIT.
040500     IF WS-CANT-EID EQUAL 1000
040600         GO TO 036B-EXIT.
040700     ADD 1 TO WS-CANT-EID.
040800     MOVE WEPP-ID-EPP TO WS-EID(WS-CANT-EID).
040900 036B-EXIT.
041000     EXIT.
041100*-----------------------------------------------------------------
041200 037-BUSCAR-PARTIDO-DEL-TORNEO.
041300     MOVE ZERO TO WS-HALLADO-IDX.
041400     PERFORM 037B-COMPARAR-1-PID VARYING WS-PID-IDX FROM 1 BY 1
041500             UNTIL WS-PID-IDX GREATER WS-CANT-PID
041600                OR WS-HALLADO-IDX NOT EQUAL ZERO.
041700 037B-COMPARAR-1-PID.
041800     IF WS-PID(WS-PID-IDX) EQUAL WEPP-ID-PARTIDO
041900         SET WS-HALLADO-IDX TO WS-PID-IDX.
042000*-----------------------------------------------------------------
042100*    040-CONTAR-GOLES -- recorre EVENTO y suma un gol al jugador
042200*    cuando el evento es GOL, pertenece a un EPP de este torneo y
042300*    trae un jugador de la planilla.
042400*-----------------------------------------------------------------
042500 040-CONTAR-GOLES.
042600     MOVE "NO" TO WS-EVE-EOF.
042700     OPEN INPUT EVENTO.
042800     PERFORM 041-LEER-1-EVENTO THRU 041-EXIT
042900             UNTIL WS-EVE-EOF EQUAL "SI".
043000     CLOSE EVENTO.
043100 041-LEER-1-EVENTO.
043200     READ EVENTO
043300         AT END MOVE "SI" TO WS-EVE-EOF.
043400     IF WS-EVE-EOF EQUAL "SI"
043500         GO TO 041-EXIT.
043600     PERFORM 042-BUSCAR-TIPO-GOL.
043700     IF WS-HALLADO-IDX EQUAL ZERO
043800         GO TO 041-EXIT.
043900     IF NOT WS-TEV-GOL(WS-TEV-IDX)
044000         GO TO 041-EXIT.
044100     PERFORM 043-BUSCAR-EPP-DEL-TORNEO.
044200     IF WS-HALLADO-IDX EQUAL ZERO
044300         GO TO 041-EXIT.
044400     MOVE WEVE-ID-USUARIO-JUGADOR TO WUPE-ID-USUARIO.
044500     PERFORM 033-BUSCAR-JUGADOR THRU 033-EXIT.
044600     IF WS-HALLADO-IDX EQUAL ZERO
044700         GO TO 041-EXIT.
044800     SET WS-JUG-IDX TO WS-HALLADO-IDX.
044900     ADD 1 TO WS-JUG-GOLES(WS-JUG-IDX).
045000 041-EXIT.
045100     EXIT.
045200*-----------------------------------------------------------------
045300 042-BUSCAR-TIPO-GOL.
045400     MOVE ZERO TO WS-HALLADO-IDX.
045500     PERFORM 042B-COMPARAR-1-TEV VARYING WS-TEV-IDX FROM 1 BY 1
045600             UNTIL WS-TEV-IDX GREATER WS-CANT-TEV
045700                OR WS-HALLADO-IDX NOT EQUAL ZERO.
045800 042B-COMPARAR-1-TEV.
045900     IF WS-TEV-ID-TIPO-EVENTO(WS-TEV-IDX) EQUAL
046000             WEVE-ID-TIPO-EVENTO
046100         SET WS-HALLADO-IDX TO WS-TEV-IDX.
046200*-----------------------------------------------------------------
046300 043-BUSCAR-EPP-DEL-TORNEO.
046400     MOVE ZERO TO WS-HALLADO-IDX.
046500     PERFORM 043B-COMPARAR-1-EID VARYING WS-EID-IDX FROM 1 BY 1
046600             UNTIL WS-EID-IDX GREATER WS-CANT-EID
046700                OR WS-HALLADO-IDX NOT EQUAL ZERO.
046800 043B-COMPARAR-1-EID.
046900     IF WS-EID(WS-EID-IDX) EQUAL WEVE-ID-EPP
047000         SET WS-HALLADO-IDX TO WS-EID-IDX.
047100*-----------------------------------------------------------------
047200*    050-ORDENAR-TABLA-JUGADORES -- burbuja: TOTAL-GOLES
047300*    descendente, NOMBRE-JUGADOR ascendente en caso de empate.
047400*-----------------------------------------------------------------
047500 050-ORDENAR-TABLA-JUGADORES.
047600     MOVE 1 TO WS-SWAP-JUG.
047700     PERFORM 051-PASADA UNTIL NOT WS-HUBO-SWAP.
047800 051-PASADA.
047900     MOVE ZERO TO WS-SWAP-JUG.
048000     PERFORM 052-COMPARAR-1-PAR THRU 052-EXIT
048100             VARYING WS-JUG-IDX FROM 1 BY 1
048200             UNTIL WS-JUG-IDX GREATER WS-CANT-JUG.
048300 052-COMPARAR-1-PAR.
048400     IF WS-JUG-IDX GREATER OR EQUAL WS-CANT-JUG
048500         GO TO 052-EXIT.
048600     SET WS-JUG-IDX UP BY 1.
048700     IF WS-JUG-GOLES(WS-JUG-IDX) GREATER
048800             WS-JUG-GOLES(WS-JUG-IDX - 1)
048900         OR (WS-JUG-GOLES(WS-JUG-IDX) EQUAL
049000                 WS-JUG-GOLES(WS-JUG-IDX - 1)
049100             AND WS-JUG-NOMBRE-JUGADOR(WS-JUG-IDX) LESS
049200                 WS-JUG-NOMBRE-JUGADOR(WS-JUG-IDX - 1))
049300         MOVE WS-JUG(WS-JUG-IDX)     TO WS-JUG-AUX
049400         MOVE WS-JUG(WS-JUG-IDX - 1) TO WS-JUG(WS-JUG-IDX)
049500         MOVE WS-JUG-AUX             TO WS-JUG(WS-JUG-IDX - 1)
049600         MOVE 1 TO WS-SWAP-JUG.
049700     SET WS-JUG-IDX DOWN BY 1.
049800 052-EXIT.
049900     EXIT.
050000*-----------------------------------------------------------------
050100 060-ESCRIBIR-CABECERA-LISTADO.
050200     ACCEPT FECHA-CORRIDA-R FROM DATE YYYYMMDD.
050300     MOVE FECHA-DD TO PE1-FECHA-DD.
050400     MOVE FECHA-MM TO PE1-FECHA-MM.
050500     MOVE FECHA-AA TO PE1-FECHA-AA.
050600     MOVE WS-NOMBRE-TORNEO TO PE4-NOMBRE-TORNEO.
050700     WRITE LINEA FROM PE1-ENCABE.
050800     WRITE LINEA FROM PE2-ENCABE.
050900     WRITE LINEA FROM PE3-ENCABE.
051000     WRITE LINEA FROM PE4-ENCABE.
051100     WRITE LINEA FROM PE8-ENCABE.
051200     WRITE LINEA FROM PE9-ENCABE.
051300*-----------------------------------------------------------------
051400*    065-ESCRIBIR-DETALLE -- una fila por jugador con goles > 0,
051500*    ya en el orden final (la tabla quedo ordenada por 050).
051600*-----------------------------------------------------------------
051700 065-ESCRIBIR-DETALLE.
051800     MOVE ZERO TO WS-CANT-SALIDA.
051900     PERFORM 066-ESCRIBIR-1-JUGADOR VARYING WS-JUG-IDX FROM 1
052000             BY 1 UNTIL WS-JUG-IDX GREATER WS-CANT-JUG.
052100 066-ESCRIBIR-1-JUGADOR.
052200     IF WS-JUG-GOLES(WS-JUG-IDX) GREATER ZERO
052300         MOVE WS-JUG-NOMBRE-JUGADOR(WS-JUG-IDX) TO
052400              ROW-NOMBRE-JUGADOR
052500         MOVE WS-JUG-NOMBRE-EQUIPO(WS-JUG-IDX)  TO
052600              ROW-NOMBRE-EQUIPO
052700         MOVE WS-JUG-GOLES(WS-JUG-IDX)           TO ROW-GOLES
052800         WRITE LINEA FROM PTR-ROW
052900         ADD 1 TO WS-CANT-SALIDA.
053000*-----------------------------------------------------------------
053100 070-CERRAR-ARCHIVOS.
053200     CLOSE LISTADO.
053300     END PROGRAM OLGOLES.
