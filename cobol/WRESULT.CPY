000100******************************************************************
000200* WRESULT.CPY
000300* Layout: catalogo RESULTADO (GANADOR / PERDEDOR / EMPATE / WO).
000400* Usado por: OLPOSSB, OLPARTM, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700******************************************************************
000800 01  WRES-REG.
000900     03  WRES-ID-RESULTADO       PIC 9(05).
001000     03  WRES-NOMBRE-RESULTADO   PIC X(20).
001100     03  FILLER                  PIC X(05).
