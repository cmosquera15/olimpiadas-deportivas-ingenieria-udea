000100******************************************************************
000200* WTORNEO.CPY
000300* Layout: registro de TORNEO (torneo/olimpiada deportiva).
000400* Usado por: OLPOSIC, OLPOSSB, OLLLAVE, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1987-06-20 LDN  #OL-0188  Se agrega NOMBRE-DEPORTE para permitir
000800*                 distinguir FUTBOL/BALONCESTO sin releer EQUIPO.
000900******************************************************************
001000 01  WTOR-REG.
001100     03  WTOR-ID-TORNEO          PIC 9(05).
001200     03  WTOR-NOMBRE-TORNEO      PIC X(60).
001300     03  WTOR-ID-DEPORTE         PIC 9(05).
001400     03  WTOR-NOMBRE-DEPORTE     PIC X(30).
001500     03  WTOR-ID-OLIMPIADA       PIC 9(05).
001600     03  FILLER                  PIC X(15).
