000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Fase eliminatoria de las Olimpiadas -- verifica el
000400*          cierre de la fase de grupos, informa la clasificacion
000500*          y genera los partidos de la llave (cuartos/semifinal).
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. OLLLAVE.
000900 AUTHOR. L DENIS.
001000 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001100 DATE-WRITTEN. 05/04/87.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001400******************************************************************
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 05/04/87 LDN #OL-0160  Alta inicial. Solo verificaba el cierre  *
001800*          de la fase de grupos (OPER V), llamado desde consola. *
001900* 07/13/87 LDN #OL-0205  Se agrega OPER C: informe de            *
002000*          clasificacion (llama a OLPOSSB por el torneo entero). *
002100* 06/20/89 RGV #OL-0250  Se agrega OPER G: genera los partidos   *
002200*          de Cuartos de Final (futbol) o Semifinal (basquet).   *
002300* 01/16/90 RGV #OL-0255  Los "mejores terceros" de futbol se     *
002400*          arman con la propia tabla ya ordenada por OLPOSSB, no *
002500*          hace falta reordenar de nuevo (mismo criterio total). *
002600* 11/09/98 RGV #OL-0270  Y2K: WPAR-FECHA-PARTIDO de los partidos *
002700*          generados queda en blanco (9(08) cero), no se asume  *
002800*          siglo -- se programan despues por OLPARTM.           *
002900* 03/14/01 MFS #OL-0330  Tarjeta de parametros ahora trae OPER   *
003000*          (antes el programa solo sabia hacer la verificacion). *
003010* 04/18/01 MFS #OL-0329  El chequeo de deporte del torneo         *
003020*          (BALONCESTO/FUTBOL) comparaba NOMBRE-DEPORTE tal cual  *
003030*          venia de TORNEO.DAT; si el catalogo trae la palabra en *
003040*          minuscula el listado quedaba armado como futbol. Se    *
003050*          agrega WS-DEPORTE-MAY (uppercase) antes de comparar.   *
003055* 05/08/01 MFS #OL-0333 255-ESCRIBIR-1-GRUPO recorria            *
003060*          WS-TABLA-GRP en el orden en que                       *
003065*          206-BUSCAR-O-ALTA-GRUPO fue dando de alta cada grupo  *
003070*          (orden de aparicion en la tabla de posiciones), no    *
003075*          alfabetico. Se agrega 260-ORDENAR-TABLA-GRP (burbuja  *
003080*          por NOMBRE-GRUPO) antes de escribir CLASIFICACION.OUT *
003085*          en basquet.                                           *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PARM         ASSIGN TO "PARM"
003900                         ORGANIZATION IS LINE SEQUENTIAL
004000                         FILE STATUS IS WS-PRM-ESTADO.
004100
004200     SELECT TORNEO       ASSIGN TO "TORNEO"
004300                         ORGANIZATION IS LINE SEQUENTIAL
004400                         FILE STATUS IS WS-TOR-ESTADO.
004500
004600     SELECT GRUPO        ASSIGN TO "GRUPO"
004700                         ORGANIZATION IS LINE SEQUENTIAL
004800                         FILE STATUS IS WS-GRU-ESTADO.
004900
005000     SELECT PARTIDO      ASSIGN TO "PARTIDO"
005100                         ORGANIZATION IS LINE SEQUENTIAL
005200                         FILE STATUS IS WS-PAR-ESTADO.
005300
005400     SELECT EQUIPOPP     ASSIGN TO "EQUIPOPP"
005500                         ORGANIZATION IS LINE SEQUENTIAL
005600                         FILE STATUS IS WS-EPP-ESTADO.
005700
005800     SELECT LISTADO      ASSIGN TO "LISTADO"
005900                         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PARM        LABEL RECORD IS STANDARD.
006300     COPY WPARAM.
006400 FD  TORNEO      LABEL RECORD IS STANDARD.
006500     COPY WTORNEO.
006600 FD  GRUPO       LABEL RECORD IS STANDARD.
006700     COPY WGRUPO.
006800 FD  PARTIDO     LABEL RECORD IS STANDARD.
006900     COPY WPARTIDO.
007000 FD  EQUIPOPP    LABEL RECORD IS STANDARD.
007100     COPY WEPP.
007200 FD  LISTADO     LABEL RECORD IS STANDARD.
007300 01  LINEA               PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007550 77  WS-SWAP-GRP         PIC 9(01)   COMP VALUE ZERO.
007560     88  WS-HUBO-SWAP-GRP           VALUE 1.
007600 77  WS-PRM-ESTADO       PIC XX.
007700 77  WS-TOR-ESTADO       PIC XX.
007800 77  WS-GRU-ESTADO       PIC XX.
007900 77  WS-PAR-ESTADO       PIC XX.
008000 77  WS-EPP-ESTADO       PIC XX.
008100 77  WS-PAR-EOF          PIC XXX     VALUE "NO".
008200     88  PAR-EOF                     VALUE "SI".
008300 77  WS-EPP-EOF          PIC XXX     VALUE "NO".
008400     88  EPP-EOF                     VALUE "SI".
008500 77  WS-SUB              PIC 9(03)   COMP VALUE ZERO.
008600 77  WS-CANT-GRP         PIC 9(03)   COMP VALUE ZERO.
008700 77  WS-CANT-TERCEROS    PIC 9(03)   COMP VALUE ZERO.
008800 77  WS-CANT-SEEDS       PIC 9(03)   COMP VALUE ZERO.
008900 77  WS-CANT-SEEDS-REQ   PIC 9(03)   COMP VALUE ZERO.
009000 77  WS-CANT-PARTIDOS-FG PIC 9(05)   COMP VALUE ZERO.
009100 77  WS-CANT-TERMIN-FG   PIC 9(05)   COMP VALUE ZERO.
009200 77  WS-MAX-ID-PARTIDO   PIC 9(05)   COMP VALUE ZERO.
009300 77  WS-MAX-ID-EPP       PIC 9(05)   COMP VALUE ZERO.
009400 77  WS-FASE-ESTADO      PIC X(01)   VALUE "N".
009500     88  WS-FASE-COMPLETA            VALUE "S".
009600 77  WS-DEPORTE-IND      PIC X(01)   VALUE "F".
009650 77  WS-DEPORTE-MAY      PIC X(30).
009700     88  WS-ES-FUTBOL                VALUE "F".
009800     88  WS-ES-BASQUET               VALUE "B".
009900*----------------------------------------------------------------
010000* Interfaz con OLPOSSB, igual firma que en OLPOSIC.
010100*----------------------------------------------------------------
010200 01  WS-OPER                 PIC X(01).
010300 01  WS-ID-TORNEO            PIC 9(05).
010400 01  WS-ID-TORNEO-R REDEFINES WS-ID-TORNEO PIC X(05).
010500 01  WS-ID-GRUPO             PIC 9(05).
010600 01  WS-ID-GRUPO-R REDEFINES WS-ID-GRUPO PIC X(05).
010700 01  WS-RC                   PIC X(01).
010800     88  WS-RC-OK                       VALUE "0".
010900 01  WS-ID-DEPORTE           PIC 9(05).
011000 01  WS-NOMBRE-DEPORTE       PIC X(30).
011100 01  WS-CANT-FILAS           PIC 9(03)  COMP.
011200 01  WS-TABLA-POSICIONES.
011300     03  WS-FILA OCCURS 60 TIMES INDEXED BY WS-FL-IDX.
011400         05  WS-FL-ID-EQUIPO         PIC 9(05).
011500         05  WS-FL-NOMBRE-EQUIPO     PIC X(80).
011600         05  WS-FL-PJ                PIC 9(03).
011700         05  WS-FL-PG                PIC 9(03).
011800         05  WS-FL-PE                PIC 9(03).
011900         05  WS-FL-PP                PIC 9(03).
012000         05  WS-FL-PWO               PIC 9(03).
012100         05  WS-FL-GF                PIC 9(04).
012200         05  WS-FL-GC                PIC 9(04).
012300         05  WS-FL-DG                PIC S9(04).
012400         05  WS-FL-PTS               PIC 9(04).
012500         05  WS-FL-FAIR-PLAY         PIC S9(05)V9(02) COMP-3.
012600         05  WS-FL-CESTAS-1O-PARTIDO PIC 9(04) COMP.
012700         05  WS-FL-ID-GRUPO          PIC 9(05).
012800         05  WS-FL-NOMBRE-GRUPO      PIC X(01).
012900         05  FILLER                  PIC X(10).
013000*----------------------------------------------------------------
013100* Tabla de trabajo de clasificacion (una fila por equipo, misma
013200* cantidad y orden que WS-TABLA-POSICIONES).
013300*----------------------------------------------------------------
013400 01  WS-TABLA-CLASIF.
013500     03  WS-CLA OCCURS 60 TIMES INDEXED BY WS-CLA-IDX.
013600         05  WS-CLA-ID-EQUIPO        PIC 9(05).
013700         05  WS-CLA-NOMBRE-EQUIPO    PIC X(80).
013800         05  WS-CLA-POS-GENERAL      PIC 9(03).
013900         05  WS-CLA-POS-GRUPO        PIC 9(03).
014000         05  WS-CLA-ID-GRUPO         PIC 9(05).
014100         05  WS-CLA-NOMBRE-GRUPO     PIC X(01).
014200         05  WS-CLA-CLASIFICADO      PIC X(01) VALUE "N".
014300             88  WS-CLA-ES-CLASIF               VALUE "Y".
014400         05  WS-CLA-RAZON            PIC X(40).
014500         05  FILLER                  PIC X(10).
014600*----------------------------------------------------------------
014700* Tabla chica de grupos vistos durante la clasificacion (para
014800* contar posicion dentro del grupo y, en basquet, para ordenar
014900* la salida grupo por grupo).
015000*----------------------------------------------------------------
015100 01  WS-TABLA-GRP.
015200     03  WS-GRP OCCURS 40 TIMES INDEXED BY WS-GRP-IDX.
015300         05  WS-GRP-ID-GRUPO         PIC 9(05).
015400         05  WS-GRP-NOMBRE-GRUPO     PIC X(01).
015500         05  WS-GRP-CONT             PIC 9(03) COMP.
015600         05  FILLER                  PIC X(05).
015620 01  WS-GRP-AUX.
015640     03  WS-GRP-AUX-ID-GRUPO         PIC 9(05).
015660     03  WS-GRP-AUX-NOMBRE-GRUPO     PIC X(01).
015680     03  WS-GRP-AUX-CONT             PIC 9(03) COMP.
015690     03  FILLER                      PIC X(05).
015700 01  WS-TABLA-TERCEROS.
015800     03  WS-TERCERO-IDX OCCURS 40 TIMES INDEXED BY WS-TER-IDX
015900             PIC 9(03) COMP.
016000 01  WS-TABLA-SEEDS.
016100     03  WS-SEED-IDX OCCURS 8 TIMES INDEXED BY WS-SEED-IX
016200             PIC 9(03) COMP.
016300 01  WS-GRP-HALLADO-IDX  PIC 9(03) COMP VALUE ZERO.
016400 01  WS-NOMBRE-TORNEO    PIC X(60).
016500*----------------------------------------------------------------
016600* Datos del nuevo partido de llave y sus dos filas de equipo.
016700*----------------------------------------------------------------
016800 01  FECHA-CORRIDA.
016900     03  FECHA-AA            PIC 9(04).
017000     03  FECHA-MM            PIC 9(02).
017100     03  FECHA-DD            PIC 9(02).
017200 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA
017300                                PIC 9(08).
017400 01  PE1-ENCABE.
017500     03  FILLER              PIC X(07) VALUE 'Fecha: '.
017600     03  PE1-FECHA-DD        PIC 99.
017700     03  FILLER              PIC X     VALUE '/'.
017800     03  PE1-FECHA-MM        PIC 99.
017900     03  FILLER              PIC X     VALUE '/'.
018000     03  PE1-FECHA-AA        PIC 9999.
018100     03  FILLER              PIC X(50) VALUE ' '.
018200 01  PE2-ENCABE.
018300     03  FILLER              PIC X(15) VALUE ' '.
018400     03  FILLER              PIC X(40) VALUE
018500         'Fase Eliminatoria - Olimpiadas'.
018600 01  PE3-ENCABE              PIC X(80) VALUE ' '.
018700 01  PTR-VERIF.
018800     03  FILLER              PIC X(30) VALUE
018900         'Partidos fase de grupos: '.
019000     03  VERIF-TOTAL         PIC ZZZZ9.
019100     03  FILLER              PIC X(01) VALUE '/'.
019200     03  VERIF-TERMIN        PIC ZZZZ9.
019300     03  FILLER              PIC X(20) VALUE ' TERMINADOS'.
019400 01  PTR-CLASIF-ROW.
019500     03  ROW-NOMBRE-EQUIPO   PIC X(30).
019600     03  ROW-GRUPO           PIC X(03).
019700     03  ROW-POS-GRUPO       PIC Z9.
019800     03  ROW-POS-GENERAL     PIC Z9.
019900     03  ROW-CLASIF          PIC X(03).
020000     03  ROW-RAZON           PIC X(40).
020100     03  FILLER              PIC X(02).
020200 01  WS-EPP-CNT-PARTIDO      PIC 9(01)   COMP.
020300 01  WS-P-SEED-A             PIC 9(03)   COMP.
020400 01  WS-P-SEED-B             PIC 9(03)   COMP.
020500 01  WS-P-FASE               PIC 9(05)   COMP.
020600
020700 PROCEDURE DIVISION.
020800 COMIENZO.
020900     PERFORM 010-ABRIR-ARCHIVOS.
021000     PERFORM 015-LEER-PARAMETRO.
021100     PERFORM 020-LEER-TORNEO.
021200     PERFORM 040-ESCRIBIR-CABECERA-LISTADO.
021300     PERFORM 030-DESPACHAR-OPERACION THRU 030-EXIT.
021400     PERFORM 070-CERRAR-ARCHIVOS.
021500     STOP RUN.
021600*-----------------------------------------------------------------
021700*******
021800 030-DESPACHAR-OPERACION.
021900*******
022000     IF WPARM-OPER-VERIFICAR
022100         PERFORM 100-VERIFICAR-FASE-GRUPOS
022200         PERFORM 105-ESCRIBIR-VERIFICACION
022300         GO TO 030-EXIT.
022400     IF WPARM-OPER-CLASIFICAR
022500         PERFORM 200-CLASIFICAR THRU 200-EXIT
022600         PERFORM 250-ESCRIBIR-CLASIFICACION
022700         GO TO 030-EXIT.
022800     IF WPARM-OPER-GENERAR-LLAVES
022900         PERFORM 100-VERIFICAR-FASE-GRUPOS
023000         IF NOT WS-FASE-COMPLETA
023100             DISPLAY "OLLLAVE: FASE DE GRUPOS NO CERRADA, "
023200                     "NO SE GENERAN LLAVES"
023300             GO TO 030-EXIT.
023400         PERFORM 200-CLASIFICAR THRU 200-EXIT
023500         PERFORM 300-GENERAR-LLAVES THRU 300-EXIT
023600         GO TO 030-EXIT.
023700     DISPLAY "OLLLAVE: OPER INVALIDA EN PARM".
023800 030-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------------
024050 010-ABRIR-ARCHIVOS.
024060     OPEN INPUT PARM.
024070     IF WS-PRM-ESTADO NOT = ZERO
024080         DISPLAY "OLLLAVE: ERROR EN OPEN PARM FS: " WS-PRM-ESTADO
024090         STOP RUN.
024095     OPEN OUTPUT LISTADO.
024099*-----------------------------------------------------------------
024200 015-LEER-PARAMETRO.
024300     READ PARM
024400         AT END
024500             DISPLAY "OLLLAVE: PARM SIN REGISTRO, SE CORTA"
024600             STOP RUN.
024700     CLOSE PARM.
024800     MOVE WPARM-ID-TORNEO TO WS-ID-TORNEO.
024900*-----------------------------------------------------------------
025000 020-LEER-TORNEO.
025100     OPEN INPUT TORNEO.
025200     PERFORM 021-LEER-1-TORNEO
025300             UNTIL WTOR-ID-TORNEO EQUAL WS-ID-TORNEO
025400                OR WS-TOR-ESTADO EQUAL "10".
025500     CLOSE TORNEO.
025600     IF WS-TOR-ESTADO EQUAL "10"
025700         DISPLAY "OLLLAVE: TORNEO INEXISTENTE"
025800         STOP RUN.
025900     MOVE WTOR-NOMBRE-TORNEO TO WS-NOMBRE-TORNEO.
026000     MOVE WTOR-ID-DEPORTE   TO WS-ID-DEPORTE.
026100     MOVE WTOR-NOMBRE-DEPORTE TO WS-NOMBRE-DEPORTE.
026120     MOVE WTOR-NOMBRE-DEPORTE TO WS-DEPORTE-MAY.
026140     INSPECT WS-DEPORTE-MAY CONVERTING
026160             "abcdefghijklmnopqrstuvwxyz" TO
026180             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026200     IF WS-DEPORTE-MAY(1:10) EQUAL "BALONCESTO"
026300         MOVE "B" TO WS-DEPORTE-IND
026400     ELSE
026500         MOVE "F" TO WS-DEPORTE-IND.
026600 021-LEER-1-TORNEO.
026700     READ TORNEO
026800         AT END MOVE "10" TO WS-TOR-ESTADO.
026900*-----------------------------------------------------------------
027000 040-ESCRIBIR-CABECERA-LISTADO.
027100     ACCEPT FECHA-CORRIDA-R FROM DATE YYYYMMDD.
027200     MOVE FECHA-DD TO PE1-FECHA-DD.
027300     MOVE FECHA-MM TO PE1-FECHA-MM.
027400     MOVE FECHA-AA TO PE1-FECHA-AA.
027500     WRITE LINEA FROM PE1-ENCABE.
027600     WRITE LINEA FROM PE2-ENCABE.
027700     WRITE LINEA FROM PE3-ENCABE.
027800*-----------------------------------------------------------------
027900*    100-VERIFICAR-FASE-GRUPOS -- 3a: cuenta los partidos de la
028000*    fase de grupos del torneo y cuantos ya estan TERMINADO.
028100*-----------------------------------------------------------------
028200 100-VERIFICAR-FASE-GRUPOS.
028300     MOVE ZERO TO WS-CANT-PARTIDOS-FG.
028400     MOVE ZERO TO WS-CANT-TERMIN-FG.
028500     MOVE "N" TO WS-FASE-ESTADO.
028600     MOVE "NO" TO WS-PAR-EOF.
028700     OPEN INPUT PARTIDO.
028800     PERFORM 101-LEER-1-PARTIDO-FG THRU 101-EXIT UNTIL PAR-EOF.
028900     CLOSE PARTIDO.
029000     IF WS-CANT-PARTIDOS-FG GREATER ZERO
029100         AND WS-CANT-PARTIDOS-FG EQUAL WS-CANT-TERMIN-FG
029200         MOVE "S" TO WS-FASE-ESTADO.
029300 101-LEER-1-PARTIDO-FG.
029400     READ PARTIDO
029500         AT END MOVE "SI" TO WS-PAR-EOF.
029600     IF PAR-EOF
029700         GO TO 101-EXIT.
029800     IF WPAR-ID-TORNEO NOT EQUAL WS-ID-TORNEO
029900         GO TO 101-EXIT.
030000     IF NOT WPAR-FASE-GRUPOS
030100         GO TO 101-EXIT.
030200     ADD 1 TO WS-CANT-PARTIDOS-FG.
030300     IF WPAR-TERMINADO
030400         ADD 1 TO WS-CANT-TERMIN-FG.
030500 101-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------
030800 105-ESCRIBIR-VERIFICACION.
030900     MOVE WS-CANT-PARTIDOS-FG TO VERIF-TOTAL.
031000     MOVE WS-CANT-TERMIN-FG   TO VERIF-TERMIN.
031100     WRITE LINEA FROM PTR-VERIF.
031200     IF WS-FASE-COMPLETA
031300         MOVE "FASE DE GRUPOS CERRADA - SE PUEDE GENERAR LA LLAVE"
031400                 TO LINEA
031500     ELSE
031600         MOVE "FASE DE GRUPOS ABIERTA - NO SE PUEDE GENERAR"
031700                 TO LINEA.
031800     WRITE LINEA.
031900*-----------------------------------------------------------------
032000*    200-CLASIFICAR -- 3b: llama a OLPOSSB por el torneo entero
032100*    (ya viene ordenada por el criterio de desempate del deporte)
032200*    y arma la tabla de clasificacion en una sola pasada.
032300*-----------------------------------------------------------------
032400 200-CLASIFICAR.
032500     MOVE "C" TO WS-OPER.
032600     MOVE ZERO TO WS-ID-GRUPO.
032700     CALL "OLPOSSB" USING WS-OPER, WS-ID-TORNEO, WS-ID-GRUPO,
032800             WS-RC, WS-ID-DEPORTE, WS-NOMBRE-DEPORTE,
032900             WS-CANT-FILAS, WS-TABLA-POSICIONES.
033000     IF NOT WS-RC-OK
033100         DISPLAY "OLLLAVE: OLPOSSB RC=" WS-RC
033200         MOVE ZERO TO WS-CANT-FILAS
033300         GO TO 200-EXIT.
033400     MOVE ZERO TO WS-CANT-GRP.
033500     MOVE ZERO TO WS-CANT-TERCEROS.
033600     PERFORM 205-CLASIFICAR-1-FILA VARYING WS-FL-IDX FROM 1 BY 1
033700             UNTIL WS-FL-IDX GREATER WS-CANT-FILAS.
033800     IF WS-ES-FUTBOL
033900         PERFORM 207-MARCAR-1-MEJOR-TERCERO
034000                 VARYING WS-SUB FROM 1 BY 1
034100                 UNTIL WS-SUB GREATER 2
034200                    OR WS-SUB GREATER WS-CANT-TERCEROS.
034300 200-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600 205-CLASIFICAR-1-FILA.
034700     MOVE WS-FL-ID-EQUIPO(WS-FL-IDX)     TO
034800          WS-CLA-ID-EQUIPO(WS-FL-IDX).
034900     MOVE WS-FL-NOMBRE-EQUIPO(WS-FL-IDX) TO
035000          WS-CLA-NOMBRE-EQUIPO(WS-FL-IDX).
035100     MOVE WS-FL-ID-GRUPO(WS-FL-IDX)      TO
035200          WS-CLA-ID-GRUPO(WS-FL-IDX).
035300     MOVE WS-FL-NOMBRE-GRUPO(WS-FL-IDX)  TO
035400          WS-CLA-NOMBRE-GRUPO(WS-FL-IDX).
035500     MOVE "N"                            TO
035600          WS-CLA-CLASIFICADO(WS-FL-IDX).
035700     MOVE SPACES                         TO
035800          WS-CLA-RAZON(WS-FL-IDX).
035900     IF WS-ES-FUTBOL
036000         MOVE WS-FL-IDX TO WS-CLA-POS-GENERAL(WS-FL-IDX)
036100     ELSE
036200         MOVE ZERO TO WS-CLA-POS-GENERAL(WS-FL-IDX).
036300     PERFORM 206-BUSCAR-O-ALTA-GRUPO.
036400     ADD 1 TO WS-GRP-CONT(WS-GRP-HALLADO-IDX).
036500     MOVE WS-GRP-CONT(WS-GRP-HALLADO-IDX) TO
036600          WS-CLA-POS-GRUPO(WS-FL-IDX).
036700     IF WS-GRP-CONT(WS-GRP-HALLADO-IDX) EQUAL 1
036710         MOVE "Y" TO WS-CLA-CLASIFICADO(WS-FL-IDX)
036720         STRING "1o Grupo " WS-FL-NOMBRE-GRUPO(WS-FL-IDX)
036730             DELIMITED BY SIZE INTO WS-CLA-RAZON(WS-FL-IDX).
036740     IF WS-GRP-CONT(WS-GRP-HALLADO-IDX) EQUAL 2
036750         MOVE "Y" TO WS-CLA-CLASIFICADO(WS-FL-IDX)
036760         STRING "2o Grupo " WS-FL-NOMBRE-GRUPO(WS-FL-IDX)
036770             DELIMITED BY SIZE INTO WS-CLA-RAZON(WS-FL-IDX).
036780     IF WS-GRP-CONT(WS-GRP-HALLADO-IDX) EQUAL 3
036790         IF WS-ES-FUTBOL
036800             ADD 1 TO WS-CANT-TERCEROS
036810             MOVE WS-FL-IDX TO
036820                  WS-TERCERO-IDX(WS-CANT-TERCEROS).
038400*-----------------------------------------------------------------
038500*    206-BUSCAR-O-ALTA-GRUPO -- ubica el grupo de la fila actual
038600*    en la tabla chica WS-TABLA-GRP, dandolo de alta si es la
038700*    primera vez que aparece.
038800*-----------------------------------------------------------------
038900 206-BUSCAR-O-ALTA-GRUPO.
039000     MOVE ZERO TO WS-GRP-HALLADO-IDX.
039100     PERFORM 208-COMPARAR-1-GRUPO VARYING WS-GRP-IDX FROM 1 BY 1
039200             UNTIL WS-GRP-IDX GREATER WS-CANT-GRP
039300                OR WS-GRP-HALLADO-IDX NOT EQUAL ZERO.
039400     IF WS-GRP-HALLADO-IDX EQUAL ZERO
039500         ADD 1 TO WS-CANT-GRP
039600         SET WS-GRP-IDX TO WS-CANT-GRP
039700         MOVE WS-FL-ID-GRUPO(WS-FL-IDX)     TO
039800              WS-GRP-ID-GRUPO(WS-GRP-IDX)
039900         MOVE WS-FL-NOMBRE-GRUPO(WS-FL-IDX) TO
040000              WS-GRP-NOMBRE-GRUPO(WS-GRP-IDX)
040100         MOVE ZERO TO WS-GRP-CONT(WS-GRP-IDX)
040200         MOVE WS-CANT-GRP TO WS-GRP-HALLADO-IDX.
040300 208-COMPARAR-1-GRUPO.
040400     IF WS-GRP-ID-GRUPO(WS-GRP-IDX) EQUAL
040500             WS-FL-ID-GRUPO(WS-FL-IDX)
040600         MOVE WS-GRP-IDX TO WS-GRP-HALLADO-IDX.
040700*-----------------------------------------------------------------
040800 207-MARCAR-1-MEJOR-TERCERO.
040900     SET WS-TER-IDX TO WS-SUB.
041000     SET WS-CLA-IDX TO WS-TERCERO-IDX(WS-TER-IDX).
041100     MOVE "Y" TO WS-CLA-CLASIFICADO(WS-CLA-IDX).
041200     STRING "Mejor 3o (Grupo " WS-CLA-NOMBRE-GRUPO(WS-CLA-IDX)
041300         ")" DELIMITED BY SIZE INTO WS-CLA-RAZON(WS-CLA-IDX).
041400*-----------------------------------------------------------------
041500*    250-ESCRIBIR-CLASIFICACION -- futbol: orden de la tabla de
041600*    posiciones. Basquet: agrupado por NOMBRE-GRUPO ascendente
041700*    (260-ORDENAR-TABLA-GRP), orden de posicion dentro del grupo
041750*    (dos PERFORM anidados sobre la tabla chica de grupos, ya
041800*    que son pocos).
041900*-----------------------------------------------------------------
042000 250-ESCRIBIR-CLASIFICACION.
042100     WRITE LINEA FROM PE3-ENCABE.
042200     IF WS-ES-FUTBOL
042300         PERFORM 251-ESCRIBIR-1-CLASIF VARYING WS-CLA-IDX
042400                FROM 1 BY 1
042500                UNTIL WS-CLA-IDX GREATER WS-CANT-FILAS
042600     ELSE
042650         PERFORM 260-ORDENAR-TABLA-GRP
042700         PERFORM 255-ESCRIBIR-1-GRUPO VARYING WS-GRP-IDX
042800                 FROM 1 BY 1 UNTIL WS-GRP-IDX GREATER WS-CANT-GRP.
042900 251-ESCRIBIR-1-CLASIF.
043000     MOVE WS-CLA-NOMBRE-EQUIPO(WS-CLA-IDX) TO ROW-NOMBRE-EQUIPO.
043100     MOVE WS-CLA-NOMBRE-GRUPO(WS-CLA-IDX)  TO ROW-GRUPO.
043200     MOVE WS-CLA-POS-GRUPO(WS-CLA-IDX)     TO ROW-POS-GRUPO.
043300     MOVE WS-CLA-POS-GENERAL(WS-CLA-IDX)   TO ROW-POS-GENERAL.
043400     IF WS-CLA-ES-CLASIF(WS-CLA-IDX)
043500         MOVE "SI " TO ROW-CLASIF
043600     ELSE
043700         MOVE "NO " TO ROW-CLASIF.
043800     MOVE WS-CLA-RAZON(WS-CLA-IDX)         TO ROW-RAZON.
043900     WRITE LINEA FROM PTR-CLASIF-ROW.
044000*-----------------------------------------------------------------
044100*    255-ESCRIBIR-1-GRUPO -- para el grupo WS-GRP-IDX, recorre la
044200*    tabla de clasificacion buscando cada posicion 1, 2, 3... en
044300*    orden (el grupo puede tener mas de 2 filas aunque en basquet
044400*    solo el 1 y el 2 salgan marcados como clasificados).
044500*-----------------------------------------------------------------
044600 255-ESCRIBIR-1-GRUPO.
044700     PERFORM 256-ESCRIBIR-1-RANK VARYING WS-SUB FROM 1 BY 1
044800             UNTIL WS-SUB GREATER WS-GRP-CONT(WS-GRP-IDX).
044900 256-ESCRIBIR-1-RANK.
045000     PERFORM 257-BUSCAR-1-RANK VARYING WS-CLA-IDX FROM 1 BY 1
045100             UNTIL WS-CLA-IDX GREATER WS-CANT-FILAS.
045200 257-BUSCAR-1-RANK.
045300     IF WS-CLA-ID-GRUPO(WS-CLA-IDX) EQUAL
045400             WS-GRP-ID-GRUPO(WS-GRP-IDX)
045500         AND WS-CLA-POS-GRUPO(WS-CLA-IDX) EQUAL WS-SUB
045600         PERFORM 251-ESCRIBIR-1-CLASIF.
045610*-----------------------------------------------------------------
045620*    260-ORDENAR-TABLA-GRP -- burbuja: NOMBRE-GRUPO ascendente,
045630*    para que 255-ESCRIBIR-1-GRUPO escriba CLASIFICACION.OUT
045640*    grupo A, B, C... en vez del orden en que 206-BUSCAR-O-ALTA-
045650*    GRUPO los fue dando de alta (orden de aparicion en la tabla
045660*    de posiciones, no alfabetico).
045670*-----------------------------------------------------------------
045680 260-ORDENAR-TABLA-GRP.
045690     MOVE 1 TO WS-SWAP-GRP.
045700     PERFORM 261-PASADA-GRP UNTIL NOT WS-HUBO-SWAP-GRP.
045710 261-PASADA-GRP.
045720     MOVE ZERO TO WS-SWAP-GRP.
045730     PERFORM 262-COMPARAR-1-PAR-GRP THRU 262-EXIT
045740             VARYING WS-GRP-IDX FROM 1 BY 1
045750             UNTIL WS-GRP-IDX GREATER WS-CANT-GRP.
045760 262-COMPARAR-1-PAR-GRP.
045770     IF WS-GRP-IDX GREATER OR EQUAL WS-CANT-GRP
045780         GO TO 262-EXIT.
045790     SET WS-GRP-IDX UP BY 1.
045800     IF WS-GRP-NOMBRE-GRUPO(WS-GRP-IDX) LESS
045810             WS-GRP-NOMBRE-GRUPO(WS-GRP-IDX - 1)
045820         MOVE WS-GRP(WS-GRP-IDX)     TO WS-GRP-AUX
045830         MOVE WS-GRP(WS-GRP-IDX - 1) TO WS-GRP(WS-GRP-IDX)
045840         MOVE WS-GRP-AUX             TO WS-GRP(WS-GRP-IDX - 1)
045850         MOVE 1 TO WS-SWAP-GRP.
045860     SET WS-GRP-IDX DOWN BY 1.
045870 262-EXIT.
045880     EXIT.
045890*-----------------------------------------------------------------
045895*    300-GENERAR-LLAVES -- 3c: arma la lista de semillas (8 para
045897*    futbol, 4 para basquet) y escribe los partidos de cuartos o
046000*    semifinal con sus filas de EQUIPO-POR-PARTIDO.
046100*-----------------------------------------------------------------
046200 300-GENERAR-LLAVES.
046300     IF WS-ES-FUTBOL
046400         MOVE 8 TO WS-CANT-SEEDS-REQ
046500     ELSE
046600         MOVE 4 TO WS-CANT-SEEDS-REQ.
046700     MOVE ZERO TO WS-CANT-SEEDS.
046800     PERFORM 305-RECOLECTAR-1-SEED VARYING WS-CLA-IDX FROM 1 BY 1
046900             UNTIL WS-CLA-IDX GREATER WS-CANT-FILAS
047000                OR WS-CANT-SEEDS EQUAL WS-CANT-SEEDS-REQ.
047100     IF WS-CANT-SEEDS LESS WS-CANT-SEEDS-REQ
047200         DISPLAY "OLLLAVE: NO HAY SUFICIENTES EQUIPOS "
047300                 "CLASIFICADOS PARA GENERAR LA LLAVE"
047400         GO TO 300-EXIT.
047500     PERFORM 330-HALLAR-MAX-ID-PARTIDO.
047600     PERFORM 340-HALLAR-MAX-ID-EPP.
047700     OPEN EXTEND PARTIDO.
047800     OPEN EXTEND EQUIPOPP.
047900     IF WS-ES-FUTBOL
048000         PERFORM 360-GENERAR-1-PARTIDO-CUARTOS
048100                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB GREATER 4
048200     ELSE
048300         PERFORM 365-GENERAR-1-PARTIDO-SEMIS
048400                VARYING WS-SUB FROM 1 BY 1
048500                UNTIL WS-SUB GREATER 2.
048600     CLOSE PARTIDO.
048700     CLOSE EQUIPOPP.
048800     DISPLAY "OLLLAVE: LLAVE GENERADA PARA TORNEO " WS-ID-TORNEO.
048900 300-EXIT.
049000     EXIT.
049100*-----------------------------------------------------------------
049200 305-RECOLECTAR-1-SEED.
049300     IF WS-CLA-ES-CLASIF(WS-CLA-IDX)
049400         ADD 1 TO WS-CANT-SEEDS
049500         MOVE WS-CLA-IDX TO WS-SEED-IDX(WS-CANT-SEEDS).
049600*-----------------------------------------------------------------
049700 330-HALLAR-MAX-ID-PARTIDO.
049800     MOVE ZERO TO WS-MAX-ID-PARTIDO.
049900     MOVE "NO" TO WS-PAR-EOF.
050000     OPEN INPUT PARTIDO.
050100     PERFORM 331-LEER-1-PARTIDO-MAX UNTIL PAR-EOF.
050200     CLOSE PARTIDO.
050300 331-LEER-1-PARTIDO-MAX.
050400     READ PARTIDO
050500         AT END MOVE "SI" TO WS-PAR-EOF.
050600     IF NOT PAR-EOF AND WPAR-ID-PARTIDO GREATER
050700             WS-MAX-ID-PARTIDO
050800         MOVE WPAR-ID-PARTIDO TO WS-MAX-ID-PARTIDO.
050900*-----------------------------------------------------------------
051000 340-HALLAR-MAX-ID-EPP.
051100     MOVE ZERO TO WS-MAX-ID-EPP.
051200     MOVE "NO" TO WS-EPP-EOF.
051300     OPEN INPUT EQUIPOPP.
051400     PERFORM 341-LEER-1-EPP-MAX UNTIL EPP-EOF.
051500     CLOSE EQUIPOPP.
051600 341-LEER-1-EPP-MAX.
051700     READ EQUIPOPP
051800         AT END MOVE "SI" TO WS-EPP-EOF.
051900     IF NOT EPP-EOF AND WEPP-ID-EPP GREATER WS-MAX-ID-EPP
052000         MOVE WEPP-ID-EPP TO WS-MAX-ID-EPP.
052100*-----------------------------------------------------------------
052200*    360-GENERAR-1-PARTIDO-CUARTOS -- futbol, semillas 1-8,
052300*    parejas fijas (1,8) (2,7) (3,6) (4,5).
052400*-----------------------------------------------------------------
052500 360-GENERAR-1-PARTIDO-CUARTOS.
052600     MOVE 2 TO WS-P-FASE.
052700     IF WS-SUB EQUAL 1
052710         MOVE WS-SEED-IDX(1) TO WS-P-SEED-A
052720         MOVE WS-SEED-IDX(8) TO WS-P-SEED-B.
052730     IF WS-SUB EQUAL 2
052740         MOVE WS-SEED-IDX(2) TO WS-P-SEED-A
052750         MOVE WS-SEED-IDX(7) TO WS-P-SEED-B.
052760     IF WS-SUB EQUAL 3
052770         MOVE WS-SEED-IDX(3) TO WS-P-SEED-A
052780         MOVE WS-SEED-IDX(6) TO WS-P-SEED-B.
052790     IF WS-SUB EQUAL 4
052795         MOVE WS-SEED-IDX(4) TO WS-P-SEED-A
053600         MOVE WS-SEED-IDX(5) TO WS-P-SEED-B.
053700     PERFORM 370-ESCRIBIR-1-LLAVE-PARTIDO.
053800*-----------------------------------------------------------------
053900*    365-GENERAR-1-PARTIDO-SEMIS -- basquet, semillas 1-4,
054000*    parejas fijas (1,4) (2,3).
054100*-----------------------------------------------------------------
054200 365-GENERAR-1-PARTIDO-SEMIS.
054300     MOVE 3 TO WS-P-FASE.
054400     IF WS-SUB EQUAL 1
054410         MOVE WS-SEED-IDX(1) TO WS-P-SEED-A
054420         MOVE WS-SEED-IDX(4) TO WS-P-SEED-B.
054430     IF WS-SUB EQUAL 2
054440         MOVE WS-SEED-IDX(2) TO WS-P-SEED-A
054900         MOVE WS-SEED-IDX(3) TO WS-P-SEED-B.
055000     PERFORM 370-ESCRIBIR-1-LLAVE-PARTIDO.
055100*-----------------------------------------------------------------
055200*    370-ESCRIBIR-1-LLAVE-PARTIDO -- escribe el PARTIDO nuevo (sin
055300*    fecha/hora/lugar/grupo/jornada/arbitro) y sus dos filas de
055400*    EQUIPO-POR-PARTIDO, sin marcador todavia. Recibe las semillas
055500*    en WS-P-SEED-A / WS-P-SEED-B / WS-P-FASE.
055600*-----------------------------------------------------------------
055700 370-ESCRIBIR-1-LLAVE-PARTIDO.
055800     INITIALIZE WPAR-REG.
055900     ADD 1 TO WS-MAX-ID-PARTIDO.
056000     MOVE WS-MAX-ID-PARTIDO TO WPAR-ID-PARTIDO.
056100     MOVE ZERO TO WPAR-FECHA-PARTIDO.
056200     MOVE ZERO TO WPAR-HORA-PARTIDO.
056300     MOVE ZERO TO WPAR-ID-LUGAR.
056400     MOVE WS-ID-TORNEO TO WPAR-ID-TORNEO.
056500     MOVE WS-P-FASE TO WPAR-ID-FASE.
056600     MOVE ZERO TO WPAR-ID-GRUPO.
056700     MOVE ZERO TO WPAR-ID-JORNADA.
056800     MOVE ZERO TO WPAR-ID-ARBITRO.
056900     MOVE "PROGRAMADO" TO WPAR-ESTADO-PARTIDO.
057000     IF WS-P-FASE EQUAL 2
057100         STRING "Partido generado automaticamente (Cuartos de "
057200             "Final)" DELIMITED BY SIZE INTO WPAR-OBSERVACIONES
057300     ELSE
057400         MOVE "Partido generado automaticamente (Semifinal)"
057500              TO WPAR-OBSERVACIONES.
057700     WRITE WPAR-REG.
057800     SET WS-CLA-IDX TO WS-P-SEED-A.
057900     INITIALIZE WEPP-REG.
058000     ADD 1 TO WS-MAX-ID-EPP.
058100     MOVE WS-MAX-ID-EPP        TO WEPP-ID-EPP.
058200     MOVE WPAR-ID-PARTIDO      TO WEPP-ID-PARTIDO.
058300     MOVE WS-CLA-ID-EQUIPO(WS-CLA-IDX) TO WEPP-ID-EQUIPO.
058400     MOVE ZERO                 TO WEPP-PUNTOS.
058500     MOVE "N"                  TO WEPP-PUNTOS-CARGADO.
058600     MOVE ZERO                 TO WEPP-ID-RESULTADO.
058700     WRITE WEPP-REG.
058800     SET WS-CLA-IDX TO WS-P-SEED-B.
058900     INITIALIZE WEPP-REG.
059000     ADD 1 TO WS-MAX-ID-EPP.
059100     MOVE WS-MAX-ID-EPP        TO WEPP-ID-EPP.
059200     MOVE WPAR-ID-PARTIDO      TO WEPP-ID-PARTIDO.
059300     MOVE WS-CLA-ID-EQUIPO(WS-CLA-IDX) TO WEPP-ID-EQUIPO.
059400     MOVE ZERO                 TO WEPP-PUNTOS.
059500     MOVE "N"                  TO WEPP-PUNTOS-CARGADO.
059600     MOVE ZERO                 TO WEPP-ID-RESULTADO.
059700     WRITE WEPP-REG.
059800*-----------------------------------------------------------------
059900 070-CERRAR-ARCHIVOS.
060000     CLOSE LISTADO.
060100     END PROGRAM OLLLAVE.
