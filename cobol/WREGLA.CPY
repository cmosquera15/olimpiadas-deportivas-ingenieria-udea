000100******************************************************************
000200* WREGLA.CPY
000300* Layout: REGLA-DEPORTE, tabla de reglas de plantel por deporte
000400* (tamano minimo de plantel y si exige al menos una jugadora
000500* mujer). Todavia no existe una tabla fuente propia para esta
000600* regla -- el area funcional no la definio -- asi que queda
000700* como tabla de parametros externa con valores de relleno
000800* documentados, a cargar por OLSEED o por el area funcional
000900* el dia que se defina la regla real por deporte.
001000*----------------------------------------------------------------
001100* 1990-03-01 LDN  #OL-0255  Alta como tabla de parametros
001200*                 (placeholder) -- ver nota arriba.
001300******************************************************************
001400 01  WREG-TABLA.
001500     03  WREG-FILA OCCURS 20 TIMES INDEXED BY WREG-IDX.
001600         05  WREG-ID-DEPORTE     PIC 9(05).
001700         05  WREG-PLANTEL-MINIMO PIC 9(03).
001800         05  WREG-EXIGE-MUJER    PIC X(01).
001900            88  WREG-SI-EXIGE    VALUE 'Y'.
002000            88  WREG-NO-EXIGE    VALUE 'N'.
002100         05  FILLER              PIC X(11).
