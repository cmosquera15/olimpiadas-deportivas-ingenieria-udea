000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Carga de novedades de EVENTO -- valida contra la
000400*          planilla de buena fe que el jugador cargado pertenezca
000500*          al equipo del lado que esta recibiendo el evento antes
000600*          de grabarlo.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. OLEVENM.
001000 AUTHOR. L DENIS.
001100 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001200 DATE-WRITTEN. 06/15/87.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001500******************************************************************
001600*                       C A M B I O S                            *
001700*----------------------------------------------------------------*
001800* 06/15/87 LDN #OL-0110  Alta inicial. Las novedades de evento    *
001900*          vienen de la planilla del arbitro, una linea por       *
002000*          hecho disciplinario o gol cargado.                    *
002100* 09/02/88 LDN #OL-0224  Se agrega el chequeo de pertenencia del  *
002200*          jugador al equipo (antes solo se validaba que el      *
002300*          jugador existiera en USUARIO, sin mirar la planilla    *
002400*          de buena fe -- se colaban goles cargados al equipo     *
002500*          equivocado).                                          *
002600* 04/02/90 RGV #OL-0261  018-CALCULAR-MAX-ID-EVENTO reemplaza al  *
002700*          contador fijo que traia el operador por parametro --   *
002800*          se perdian altas cuando se olvidaban de actualizarlo.  *
002900* 11/09/98 RGV #OL-0273  Y2K: no se usa mas ningun campo de anio   *
003000*          de 2 digitos en este programa (no tenia, se deja       *
003100*          constancia para la revision general del 98).           *
003200* 03/14/01 MFS #OL-0333  El jugador es opcional en la novedad --  *
003300*          si no viene (WO, por ejemplo) no se hace el chequeo de *
003400*          pertenencia al equipo.                                 *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT EQUIPOPP     ASSIGN TO "EQUIPOPP"
004300                         ORGANIZATION IS LINE SEQUENTIAL
004400                         FILE STATUS IS WS-EPP-ESTADO.
004500
004600     SELECT PARTIDO      ASSIGN TO "PARTIDO"
004700                         ORGANIZATION IS LINE SEQUENTIAL
004800                         FILE STATUS IS WS-PAR-ESTADO.
004900
005000     SELECT TIPOEVEN     ASSIGN TO "TIPOEVEN"
005100                         ORGANIZATION IS LINE SEQUENTIAL
005200                         FILE STATUS IS WS-TEV-ESTADO.
005300
005400     SELECT UPE          ASSIGN TO "UPE"
005500                         ORGANIZATION IS LINE SEQUENTIAL
005600                         FILE STATUS IS WS-UPE-ESTADO.
005700
005800     SELECT EVENTO       ASSIGN TO "EVENTO"
005900                         ORGANIZATION IS LINE SEQUENTIAL
006000                         FILE STATUS IS WS-EVE-ESTADO.
006100
006200     SELECT NOVEDAD      ASSIGN TO "NOVEVENT"
006300                         ORGANIZATION IS LINE SEQUENTIAL
006400                         FILE STATUS IS WS-TR-ESTADO.
006500
006600     SELECT RECHAZOS     ASSIGN TO "RECHEVEN"
006700                         ORGANIZATION IS LINE SEQUENTIAL
006800                         FILE STATUS IS WS-RCH-ESTADO.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  EQUIPOPP    LABEL RECORD IS STANDARD.
007200     COPY WEPP.
007300 FD  PARTIDO     LABEL RECORD IS STANDARD.
007400     COPY WPARTIDO.
007500 FD  TIPOEVEN    LABEL RECORD IS STANDARD.
007600     COPY WTEVENT.
007700 FD  UPE         LABEL RECORD IS STANDARD.
007800     COPY WUPE.
007900 FD  EVENTO      LABEL RECORD IS STANDARD.
008000     COPY WEVENTO.
008100*----------------------------------------------------------------
008200* NOVEDAD -- una linea por evento a cargar, tal como la anota el
008300* arbitro en la planilla de mesa de control. El jugador viaja en
008400* cero cuando el evento no lo requiere (p.ej. WO).
008500*----------------------------------------------------------------
008600 FD  NOVEDAD     LABEL RECORD IS STANDARD.
008700 01  NOV-REG.
008800     03  NOV-ID-EPP              PIC 9(05).
008900     03  NOV-ID-EPP-R REDEFINES NOV-ID-EPP
009000                                 PIC X(05).
009100     03  NOV-ID-USUARIO-JUGADOR  PIC 9(05).
009200     03  NOV-ID-USUARIO-JUG-R REDEFINES NOV-ID-USUARIO-JUGADOR
009300                                 PIC X(05).
009400     03  NOV-ID-TIPO-EVENTO      PIC 9(05).
009500     03  NOV-ID-TIPO-EVENTO-R REDEFINES NOV-ID-TIPO-EVENTO
009600                                 PIC X(05).
009700     03  NOV-OBSERVACIONES       PIC X(500).
009800     03  FILLER                  PIC X(10).
009900 FD  RECHAZOS    LABEL RECORD IS STANDARD.
010000 01  RCH-EVENTO-REG.
010100     03  RCH-ID-EPP              PIC 9(05).
010200     03  RCH-ID-TIPO-EVENTO      PIC 9(05).
010300     03  RCH-MOTIVO              PIC X(60).
010400     03  FILLER                  PIC X(10).
010500
010600 WORKING-STORAGE SECTION.
010700 77  WS-EPP-ESTADO       PIC XX.
010800 77  WS-PAR-ESTADO       PIC XX.
010900 77  WS-TEV-ESTADO       PIC XX.
011000 77  WS-UPE-ESTADO       PIC XX.
011100 77  WS-EVE-ESTADO       PIC XX.
011200 77  WS-TR-ESTADO        PIC XX.
011300 77  WS-RCH-ESTADO       PIC XX.
011400 77  WS-EPP-EOF          PIC X(02)   VALUE "NO".
011500 77  WS-PAR-EOF          PIC X(02)   VALUE "NO".
011600 77  WS-TEV-EOF          PIC X(02)   VALUE "NO".
011700 77  WS-UPE-EOF          PIC X(02)   VALUE "NO".
011800 77  WS-EVE-EOF          PIC X(02)   VALUE "NO".
011900 77  WS-TR-EOF           PIC X(02)   VALUE "NO".
012000 77  WS-CANT-EPP         PIC 9(04)   COMP VALUE ZERO.
012100 77  WS-CANT-PAR         PIC 9(03)   COMP VALUE ZERO.
012200 77  WS-CANT-TEV         PIC 9(03)   COMP VALUE ZERO.
012300 77  WS-CANT-UPE         PIC 9(04)   COMP VALUE ZERO.
012400 77  WS-MAX-ID-EVENTO    PIC 9(05)   COMP VALUE ZERO.
012500 77  WS-HALLADO-IDX      PIC 9(04)   COMP VALUE ZERO.
012600 77  WS-HALLADO-IDX-2    PIC 9(04)   COMP VALUE ZERO.
012700 77  WS-MOTIVO-RCH       PIC X(60)   VALUE SPACES.
012800*----------------------------------------------------------------
012900* Datos del EQUIPO-POR-PARTIDO / PARTIDO hallados para la novedad
013000* en curso -- de aca sale el ID-EQUIPO y el ID-TORNEO contra los
013100* que se valida la planilla de buena fe del jugador.
013200*----------------------------------------------------------------
013300 01  WS-HALLADO-ID-EQUIPO    PIC 9(05)   VALUE ZERO.
013400 01  WS-HALLADO-ID-PARTIDO   PIC 9(05)   VALUE ZERO.
013500 01  WS-HALLADO-ID-TORNEO    PIC 9(05)   VALUE ZERO.
013600*----------------------------------------------------------------
013700* EQUIPO-POR-PARTIDO en memoria -- de cada fila solo interesan
013800* ID-EPP/ID-PARTIDO/ID-EQUIPO para resolver a que equipo esta
013900* cargado el evento.
014000*----------------------------------------------------------------
014100 01  WS-TABLA-EPP.
014200     03  WS-EPP OCCURS 600 TIMES INDEXED BY WS-EPP-IDX.
014300         05  WS-EPP-ID-EPP           PIC 9(05).
014400         05  WS-EPP-ID-PARTIDO       PIC 9(05).
014500         05  WS-EPP-ID-EQUIPO        PIC 9(05).
014600         05  FILLER                  PIC X(10).
014700*----------------------------------------------------------------
014800* Partidos en memoria -- solo para llegar del ID-PARTIDO al
014900* ID-TORNEO sin releer PARTIDO por cada novedad.
015000*----------------------------------------------------------------
015100 01  WS-TABLA-PAR.
015200     03  WS-PAR OCCURS 300 TIMES INDEXED BY WS-PAR-IDX.
015300         05  WS-PAR-ID-PARTIDO       PIC 9(05).
015400         05  WS-PAR-ID-TORNEO        PIC 9(05).
015500         05  FILLER                  PIC X(10).
015600*----------------------------------------------------------------
015700* Catalogo de TIPO-EVENTO -- solo para confirmar que el codigo
015800* cargado existe (REQUIERE-JUGADOR es politica del que arma la
015900* planilla, no se aplica aca -- ver Cambios 03/14/01).
016000*----------------------------------------------------------------
016100 01  WS-TABLA-TEV.
016200     03  WS-TEV OCCURS 40 TIMES INDEXED BY WS-TEV-IDX.
016300         05  WS-TEV-ID-TIPO-EVENTO   PIC 9(05).
016400         05  FILLER                  PIC X(10).
016500*----------------------------------------------------------------
016600* Planilla de buena fe (USUARIOS-POR-EQUIPO) en memoria -- se
016700* busca por USUARIO+EQUIPO+TORNEO para confirmar la pertenencia.
016800*----------------------------------------------------------------
016900 01  WS-TABLA-UPE.
017000     03  WS-UPE OCCURS 2000 TIMES INDEXED BY WS-UPE-IDX.
017100         05  WS-UPE-ID-USUARIO       PIC 9(05).
017200         05  WS-UPE-ID-EQUIPO        PIC 9(05).
017300         05  WS-UPE-ID-TORNEO        PIC 9(05).
017400         05  FILLER                  PIC X(10).
017500
017600 PROCEDURE DIVISION.
017700 COMIENZO.
017800     PERFORM 010-ABRIR-ARCHIVOS.
017900     PERFORM 020-CARGAR-TABLA-EPP.
018000     PERFORM 022-CARGAR-TABLA-PARTIDOS.
018100     PERFORM 024-CARGAR-TABLA-TEV.
018200     PERFORM 026-CARGAR-TABLA-UPE.
018300     PERFORM 028-CALCULAR-MAX-ID-EVENTO.
018400     PERFORM 040-PROCESAR-NOVEDADES.
018500     PERFORM 095-CERRAR-ARCHIVOS.
018600     STOP RUN.
018700*-----------------------------------------------------------------
018800*******
018900 010-ABRIR-ARCHIVOS.
019000*******
019100     OPEN INPUT EQUIPOPP.
019200     IF WS-EPP-ESTADO NOT = ZERO
019300         DISPLAY "OLEVENM: ERROR EN OPEN EQUIPOPP FS: "
019400                 WS-EPP-ESTADO
019500         STOP RUN.
019600     OPEN INPUT PARTIDO.
019700     IF WS-PAR-ESTADO NOT = ZERO
019800         DISPLAY "OLEVENM: ERROR EN OPEN PARTIDO FS: "
019900                 WS-PAR-ESTADO
020000         STOP RUN.
020100     OPEN INPUT TIPOEVEN.
020200     IF WS-TEV-ESTADO NOT = ZERO
020300         DISPLAY "OLEVENM: ERROR EN OPEN TIPOEVEN FS: "
020400                 WS-TEV-ESTADO
020500         STOP RUN.
020600     OPEN INPUT UPE.
020700     IF WS-UPE-ESTADO NOT = ZERO
020800         DISPLAY "OLEVENM: ERROR EN OPEN UPE FS: "
020900                 WS-UPE-ESTADO
021000         STOP RUN.
021100     OPEN INPUT NOVEDAD.
021200     IF WS-TR-ESTADO NOT = ZERO
021300         DISPLAY "OLEVENM: ERROR EN OPEN NOVEDAD FS: "
021400                 WS-TR-ESTADO
021500         STOP RUN.
021600     OPEN OUTPUT RECHAZOS.
021700*-----------------------------------------------------------------
021800 020-CARGAR-TABLA-EPP.
021900     MOVE ZERO TO WS-CANT-EPP.
022000     MOVE "NO" TO WS-EPP-EOF.
022100     PERFORM 021-LEER-1-EPP THRU 021-EXIT
022200             UNTIL WS-EPP-EOF EQUAL "SI".
022300     CLOSE EQUIPOPP.
022400 021-LEER-1-EPP.
022500     READ EQUIPOPP
022600         AT END MOVE "SI" TO WS-EPP-EOF.
022700     IF WS-EPP-EOF EQUAL "SI"
022800         GO TO 021-EXIT.
022900     IF WS-CANT-EPP EQUAL 600
023000         GO TO 021-EXIT.
023100     ADD 1 TO WS-CANT-EPP.
023200     MOVE WEPP-ID-EPP TO WS-EPP-ID-EPP(WS-CANT-EPP).
023300     MOVE WEPP-ID-PARTIDO TO WS-EPP-ID-PARTIDO(WS-CANT-EPP).
023400     MOVE WEPP-ID-EQUIPO TO WS-EPP-ID-EQUIPO(WS-CANT-EPP).
023500 021-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 022-CARGAR-TABLA-PARTIDOS.
023900     MOVE ZERO TO WS-CANT-PAR.
024000     MOVE "NO" TO WS-PAR-EOF.
024100     PERFORM 023-LEER-1-PARTIDO THRU 023-EXIT
024200             UNTIL WS-PAR-EOF EQUAL "SI".
024300     CLOSE PARTIDO.
024400 023-LEER-1-PARTIDO.
024500     READ PARTIDO
024600         AT END MOVE "SI" TO WS-PAR-EOF.
024700     IF WS-PAR-EOF EQUAL "SI"
024800         GO TO 023-EXIT.
024900     IF WS-CANT-PAR EQUAL 300
025000         GO TO 023-EXIT.
025100     ADD 1 TO WS-CANT-PAR.
025200     MOVE WPAR-ID-PARTIDO TO WS-PAR-ID-PARTIDO(WS-CANT-PAR).
025300     MOVE WPAR-ID-TORNEO TO WS-PAR-ID-TORNEO(WS-CANT-PAR).
025400 023-EXIT.
025500     EXIT.
025600*-----------------------------------------------------------------
025700 024-CARGAR-TABLA-TEV.
025800     MOVE ZERO TO WS-CANT-TEV.
025900     MOVE "NO" TO WS-TEV-EOF.
026000     PERFORM 025-LEER-1-TEV THRU 025-EXIT
026100             UNTIL WS-TEV-EOF EQUAL "SI".
026200     CLOSE TIPOEVEN.
026300 025-LEER-1-TEV.
026400     READ TIPOEVEN
026500         AT END MOVE "SI" TO WS-TEV-EOF.
026600     IF WS-TEV-EOF EQUAL "SI"
026700         GO TO 025-EXIT.
026800     IF WS-CANT-TEV EQUAL 40
026900         GO TO 025-EXIT.
027000     ADD 1 TO WS-CANT-TEV.
027100     MOVE WTEV-ID-TIPO-EVENTO TO
027200          WS-TEV-ID-TIPO-EVENTO(WS-CANT-TEV).
027300 025-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 026-CARGAR-TABLA-UPE.
027700     MOVE ZERO TO WS-CANT-UPE.
027800     MOVE "NO" TO WS-UPE-EOF.
027900     PERFORM 027-LEER-1-UPE THRU 027-EXIT
028000             UNTIL WS-UPE-EOF EQUAL "SI".
028100     CLOSE UPE.
028200 027-LEER-1-UPE.
028300     READ UPE
028400         AT END MOVE "SI" TO WS-UPE-EOF.
028500     IF WS-UPE-EOF EQUAL "SI"
028600         GO TO 027-EXIT.
028700     IF WS-CANT-UPE EQUAL 2000
028800         GO TO 027-EXIT.
028900     ADD 1 TO WS-CANT-UPE.
029000     MOVE WUPE-ID-USUARIO TO WS-UPE-ID-USUARIO(WS-CANT-UPE).
029100     MOVE WUPE-ID-EQUIPO TO WS-UPE-ID-EQUIPO(WS-CANT-UPE).
029200     MOVE WUPE-ID-TORNEO TO WS-UPE-ID-TORNEO(WS-CANT-UPE).
029300 027-EXIT.
029400     EXIT.
029500*-----------------------------------------------------------------
029600* 028-CALCULAR-MAX-ID-EVENTO -- EVENTO se abre primero en modo
029700* lectura para sacar el mayor ID-EVENTO existente, se cierra y se
029800* vuelve a abrir en EXTEND para agregar las altas de esta corrida
029900* (LINE SEQUENTIAL no numera solo, hay que llevar el contador a
030000* mano como en el ID-PARTIDO/ID-EPP de OLLLAVE).
030100*-----------------------------------------------------------------
030200 028-CALCULAR-MAX-ID-EVENTO.
030300     OPEN INPUT EVENTO.
030400     IF WS-EVE-ESTADO NOT = ZERO AND WS-EVE-ESTADO NOT = 35
030500         DISPLAY "OLEVENM: ERROR EN OPEN EVENTO FS: "
030600                 WS-EVE-ESTADO
030700         STOP RUN.
030800     MOVE "NO" TO WS-EVE-EOF.
030900     IF WS-EVE-ESTADO EQUAL ZERO
031000         PERFORM 029-LEER-1-EVENTO-MAX THRU 029-EXIT
031100                 UNTIL WS-EVE-EOF EQUAL "SI"
031200         CLOSE EVENTO.
031300     OPEN EXTEND EVENTO.
031400 029-LEER-1-EVENTO-MAX.
031500     READ EVENTO
031600         AT END MOVE "SI" TO WS-EVE-EOF.
031700     IF WS-EVE-EOF EQUAL "SI"
031800         GO TO 029-EXIT.
031900     IF WEVE-ID-EVENTO GREATER WS-MAX-ID-EVENTO
032000         MOVE WEVE-ID-EVENTO TO WS-MAX-ID-EVENTO.
032100 029-EXIT.
032200     EXIT.
032300*-----------------------------------------------------------------
032400 040-PROCESAR-NOVEDADES.
032500     MOVE "NO" TO WS-TR-EOF.
032600     PERFORM 041-LEER-1-NOVEDAD.
032700     PERFORM 050-PROCESAR-1-NOVEDAD THRU 050-EXIT
032800             UNTIL WS-TR-EOF EQUAL "SI".
032900     CLOSE NOVEDAD.
033000 041-LEER-1-NOVEDAD.
033100     READ NOVEDAD
033200         AT END MOVE "SI" TO WS-TR-EOF.
033300*-----------------------------------------------------------------
033400* 050-PROCESAR-1-NOVEDAD -- ubica el EPP y el TIPO-EVENTO de la
033500* novedad, y si viene jugador confirma que este anotado en la
033600* planilla de buena fe del equipo de ese lado antes de grabar.
033700*-----------------------------------------------------------------
033800 050-PROCESAR-1-NOVEDAD.
033900     PERFORM 060-BUSCAR-EPP.
034000     IF WS-HALLADO-IDX EQUAL ZERO
034100         MOVE "EQUIPO-POR-PARTIDO INEXISTENTE" TO WS-MOTIVO-RCH
034200         PERFORM 090-ESCRIBIR-RECHAZO
034300         GO TO 050-SIGUIENTE.
034400     MOVE WS-EPP-ID-EQUIPO(WS-HALLADO-IDX)
034500         TO WS-HALLADO-ID-EQUIPO.
034600     MOVE WS-EPP-ID-PARTIDO(WS-HALLADO-IDX)
034700         TO WS-HALLADO-ID-PARTIDO.
034800     PERFORM 062-BUSCAR-TIPO-EVENTO.
034900     IF WS-HALLADO-IDX-2 EQUAL ZERO
035000         MOVE "TIPO DE EVENTO INEXISTENTE" TO WS-MOTIVO-RCH
035100         PERFORM 090-ESCRIBIR-RECHAZO
035200         GO TO 050-SIGUIENTE.
035300     IF NOV-ID-USUARIO-JUGADOR EQUAL ZERO
035400         GO TO 050-GRABAR.
035500     PERFORM 064-BUSCAR-PARTIDO.
035600     IF WS-HALLADO-IDX-2 EQUAL ZERO
035700         MOVE "PARTIDO INEXISTENTE PARA EL EPP" TO WS-MOTIVO-RCH
035800         PERFORM 090-ESCRIBIR-RECHAZO
035900         GO TO 050-SIGUIENTE.
036000     MOVE WS-PAR-ID-TORNEO(WS-HALLADO-IDX-2) TO
036100          WS-HALLADO-ID-TORNEO.
036200     PERFORM 066-VERIFICAR-JUGADOR-EN-EQUIPO.
036300     IF WS-HALLADO-IDX-2 EQUAL ZERO
036400         MOVE "JUGADOR NO ESTA EN LA PLANILLA DEL EQUIPO" TO
036500              WS-MOTIVO-RCH
036600         PERFORM 090-ESCRIBIR-RECHAZO
036700         GO TO 050-SIGUIENTE.
036800 050-GRABAR.
036900     PERFORM 500-CREAR-EVENTO.
037000 050-SIGUIENTE.
037100     PERFORM 041-LEER-1-NOVEDAD.
037200 050-EXIT.
037300     EXIT.
037400*-----------------------------------------------------------------
037500* 060-BUSCAR-EPP -- ubica en la tabla en memoria el EQUIPO-POR-
037600* PARTIDO al que se le carga el evento. WS-HALLADO-IDX en cero
037700* significa que no aparecio.
037800*-----------------------------------------------------------------
037900 060-BUSCAR-EPP.
038000     MOVE ZERO TO WS-HALLADO-IDX.
038100     PERFORM 061-COMPARAR-1-EPP VARYING WS-EPP-IDX FROM 1 BY 1
038200             UNTIL WS-EPP-IDX GREATER WS-CANT-EPP
038300                OR WS-HALLADO-IDX NOT EQUAL ZERO.
038400 061-COMPARAR-1-EPP.
038500     IF WS-EPP-ID-EPP(WS-EPP-IDX) EQUAL NOV-ID-EPP
038600         SET WS-HALLADO-IDX TO WS-EPP-IDX.
038700*-----------------------------------------------------------------
038800 062-BUSCAR-TIPO-EVENTO.
038900     MOVE ZERO TO WS-HALLADO-IDX-2.
039000     PERFORM 063-COMPARAR-1-TEV VARYING WS-TEV-IDX FROM 1 BY 1
039100             UNTIL WS-TEV-IDX GREATER WS-CANT-TEV
039200                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
039300 063-COMPARAR-1-TEV.
039400     IF WS-TEV-ID-TIPO-EVENTO(WS-TEV-IDX) EQUAL
039500             NOV-ID-TIPO-EVENTO
039600         SET WS-HALLADO-IDX-2 TO WS-TEV-IDX.
039700*-----------------------------------------------------------------
039800 064-BUSCAR-PARTIDO.
039900     MOVE ZERO TO WS-HALLADO-IDX-2.
040000     PERFORM 065-COMPARAR-1-PAR VARYING WS-PAR-IDX FROM 1 BY 1
040100             UNTIL WS-PAR-IDX GREATER WS-CANT-PAR
040200                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
040300 065-COMPARAR-1-PAR.
040400     IF WS-PAR-ID-PARTIDO(WS-PAR-IDX) EQUAL WS-HALLADO-ID-PARTIDO
040500         SET WS-HALLADO-IDX-2 TO WS-PAR-IDX.
040600*-----------------------------------------------------------------
040700* 066-VERIFICAR-JUGADOR-EN-EQUIPO -- busca en la planilla de
040800* buena fe una fila del jugador para el equipo/torneo hallados.
040900*-----------------------------------------------------------------
041000 066-VERIFICAR-JUGADOR-EN-EQUIPO.
041100     MOVE ZERO TO WS-HALLADO-IDX-2.
041200     PERFORM 067-COMPARAR-1-UPE VARYING WS-UPE-IDX FROM 1 BY 1
041300             UNTIL WS-UPE-IDX GREATER WS-CANT-UPE
041400                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
041500 067-COMPARAR-1-UPE.
041600     IF WS-UPE-ID-USUARIO(WS-UPE-IDX) EQUAL
041700             NOV-ID-USUARIO-JUGADOR
041800         IF WS-UPE-ID-EQUIPO(WS-UPE-IDX) EQUAL
041900                 WS-HALLADO-ID-EQUIPO
042000             IF WS-UPE-ID-TORNEO(WS-UPE-IDX) EQUAL
042100                     WS-HALLADO-ID-TORNEO
042200                 SET WS-HALLADO-IDX-2 TO WS-UPE-IDX.
042300*-----------------------------------------------------------------
042400* 500-CREAR-EVENTO -- graba el EVENTO con el proximo numero de la
042500* secuencia llevada en WS-MAX-ID-EVENTO.
042600*-----------------------------------------------------------------
042700 500-CREAR-EVENTO.
042800     ADD 1 TO WS-MAX-ID-EVENTO.
042900     INITIALIZE WEVE-REG.
043000     MOVE WS-MAX-ID-EVENTO       TO WEVE-ID-EVENTO.
043100     MOVE NOV-ID-EPP             TO WEVE-ID-EPP.
043200     MOVE NOV-ID-USUARIO-JUGADOR TO WEVE-ID-USUARIO-JUGADOR.
043300     MOVE NOV-ID-TIPO-EVENTO     TO WEVE-ID-TIPO-EVENTO.
043400     MOVE NOV-OBSERVACIONES      TO WEVE-OBSERVACIONES.
043500     WRITE WEVE-REG.
043600*-----------------------------------------------------------------
043700* 090-ESCRIBIR-RECHAZO -- la novedad no paso las validaciones,
043800* queda para que el arbitro/mesa de control la revise a mano.
043900*-----------------------------------------------------------------
044000 090-ESCRIBIR-RECHAZO.
044100     INITIALIZE RCH-EVENTO-REG.
044200     MOVE NOV-ID-EPP         TO RCH-ID-EPP.
044300     MOVE NOV-ID-TIPO-EVENTO TO RCH-ID-TIPO-EVENTO.
044400     MOVE WS-MOTIVO-RCH      TO RCH-MOTIVO.
044500     WRITE RCH-EVENTO-REG.
044600     DISPLAY "OLEVENM: RECHAZADO EPP " NOV-ID-EPP
044700         " MOTIVO: " WS-MOTIVO-RCH.
044800*-----------------------------------------------------------------
044900*******
045000 095-CERRAR-ARCHIVOS.
045100*******
045200     CLOSE EVENTO RECHAZOS.
045300     END PROGRAM OLEVENM.
