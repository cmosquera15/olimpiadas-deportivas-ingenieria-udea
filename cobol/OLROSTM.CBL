000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Altas y bajas de la planilla de buena fe (USUARIOS-POR-
000400*          EQUIPO) -- valida rol/habilitacion/exclusividad de
000500*          deporte al alta y minimos de plantel/cupo de mujeres
000600*          a la baja.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. OLROSTM.
001000 AUTHOR. L DENIS.
001100 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001200 DATE-WRITTEN. 03/01/90.
001300 DATE-COMPILED.
001400 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001500******************************************************************
001600*                       C A M B I O S                            *
001700*----------------------------------------------------------------*
001800* 03/01/90 LDN #OL-0254  Alta inicial. Las novedades de planilla  *
001900*          vienen de mesa de control, una linea por operacion     *
002000*          (A = alta de jugador, B = baja de jugador).            *
002100* 08/14/91 RGV #OL-0258  Se agrega el chequeo de exclusividad --  *
002200*          un jugador no puede estar en dos equipos del mismo     *
002300*          torneo (antes solo se validaba el duplicado exacto     *
002400*          equipo/jugador/torneo, se colaban altas a un segundo   *
002500*          equipo del mismo torneo).                              *
002600* 05/03/93 RGV #OL-0264  028-CARGAR-TABLA-REGLA -- el minimo de   *
002700*          plantel y el cupo de mujeres por deporte todavia no    *
002800*          tienen tabla fuente propia, quedan de parametro fijo   *
002900*          en este programa hasta que el area funcional defina    *
003000*          la tabla real (ver WREGLA.CPY).                        *
003100* 11/09/98 RGV #OL-0273  Y2K: este programa no maneja ningun      *
003200*          campo de fecha, se deja constancia para la revision    *
003300*          general del 98.                                       *
003400* 03/14/01 MFS #OL-0333  029-CALCULAR-MAX-ID-UPE reemplaza al     *
003500*          contador fijo que traia el operador por parametro --   *
003600*          se perdian altas cuando se olvidaban de actualizarlo.  *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT USUARIO      ASSIGN TO "USUARIO"
004500                         ORGANIZATION IS LINE SEQUENTIAL
004600                         FILE STATUS IS WS-USU-ESTADO.
004700
004800     SELECT EQUIPO       ASSIGN TO "EQUIPO"
004900                         ORGANIZATION IS LINE SEQUENTIAL
005000                         FILE STATUS IS WS-EQU-ESTADO.
005100
005200     SELECT TORNEO       ASSIGN TO "TORNEO"
005300                         ORGANIZATION IS LINE SEQUENTIAL
005400                         FILE STATUS IS WS-TOR-ESTADO.
005500
005600     SELECT UPE          ASSIGN TO "UPE"
005700                         ORGANIZATION IS LINE SEQUENTIAL
005800                         FILE STATUS IS WS-UPE-ESTADO.
005900
006000     SELECT NOVEDAD      ASSIGN TO "NOVROSTR"
006100                         ORGANIZATION IS LINE SEQUENTIAL
006200                         FILE STATUS IS WS-TR-ESTADO.
006300
006400     SELECT UPEACT       ASSIGN TO "UPEACT"
006500                         ORGANIZATION IS LINE SEQUENTIAL
006600                         FILE STATUS IS WS-UAC-ESTADO.
006700
006800     SELECT RECHAZOS     ASSIGN TO "RECHROST"
006900                         ORGANIZATION IS LINE SEQUENTIAL
007000                         FILE STATUS IS WS-RCH-ESTADO.
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  USUARIO     LABEL RECORD IS STANDARD.
007400     COPY WUSUARI.
007500 FD  EQUIPO      LABEL RECORD IS STANDARD.
007600     COPY WEQUIPO.
007700 FD  TORNEO      LABEL RECORD IS STANDARD.
007800     COPY WTORNEO.
007900 FD  UPE         LABEL RECORD IS STANDARD.
008000     COPY WUPE.
008100*----------------------------------------------------------------
008200* NOVEDAD -- una linea por operacion de planilla tal como la
008300* anota mesa de control. TR-ID-UPE solo se completa en la baja
008400* (viene del listado de planilla que le entregan al operador);
008500* en el alta los tres ids de equipo/jugador/torneo son los que
008600* importan.
008700*----------------------------------------------------------------
008800 FD  NOVEDAD     LABEL RECORD IS STANDARD.
008900 01  TR-REG.
009000     03  TR-OPERACION            PIC X(01).
009100         88  TR-OP-ALTA          VALUE 'A'.
009200         88  TR-OP-BAJA          VALUE 'B'.
009300     03  TR-ID-EQUIPO            PIC 9(05).
009400     03  TR-ID-EQUIPO-R REDEFINES TR-ID-EQUIPO
009500                                 PIC X(05).
009600     03  TR-ID-USUARIO           PIC 9(05).
009700     03  TR-ID-USUARIO-R REDEFINES TR-ID-USUARIO
009800                                 PIC X(05).
009900     03  TR-ID-TORNEO            PIC 9(05).
010000     03  TR-ID-TORNEO-R REDEFINES TR-ID-TORNEO
010100                                 PIC X(05).
010200     03  TR-ID-UPE               PIC 9(05).
010300     03  FILLER                  PIC X(20).
010400*----------------------------------------------------------------
010500* UPEACT -- copia de USUARIOS-POR-EQUIPO ya con las altas/bajas
010600* del dia aplicadas (LINE SEQUENTIAL no admite reescritura in-
010700* situ ni borrado fisico, se graba maestro nuevo como en el
010800* PARTIDOAC/EPPACT de OLPARTM).
010900*----------------------------------------------------------------
011000 FD  UPEACT      LABEL RECORD IS STANDARD.
011100 01  UPE-AC-REG.
011200     03  UAC-ID-UPE              PIC 9(05).
011300     03  UAC-ID-USUARIO          PIC 9(05).
011400     03  UAC-ID-EQUIPO           PIC 9(05).
011500     03  UAC-ID-TORNEO           PIC 9(05).
011600     03  FILLER                  PIC X(11).
011700 FD  RECHAZOS    LABEL RECORD IS STANDARD.
011800 01  RCH-ROSTER-REG.
011900     03  RCH-OPERACION           PIC X(01).
012000     03  RCH-ID-EQUIPO           PIC 9(05).
012100     03  RCH-ID-USUARIO          PIC 9(05).
012200     03  RCH-MOTIVO              PIC X(60).
012300     03  FILLER                  PIC X(10).
012400
012500 WORKING-STORAGE SECTION.
012600 77  WS-USU-ESTADO       PIC XX.
012700 77  WS-EQU-ESTADO       PIC XX.
012800 77  WS-TOR-ESTADO       PIC XX.
012900 77  WS-UPE-ESTADO       PIC XX.
013000 77  WS-TR-ESTADO        PIC XX.
013100 77  WS-UAC-ESTADO       PIC XX.
013200 77  WS-RCH-ESTADO       PIC XX.
013300 77  WS-USU-EOF          PIC X(02)   VALUE "NO".
013400 77  WS-EQU-EOF          PIC X(02)   VALUE "NO".
013500 77  WS-TOR-EOF          PIC X(02)   VALUE "NO".
013600 77  WS-UPE-EOF          PIC X(02)   VALUE "NO".
013700 77  WS-TR-EOF           PIC X(02)   VALUE "NO".
013800 77  WS-CANT-USU         PIC 9(04)   COMP VALUE ZERO.
013900 77  WS-CANT-EQU         PIC 9(04)   COMP VALUE ZERO.
014000 77  WS-CANT-TOR         PIC 9(03)   COMP VALUE ZERO.
014100 77  WS-CANT-UPE         PIC 9(04)   COMP VALUE ZERO.
014200 77  WS-CANT-REG         PIC 9(02)   COMP VALUE ZERO.
014300 77  WS-MAX-ID-UPE       PIC 9(05)   COMP VALUE ZERO.
014400 77  WS-HALLADO-IDX      PIC 9(04)   COMP VALUE ZERO.
014500 77  WS-HALLADO-IDX-2    PIC 9(04)   COMP VALUE ZERO.
014600 77  WS-HALLADO-IDX-3    PIC 9(04)   COMP VALUE ZERO.
014700 77  WS-CANT-PLANTEL     PIC 9(04)   COMP VALUE ZERO.
014800 77  WS-CANT-MUJERES     PIC 9(04)   COMP VALUE ZERO.
014900 77  WS-MOTIVO-RCH       PIC X(60)   VALUE SPACES.
015000*----------------------------------------------------------------
015100* Datos de equipo/torneo/deporte/regla hallados para la novedad
015200* en curso.
015300*----------------------------------------------------------------
015400 01  WS-HALLADO-ID-TORNEO    PIC 9(05)   VALUE ZERO.
015500 01  WS-HALLADO-ID-DEPORTE   PIC 9(05)   VALUE ZERO.
015600*----------------------------------------------------------------
015700* USUARIO en memoria -- rol/genero/habilitacion de cada jugador
015800* o arbitro dado de alta en el sistema.
015900*----------------------------------------------------------------
016000 01  WS-TABLA-USU.
016100     03  WS-USU OCCURS 2000 TIMES INDEXED BY WS-USU-IDX.
016200         05  WS-USU-ID-USUARIO       PIC 9(05).
016300         05  WS-USU-ID-ROL           PIC 9(05).
016400             88  WS-USU-ES-JUGADOR   VALUE 1.
016500         05  WS-USU-ID-GENERO        PIC 9(05).
016600             88  WS-USU-ES-FEMENINO  VALUE 2.
016700         05  WS-USU-HABILITADO       PIC X(01).
016800         05  FILLER                  PIC X(09).
016900*----------------------------------------------------------------
017000* EQUIPO en memoria -- solo para saber a que torneo pertenece
017100* cada equipo mencionado en la novedad.
017200*----------------------------------------------------------------
017300 01  WS-TABLA-EQU.
017400     03  WS-EQU OCCURS 500 TIMES INDEXED BY WS-EQU-IDX.
017500         05  WS-EQU-ID-EQUIPO        PIC 9(05).
017600         05  WS-EQU-ID-TORNEO        PIC 9(05).
017700         05  FILLER                  PIC X(10).
017800*----------------------------------------------------------------
017900* TORNEO en memoria -- solo para llegar del ID-TORNEO al deporte
018000* y aplicar la regla de plantel que corresponda.
018100*----------------------------------------------------------------
018200 01  WS-TABLA-TOR.
018300     03  WS-TOR OCCURS 100 TIMES INDEXED BY WS-TOR-IDX.
018400         05  WS-TOR-ID-TORNEO        PIC 9(05).
018500         05  WS-TOR-ID-DEPORTE       PIC 9(05).
018600         05  FILLER                  PIC X(10).
018700*----------------------------------------------------------------
018800* Planilla de buena fe (USUARIOS-POR-EQUIPO) en memoria -- las
018900* altas del dia se agregan al final de la tabla, las bajas solo
019000* se marcan (WS-UPE-BORRADO) para no perder el lugar de las
019100* filas siguientes; 090-REESCRIBIR-UPE se salta las marcadas al
019200* volcar el maestro nuevo. WS-UPE-ES-FEMENINO se completa al
019300* cargar la tabla (ver 027) para no tener que releer USUARIO por
019400* cada baja.
019500*----------------------------------------------------------------
019600 01  WS-TABLA-UPE.
019700     03  WS-UPE OCCURS 2000 TIMES INDEXED BY WS-UPE-IDX.
019800         05  WS-UPE-ID-UPE           PIC 9(05).
019900         05  WS-UPE-ID-USUARIO       PIC 9(05).
020000         05  WS-UPE-ID-EQUIPO        PIC 9(05).
020100         05  WS-UPE-ID-TORNEO        PIC 9(05).
020200         05  WS-UPE-ES-FEMENINO      PIC X(01).
020300         05  WS-UPE-BORRADO          PIC X(01).
020400             88  WS-UPE-ESTA-BORRADO VALUE 'S'.
020500         05  FILLER                  PIC X(08).
020600*----------------------------------------------------------------
020700* REGLA-DEPORTE -- ver WREGLA.CPY. 028-CARGAR-TABLA-REGLA la
020800* llena a mano con los valores de relleno documentados alli,
020900* hasta que exista una tabla fuente propia.
021000*----------------------------------------------------------------
021100     COPY WREGLA.
021200
021300 PROCEDURE DIVISION.
021400 COMIENZO.
021500     PERFORM 010-ABRIR-ARCHIVOS.
021600     PERFORM 020-CARGAR-TABLA-USUARIOS.
021700     PERFORM 022-CARGAR-TABLA-EQUIPOS.
021800     PERFORM 024-CARGAR-TABLA-TORNEOS.
021900     PERFORM 026-CARGAR-TABLA-UPE.
022000     PERFORM 028-CARGAR-TABLA-REGLA.
022100     PERFORM 040-PROCESAR-NOVEDADES.
022200     PERFORM 090-REESCRIBIR-UPE.
022300     PERFORM 095-CERRAR-ARCHIVOS.
022400     STOP RUN.
022500*-----------------------------------------------------------------
022600*******
022700 010-ABRIR-ARCHIVOS.
022800*******
022900     OPEN INPUT USUARIO.
023000     IF WS-USU-ESTADO NOT = ZERO
023100         DISPLAY "OLROSTM: ERROR EN OPEN USUARIO FS: "
023200                 WS-USU-ESTADO
023300         STOP RUN.
023400     OPEN INPUT EQUIPO.
023500     IF WS-EQU-ESTADO NOT = ZERO
023600         DISPLAY "OLROSTM: ERROR EN OPEN EQUIPO FS: "
023700                 WS-EQU-ESTADO
023800         STOP RUN.
023900     OPEN INPUT TORNEO.
024000     IF WS-TOR-ESTADO NOT = ZERO
024100         DISPLAY "OLROSTM: ERROR EN OPEN TORNEO FS: "
024200                 WS-TOR-ESTADO
024300         STOP RUN.
024400     OPEN INPUT UPE.
024500     IF WS-UPE-ESTADO NOT = ZERO
024600         DISPLAY "OLROSTM: ERROR EN OPEN UPE FS: "
024700                 WS-UPE-ESTADO
024800         STOP RUN.
024900     OPEN INPUT NOVEDAD.
025000     IF WS-TR-ESTADO NOT = ZERO
025100         DISPLAY "OLROSTM: ERROR EN OPEN NOVEDAD FS: "
025200                 WS-TR-ESTADO
025300         STOP RUN.
025400     OPEN OUTPUT UPEACT.
025500     OPEN OUTPUT RECHAZOS.
025600*-----------------------------------------------------------------
025700 020-CARGAR-TABLA-USUARIOS.
025800     MOVE ZERO TO WS-CANT-USU.
025900     MOVE "NO" TO WS-USU-EOF.
026000     PERFORM 021-LEER-1-USUARIO THRU 021-EXIT
026100             UNTIL WS-USU-EOF EQUAL "SI".
026200     CLOSE USUARIO.
026300 021-LEER-1-USUARIO.
026400     READ USUARIO
026500         AT END MOVE "SI" TO WS-USU-EOF.
026600     IF WS-USU-EOF EQUAL "SI"
026700         GO TO 021-EXIT.
026800     IF WS-CANT-USU EQUAL 2000
026900         GO TO 021-EXIT.
027000     ADD 1 TO WS-CANT-USU.
027100     MOVE WUSU-ID-USUARIO TO WS-USU-ID-USUARIO(WS-CANT-USU).
027200     MOVE WUSU-ID-ROL     TO WS-USU-ID-ROL(WS-CANT-USU).
027300     MOVE WUSU-ID-GENERO  TO WS-USU-ID-GENERO(WS-CANT-USU).
027400     MOVE WUSU-HABILITADO TO WS-USU-HABILITADO(WS-CANT-USU).
027500 021-EXIT.
027600     EXIT.
027700*-----------------------------------------------------------------
027800 022-CARGAR-TABLA-EQUIPOS.
027900     MOVE ZERO TO WS-CANT-EQU.
028000     MOVE "NO" TO WS-EQU-EOF.
028100     PERFORM 023-LEER-1-EQUIPO THRU 023-EXIT
028200             UNTIL WS-EQU-EOF EQUAL "SI".
028300     CLOSE EQUIPO.
028400 023-LEER-1-EQUIPO.
028500     READ EQUIPO
028600         AT END MOVE "SI" TO WS-EQU-EOF.
028700     IF WS-EQU-EOF EQUAL "SI"
028800         GO TO 023-EXIT.
028900     IF WS-CANT-EQU EQUAL 500
029000         GO TO 023-EXIT.
029100     ADD 1 TO WS-CANT-EQU.
029200     MOVE WEQU-ID-EQUIPO TO WS-EQU-ID-EQUIPO(WS-CANT-EQU).
029300     MOVE WEQU-ID-TORNEO TO WS-EQU-ID-TORNEO(WS-CANT-EQU).
029400 023-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------
029700 024-CARGAR-TABLA-TORNEOS.
029800     MOVE ZERO TO WS-CANT-TOR.
029900     MOVE "NO" TO WS-TOR-EOF.
030000     PERFORM 025-LEER-1-TORNEO THRU 025-EXIT
030100             UNTIL WS-TOR-EOF EQUAL "SI".
030200     CLOSE TORNEO.
030300 025-LEER-1-TORNEO.
030400     READ TORNEO
030500         AT END MOVE "SI" TO WS-TOR-EOF.
030600     IF WS-TOR-EOF EQUAL "SI"
030700         GO TO 025-EXIT.
030800     IF WS-CANT-TOR EQUAL 100
030900         GO TO 025-EXIT.
031000     ADD 1 TO WS-CANT-TOR.
031100     MOVE WTOR-ID-TORNEO  TO WS-TOR-ID-TORNEO(WS-CANT-TOR).
031200     MOVE WTOR-ID-DEPORTE TO WS-TOR-ID-DEPORTE(WS-CANT-TOR).
031300 025-EXIT.
031400     EXIT.
031500*-----------------------------------------------------------------
031600* 026-CARGAR-TABLA-UPE -- ademas de las claves de la fila, deja
031700* calculado si el jugador es mujer (069-BUSCAR-USUARIO-DE-UPE)
031800* para no tener que releer USUARIO en cada baja.
031900*-----------------------------------------------------------------
032000 026-CARGAR-TABLA-UPE.
032100     MOVE ZERO TO WS-CANT-UPE.
032200     MOVE "NO" TO WS-UPE-EOF.
032300     PERFORM 027-LEER-1-UPE THRU 027-EXIT
032400             UNTIL WS-UPE-EOF EQUAL "SI".
032500     CLOSE UPE.
032600 027-LEER-1-UPE.
032700     READ UPE
032800         AT END MOVE "SI" TO WS-UPE-EOF.
032900     IF WS-UPE-EOF EQUAL "SI"
033000         GO TO 027-EXIT.
033100     IF WS-CANT-UPE EQUAL 2000
033200         GO TO 027-EXIT.
033300     ADD 1 TO WS-CANT-UPE.
033400     MOVE WUPE-ID-UPE     TO WS-UPE-ID-UPE(WS-CANT-UPE).
033500     MOVE WUPE-ID-USUARIO TO WS-UPE-ID-USUARIO(WS-CANT-UPE).
033600     MOVE WUPE-ID-EQUIPO  TO WS-UPE-ID-EQUIPO(WS-CANT-UPE).
033700     MOVE WUPE-ID-TORNEO  TO WS-UPE-ID-TORNEO(WS-CANT-UPE).
033800     MOVE "N"             TO WS-UPE-BORRADO(WS-CANT-UPE).
033900     MOVE "N"             TO WS-UPE-ES-FEMENINO(WS-CANT-UPE).
034000     PERFORM 069-BUSCAR-USUARIO-DE-UPE.
034100     IF WS-HALLADO-IDX-3 NOT EQUAL ZERO
034200         IF WS-USU-ES-FEMENINO(WS-HALLADO-IDX-3)
034300             MOVE "Y" TO WS-UPE-ES-FEMENINO(WS-CANT-UPE).
034400     IF WUPE-ID-UPE GREATER WS-MAX-ID-UPE
034500         MOVE WUPE-ID-UPE TO WS-MAX-ID-UPE.
034600 027-EXIT.
034700     EXIT.
034800 069-BUSCAR-USUARIO-DE-UPE.
034900     MOVE ZERO TO WS-HALLADO-IDX-3.
035000     PERFORM 064-COMPARAR-1-USUARIO VARYING WS-USU-IDX FROM 1
035100             BY 1 UNTIL WS-USU-IDX GREATER WS-CANT-USU
035200                OR WS-HALLADO-IDX-3 NOT EQUAL ZERO.
035300*-----------------------------------------------------------------
035400* 028-CARGAR-TABLA-REGLA -- valores de relleno documentados en
035500* WREGLA.CPY; deporte 1 (futbol) y 2 (basquetbol) son los unicos
035600* que carga OLSEED por ahora.
035700*-----------------------------------------------------------------
035800 028-CARGAR-TABLA-REGLA.
035900     MOVE 2 TO WS-CANT-REG.
036000     MOVE 1   TO WREG-ID-DEPORTE(1).
036100     MOVE 007 TO WREG-PLANTEL-MINIMO(1).
036200     MOVE "N" TO WREG-EXIGE-MUJER(1).
036300     MOVE 2   TO WREG-ID-DEPORTE(2).
036400     MOVE 005 TO WREG-PLANTEL-MINIMO(2).
036500     MOVE "Y" TO WREG-EXIGE-MUJER(2).
036600*-----------------------------------------------------------------
036700 040-PROCESAR-NOVEDADES.
036800     MOVE "NO" TO WS-TR-EOF.
036900     PERFORM 041-LEER-1-NOVEDAD.
037000     PERFORM 050-PROCESAR-1-NOVEDAD THRU 050-EXIT
037100             UNTIL WS-TR-EOF EQUAL "SI".
037200     CLOSE NOVEDAD.
037300 041-LEER-1-NOVEDAD.
037400     READ NOVEDAD
037500         AT END MOVE "SI" TO WS-TR-EOF.
037600*-----------------------------------------------------------------
037700 050-PROCESAR-1-NOVEDAD.
037800     IF TR-OP-ALTA
037900         PERFORM 400-AGREGAR-JUGADOR THRU 400-EXIT
038000         GO TO 050-SIGUIENTE.
038100     IF TR-OP-BAJA
038200         PERFORM 500-REMOVER-JUGADOR THRU 500-EXIT
038300         GO TO 050-SIGUIENTE.
038400     MOVE "CODIGO DE OPERACION INVALIDO" TO WS-MOTIVO-RCH
038500     PERFORM 090-ESCRIBIR-RECHAZO.
038600 050-SIGUIENTE.
038700     PERFORM 041-LEER-1-NOVEDAD.
038800 050-EXIT.
038900     EXIT.
039000*-----------------------------------------------------------------
039100* 400-AGREGAR-JUGADOR -- rol JUGADOR, habilitado explicito,
039200* equipo/torneo enlazados, no repetido y no inscripto en otro
039300* equipo del mismo torneo (un torneo es de un solo deporte, ver
039400* WTOR-ID-DEPORTE, asi que "mismo deporte" y "mismo torneo" son
039500* la misma condicion -- ver Cambios 08/14/91).
039600*-----------------------------------------------------------------
039700 400-AGREGAR-JUGADOR.
039800     PERFORM 060-BUSCAR-EQUIPO.
039900     IF WS-HALLADO-IDX EQUAL ZERO
040000         MOVE "EQUIPO INEXISTENTE" TO WS-MOTIVO-RCH
040100         PERFORM 090-ESCRIBIR-RECHAZO
040200         GO TO 400-EXIT.
040300     IF WS-EQU-ID-TORNEO(WS-HALLADO-IDX) NOT EQUAL TR-ID-TORNEO
040400         MOVE "EL EQUIPO NO PERTENECE AL TORNEO INDICADO" TO
040500              WS-MOTIVO-RCH
040600         PERFORM 090-ESCRIBIR-RECHAZO
040700         GO TO 400-EXIT.
040800     PERFORM 062-BUSCAR-TORNEO.
040900     IF WS-HALLADO-IDX-2 EQUAL ZERO
041000         MOVE "TORNEO INEXISTENTE" TO WS-MOTIVO-RCH
041100         PERFORM 090-ESCRIBIR-RECHAZO
041200         GO TO 400-EXIT.
041300     PERFORM 064-BUSCAR-USUARIO.
041400     IF WS-HALLADO-IDX-3 EQUAL ZERO
041500         MOVE "USUARIO INEXISTENTE" TO WS-MOTIVO-RCH
041600         PERFORM 090-ESCRIBIR-RECHAZO
041700         GO TO 400-EXIT.
041800     IF WS-USU-HABILITADO(WS-HALLADO-IDX-3) NOT EQUAL "Y"
041900         MOVE "USUARIO NO HABILITADO PARA PARTICIPAR" TO
042000              WS-MOTIVO-RCH
042100         PERFORM 090-ESCRIBIR-RECHAZO
042200         GO TO 400-EXIT.
042300     IF NOT WS-USU-ES-JUGADOR(WS-HALLADO-IDX-3)
042400         MOVE "SOLO ROL JUGADOR PUEDE SER INSCRIPTO EN EQUIPO"
042500              TO WS-MOTIVO-RCH
042600         PERFORM 090-ESCRIBIR-RECHAZO
042700         GO TO 400-EXIT.
042800     PERFORM 066-BUSCAR-UPE-DUPLICADO.
042900     IF WS-HALLADO-IDX-2 NOT EQUAL ZERO
043000         MOVE "USUARIO YA INSCRIPTO EN ESTE EQUIPO/TORNEO" TO
043100              WS-MOTIVO-RCH
043200         PERFORM 090-ESCRIBIR-RECHAZO
043300         GO TO 400-EXIT.
043400     PERFORM 068-BUSCAR-UPE-OTRO-EQUIPO.
043500     IF WS-HALLADO-IDX-2 NOT EQUAL ZERO
043600         MOVE "USUARIO YA EN OTRO EQUIPO DEL MISMO DEPORTE EN"
043700-             " ESTE TORNEO" TO WS-MOTIVO-RCH
043800         PERFORM 090-ESCRIBIR-RECHAZO
043900         GO TO 400-EXIT.
044000     IF WS-CANT-UPE EQUAL 2000
044100         MOVE "TABLA DE PLANILLA LLENA" TO WS-MOTIVO-RCH
044200         PERFORM 090-ESCRIBIR-RECHAZO
044300         GO TO 400-EXIT.
044400     ADD 1 TO WS-MAX-ID-UPE.
044500     ADD 1 TO WS-CANT-UPE.
044600     MOVE WS-MAX-ID-UPE   TO WS-UPE-ID-UPE(WS-CANT-UPE).
044700     MOVE TR-ID-USUARIO   TO WS-UPE-ID-USUARIO(WS-CANT-UPE).
044800     MOVE TR-ID-EQUIPO    TO WS-UPE-ID-EQUIPO(WS-CANT-UPE).
044900     MOVE TR-ID-TORNEO    TO WS-UPE-ID-TORNEO(WS-CANT-UPE).
045000     MOVE "N"             TO WS-UPE-BORRADO(WS-CANT-UPE).
045100     MOVE "N"             TO WS-UPE-ES-FEMENINO(WS-CANT-UPE).
045200     IF WS-USU-ES-FEMENINO(WS-HALLADO-IDX-3)
045300         MOVE "Y" TO WS-UPE-ES-FEMENINO(WS-CANT-UPE).
045400 400-EXIT.
045500     EXIT.
045600*-----------------------------------------------------------------
045700* 500-REMOVER-JUGADOR -- ubica la fila de planilla por ID-UPE,
045800* recalcula el plantel y el cupo de mujeres sin ella y aplica la
045900* regla del deporte del torneo del equipo.
046000*-----------------------------------------------------------------
046100 500-REMOVER-JUGADOR.
046200     PERFORM 070-BUSCAR-UPE-POR-ID.
046300     IF WS-HALLADO-IDX EQUAL ZERO
046400         MOVE "REGISTRO DE USUARIOS-POR-EQUIPO NO ENCONTRADO" TO
046500              WS-MOTIVO-RCH
046600         PERFORM 090-ESCRIBIR-RECHAZO
046700         GO TO 500-EXIT.
046800     PERFORM 072-BUSCAR-TORNEO-DE-EQUIPO.
046900     PERFORM 074-BUSCAR-REGLA-DEL-DEPORTE.
047000     PERFORM 080-CONTAR-PLANTEL.
047100     COMPUTE WS-CANT-PLANTEL = WS-CANT-PLANTEL - 1.
047200     IF WS-UPE-ES-FEMENINO(WS-HALLADO-IDX)
047300         COMPUTE WS-CANT-MUJERES = WS-CANT-MUJERES - 1.
047400     IF WS-HALLADO-IDX-3 EQUAL ZERO
047500         GO TO 500-BORRAR.
047600     IF WS-CANT-PLANTEL LESS WREG-PLANTEL-MINIMO(WS-HALLADO-IDX-3)
047700         MOVE "EL EQUIPO QUEDARIA POR DEBAJO DEL MINIMO DE"
047800-             " PLANTEL" TO WS-MOTIVO-RCH
047900         PERFORM 090-ESCRIBIR-RECHAZO
048000         GO TO 500-EXIT.
048100     IF WREG-SI-EXIGE(WS-HALLADO-IDX-3)
048200         IF WS-CANT-MUJERES EQUAL ZERO
048300             MOVE "DEBE QUEDAR AL MENOS UNA MUJER EN LA"
048400-                 " PLANILLA" TO WS-MOTIVO-RCH
048500             PERFORM 090-ESCRIBIR-RECHAZO
048600             GO TO 500-EXIT.
048700 500-BORRAR.
048800     MOVE "S" TO WS-UPE-BORRADO(WS-HALLADO-IDX).
048900 500-EXIT.
049000     EXIT.
049100*-----------------------------------------------------------------
049200* 060-BUSCAR-EQUIPO -- ubica en la tabla en memoria el equipo de
049300* la novedad. WS-HALLADO-IDX en cero significa que no aparecio.
049400*-----------------------------------------------------------------
049500 060-BUSCAR-EQUIPO.
049600     MOVE ZERO TO WS-HALLADO-IDX.
049700     PERFORM 061-COMPARAR-1-EQUIPO VARYING WS-EQU-IDX FROM 1
049800             BY 1 UNTIL WS-EQU-IDX GREATER WS-CANT-EQU
049900                OR WS-HALLADO-IDX NOT EQUAL ZERO.
050000 061-COMPARAR-1-EQUIPO.
050100     IF WS-EQU-ID-EQUIPO(WS-EQU-IDX) EQUAL TR-ID-EQUIPO
050200         SET WS-HALLADO-IDX TO WS-EQU-IDX.
050300*-----------------------------------------------------------------
050400 062-BUSCAR-TORNEO.
050500     MOVE ZERO TO WS-HALLADO-IDX-2.
050600     PERFORM 063-COMPARAR-1-TORNEO VARYING WS-TOR-IDX FROM 1
050700             BY 1 UNTIL WS-TOR-IDX GREATER WS-CANT-TOR
050800                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
050900 063-COMPARAR-1-TORNEO.
051000     IF WS-TOR-ID-TORNEO(WS-TOR-IDX) EQUAL TR-ID-TORNEO
051100         SET WS-HALLADO-IDX-2 TO WS-TOR-IDX.
051200*-----------------------------------------------------------------
051300 064-BUSCAR-USUARIO.
051400     MOVE ZERO TO WS-HALLADO-IDX-3.
051500     PERFORM 064-COMPARAR-1-USUARIO VARYING WS-USU-IDX FROM 1
051600             BY 1 UNTIL WS-USU-IDX GREATER WS-CANT-USU
051700                OR WS-HALLADO-IDX-3 NOT EQUAL ZERO.
051800 064-COMPARAR-1-USUARIO.
051900     IF WS-USU-ID-USUARIO(WS-USU-IDX) EQUAL TR-ID-USUARIO
052000         SET WS-HALLADO-IDX-3 TO WS-USU-IDX.
052100*-----------------------------------------------------------------
052200* 066-BUSCAR-UPE-DUPLICADO -- misma fila usuario/equipo/torneo
052300* ya inscripta (evita alta duplicada de una misma inscripcion).
052400*-----------------------------------------------------------------
052500 066-BUSCAR-UPE-DUPLICADO.
052600     MOVE ZERO TO WS-HALLADO-IDX-2.
052700     PERFORM 067-COMPARAR-1-DUPLICADO VARYING WS-UPE-IDX FROM 1
052800             BY 1 UNTIL WS-UPE-IDX GREATER WS-CANT-UPE
052900                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
053000 067-COMPARAR-1-DUPLICADO.
053100     IF WS-UPE-BORRADO(WS-UPE-IDX) NOT EQUAL "S"
053200         IF WS-UPE-ID-USUARIO(WS-UPE-IDX) EQUAL TR-ID-USUARIO
053300             IF WS-UPE-ID-EQUIPO(WS-UPE-IDX) EQUAL TR-ID-EQUIPO
053400                 IF WS-UPE-ID-TORNEO(WS-UPE-IDX) EQUAL
053500                         TR-ID-TORNEO
053600                     SET WS-HALLADO-IDX-2 TO WS-UPE-IDX.
053700*-----------------------------------------------------------------
053800* 068-BUSCAR-UPE-OTRO-EQUIPO -- misma fila usuario/torneo, otro
053900* equipo (exclusividad de plantel dentro del torneo).
054000*-----------------------------------------------------------------
054100 068-BUSCAR-UPE-OTRO-EQUIPO.
054200     MOVE ZERO TO WS-HALLADO-IDX-2.
054300     PERFORM 065-COMPARAR-1-OTRO-EQUIPO VARYING WS-UPE-IDX
054400             FROM 1 BY 1 UNTIL WS-UPE-IDX GREATER WS-CANT-UPE
054500                OR WS-HALLADO-IDX-2 NOT EQUAL ZERO.
054600 065-COMPARAR-1-OTRO-EQUIPO.
054700     IF WS-UPE-BORRADO(WS-UPE-IDX) NOT EQUAL "S"
054800         IF WS-UPE-ID-USUARIO(WS-UPE-IDX) EQUAL TR-ID-USUARIO
054900             IF WS-UPE-ID-TORNEO(WS-UPE-IDX) EQUAL TR-ID-TORNEO
055000                 IF WS-UPE-ID-EQUIPO(WS-UPE-IDX) NOT EQUAL
055100                         TR-ID-EQUIPO
055200                     SET WS-HALLADO-IDX-2 TO WS-UPE-IDX.
055300*-----------------------------------------------------------------
055400 070-BUSCAR-UPE-POR-ID.
055500     MOVE ZERO TO WS-HALLADO-IDX.
055600     PERFORM 071-COMPARAR-1-UPE-ID VARYING WS-UPE-IDX FROM 1
055700             BY 1 UNTIL WS-UPE-IDX GREATER WS-CANT-UPE
055800                OR WS-HALLADO-IDX NOT EQUAL ZERO.
055900 071-COMPARAR-1-UPE-ID.
056000     IF WS-UPE-BORRADO(WS-UPE-IDX) NOT EQUAL "S"
056100         IF WS-UPE-ID-UPE(WS-UPE-IDX) EQUAL TR-ID-UPE
056200             SET WS-HALLADO-IDX TO WS-UPE-IDX.
056300*-----------------------------------------------------------------
056400* 072-BUSCAR-TORNEO-DE-EQUIPO -- del ID-TORNEO de la fila de
056500* planilla que se esta dando de baja, saca el deporte del
056600* torneo (WS-HALLADO-ID-DEPORTE).
056700*-----------------------------------------------------------------
056800 072-BUSCAR-TORNEO-DE-EQUIPO.
056900     MOVE ZERO TO WS-HALLADO-ID-DEPORTE.
057000     MOVE WS-UPE-ID-TORNEO(WS-HALLADO-IDX)
057100         TO WS-HALLADO-ID-TORNEO.
057200     PERFORM 073-COMPARAR-1-TORNEO-BAJA VARYING WS-TOR-IDX
057300             FROM 1 BY 1 UNTIL WS-TOR-IDX GREATER WS-CANT-TOR
057400                OR WS-HALLADO-ID-DEPORTE NOT EQUAL ZERO.
057500 073-COMPARAR-1-TORNEO-BAJA.
057600     IF WS-TOR-ID-TORNEO(WS-TOR-IDX) EQUAL WS-HALLADO-ID-TORNEO
057700         MOVE WS-TOR-ID-DEPORTE(WS-TOR-IDX) TO
057800              WS-HALLADO-ID-DEPORTE.
057900*-----------------------------------------------------------------
058000* 074-BUSCAR-REGLA-DEL-DEPORTE -- si el deporte no tiene fila en
058100* la tabla de reglas, WS-HALLADO-IDX-3 vuelve en cero y
058200* 500-REMOVER-JUGADOR no aplica ningun minimo (ver GO TO
058300* 500-BORRAR).
058400*-----------------------------------------------------------------
058500 074-BUSCAR-REGLA-DEL-DEPORTE.
058600     MOVE ZERO TO WS-HALLADO-IDX-3.
058700     PERFORM 075-COMPARAR-1-REGLA VARYING WREG-IDX FROM 1 BY 1
058800             UNTIL WREG-IDX GREATER WS-CANT-REG
058900                OR WS-HALLADO-IDX-3 NOT EQUAL ZERO.
059000 075-COMPARAR-1-REGLA.
059100     IF WREG-ID-DEPORTE(WREG-IDX) EQUAL WS-HALLADO-ID-DEPORTE
059200         SET WS-HALLADO-IDX-3 TO WREG-IDX.
059300*-----------------------------------------------------------------
059400* 080-CONTAR-PLANTEL -- cuenta cuantos jugadores (y cuantas
059500* mujeres) tiene hoy el equipo/torneo de la fila que se esta
059600* dando de baja, incluyendo esa misma fila (500-REMOVER-JUGADOR
059700* le resta 1 despues).
059800*-----------------------------------------------------------------
059900 080-CONTAR-PLANTEL.
060000     MOVE ZERO TO WS-CANT-PLANTEL.
060100     MOVE ZERO TO WS-CANT-MUJERES.
060200     PERFORM 081-CONTAR-1-UPE VARYING WS-UPE-IDX FROM 1 BY 1
060300             UNTIL WS-UPE-IDX GREATER WS-CANT-UPE.
060400 081-CONTAR-1-UPE.
060500     IF WS-UPE-BORRADO(WS-UPE-IDX) NOT EQUAL "S"
060600         IF WS-UPE-ID-EQUIPO(WS-UPE-IDX) EQUAL
060700                 WS-UPE-ID-EQUIPO(WS-HALLADO-IDX)
060800             IF WS-UPE-ID-TORNEO(WS-UPE-IDX) EQUAL
060900                     WS-UPE-ID-TORNEO(WS-HALLADO-IDX)
061000                 ADD 1 TO WS-CANT-PLANTEL
061100                 IF WS-UPE-ES-FEMENINO(WS-UPE-IDX)
061200                     ADD 1 TO WS-CANT-MUJERES.
061300*-----------------------------------------------------------------
061400* 090-ESCRIBIR-RECHAZO -- la novedad no paso las validaciones,
061500* queda para que mesa de control la revise a mano.
061600*-----------------------------------------------------------------
061700 090-ESCRIBIR-RECHAZO.
061800     INITIALIZE RCH-ROSTER-REG.
061900     MOVE TR-OPERACION  TO RCH-OPERACION.
062000     MOVE TR-ID-EQUIPO  TO RCH-ID-EQUIPO.
062100     MOVE TR-ID-USUARIO TO RCH-ID-USUARIO.
062200     MOVE WS-MOTIVO-RCH TO RCH-MOTIVO.
062300     WRITE RCH-ROSTER-REG.
062400     DISPLAY "OLROSTM: RECHAZO EQUIPO " TR-ID-EQUIPO-R " - "
062500             WS-MOTIVO-RCH.
062600*-----------------------------------------------------------------
062700 090-REESCRIBIR-UPE.
062800     PERFORM 091-ESCRIBIR-1-UPE THRU 091-EXIT VARYING WS-UPE-IDX
062900             FROM 1 BY 1 UNTIL WS-UPE-IDX GREATER WS-CANT-UPE.
063000 091-ESCRIBIR-1-UPE.
063100     IF WS-UPE-ESTA-BORRADO(WS-UPE-IDX)
063200         GO TO 091-EXIT.
063300     MOVE WS-UPE-ID-UPE(WS-UPE-IDX)     TO UAC-ID-UPE.
063400     MOVE WS-UPE-ID-USUARIO(WS-UPE-IDX) TO UAC-ID-USUARIO.
063500     MOVE WS-UPE-ID-EQUIPO(WS-UPE-IDX)  TO UAC-ID-EQUIPO.
063600     MOVE WS-UPE-ID-TORNEO(WS-UPE-IDX)  TO UAC-ID-TORNEO.
063700     WRITE UPE-AC-REG.
063800 091-EXIT.
063900     EXIT.
064000*-----------------------------------------------------------------
064100*******
064200 095-CERRAR-ARCHIVOS.
064300*******
064400     CLOSE UPEACT RECHAZOS.
064500     END PROGRAM OLROSTM.
