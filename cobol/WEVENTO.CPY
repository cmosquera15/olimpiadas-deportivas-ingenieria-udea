000100******************************************************************
000200* WEVENTO.CPY
000300* Layout: registro de EVENTO (hecho disciplinario o de gol
000400* cargado contra un equipo-por-partido, opcionalmente a un
000500* jugador puntual).
000600* Usado por: OLPOSSB, OLGOLES, OLEVENM, OLSEED.
000700*----------------------------------------------------------------
000800* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000900* 1987-08-24 LDN  #OL-0221  ID-USUARIO-JUGADOR en cero para
001000*                 eventos que no llevan jugador (p.ej. WO).
001100******************************************************************
001200 01  WEVE-REG.
001300     03  WEVE-ID-EVENTO          PIC 9(05).
001400     03  WEVE-ID-EPP             PIC 9(05).
001500     03  WEVE-ID-USUARIO-JUGADOR PIC 9(05).
001600     03  WEVE-ID-TIPO-EVENTO     PIC 9(05).
001700     03  WEVE-OBSERVACIONES      PIC X(500).
001800     03  FILLER                  PIC X(10).
