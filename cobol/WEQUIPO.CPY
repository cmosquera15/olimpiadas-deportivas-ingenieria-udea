000100******************************************************************
000200* WEQUIPO.CPY
000300* Layout: registro de EQUIPO (equipo inscripto en un torneo).
000400* Usado por: OLPOSIC, OLPOSSB, OLLLAVE, OLROSTM, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1989-01-16 LDN  #OL-0240  ID-GRUPO puede venir en cero cuando el
000800*                 equipo ya paso a la fase eliminatoria.
000900******************************************************************
001000 01  WEQU-REG.
001100     03  WEQU-ID-EQUIPO          PIC 9(05).
001200     03  WEQU-NOMBRE-EQUIPO      PIC X(80).
001300     03  WEQU-ID-TORNEO          PIC 9(05).
001400     03  WEQU-ID-GRUPO           PIC 9(05).
001500     03  FILLER                  PIC X(10).
