000100******************************************************************
000200* WCLASIF.CPY
000300* Layout: FILA-CLASIFICACION, una fila de la clasificacion de
000400* fase de grupos, salida de OLLLAVE.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700******************************************************************
000800 01  WCLA-FILA.
000900     03  WCLA-ID-EQUIPO          PIC 9(05).
001000     03  WCLA-NOMBRE-EQUIPO      PIC X(80).
001100     03  WCLA-POSICION-GENERAL   PIC 9(03).
001200     03  WCLA-POSICION-GRUPO     PIC 9(03).
001300     03  WCLA-NOMBRE-GRUPO       PIC X(01).
001400     03  WCLA-CLASIFICADO        PIC X(01).
001500        88  WCLA-ES-CLASIFICADO  VALUE 'Y'.
001600        88  WCLA-NO-CLASIFICADO  VALUE 'N'.
001700     03  WCLA-RAZON-CLASIF       PIC X(40).
001800     03  FILLER                  PIC X(10).
