000100******************************************************************
000200* WGOLEAD.CPY
000300* Layout: FILA-GOLEADOR, una fila de la tabla de goleadores,
000400* salida de OLGOLES.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700******************************************************************
000800 01  WGOL-FILA.
000900     03  WGOL-ID-USUARIO         PIC 9(05).
001000     03  WGOL-NOMBRE-JUGADOR     PIC X(80).
001100     03  WGOL-ID-EQUIPO          PIC 9(05).
001200     03  WGOL-NOMBRE-EQUIPO      PIC X(80).
001300     03  WGOL-TOTAL-GOLES        PIC 9(05).
001400     03  FILLER                  PIC X(10).
