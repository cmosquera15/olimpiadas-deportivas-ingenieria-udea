000100******************************************************************
000200* WGRUPO.CPY
000300* Layout: registro de GRUPO (letra de grupo dentro de un torneo).
000400* Usado por: OLPOSIC, OLPOSSB, OLLLAVE, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700******************************************************************
000800 01  WGRU-REG.
000900     03  WGRU-ID-GRUPO           PIC 9(05).
001000     03  WGRU-NOMBRE-GRUPO       PIC X(01).
001100     03  WGRU-ID-TORNEO          PIC 9(05).
001200     03  FILLER                  PIC X(09).
