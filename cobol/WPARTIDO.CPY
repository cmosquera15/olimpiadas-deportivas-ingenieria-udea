000100******************************************************************
000200* WPARTIDO.CPY
000300* Layout: registro de PARTIDO (encuentro entre dos equipos).
000400* Usado por: OLPOSIC, OLPOSSB, OLLLAVE, OLPARTM, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1987-05-04 LDN  #OL-0160  Se agrega ID-JORNADA (opcional) y
000800*                 OBSERVACIONES para notas del arbitro.
000900* 1999-01-19 LDN  #OL-0305  Los partidos de llave generados por
001000*                 OLLLAVE dejan FECHA/HORA/LUGAR/GRUPO/JORNADA/
001100*                 ARBITRO en cero hasta que se programen.
001200* 1999-04-06 LDN  #OL-0311  No existe catalogo de FASE aparte -- se
001300*                 fijan los tres valores de ID-FASE como 88-niveles
001400*                 (1=Grupos, 2=Cuartos, 3=Semifinal) por convencion
001500*                 de carga (ver OLSEED).
001600******************************************************************
001700 01  WPAR-REG.
001800     03  WPAR-ID-PARTIDO         PIC 9(05).
001900     03  WPAR-FECHA-PARTIDO      PIC 9(08).
002000     03  WPAR-FECHA-R REDEFINES WPAR-FECHA-PARTIDO.
002100         05  WPAR-FECHA-AAAA     PIC 9(04).
002200         05  WPAR-FECHA-MM       PIC 9(02).
002300         05  WPAR-FECHA-DD       PIC 9(02).
002400     03  WPAR-HORA-PARTIDO       PIC 9(04).
002500     03  WPAR-ID-LUGAR           PIC 9(05).
002600     03  WPAR-ID-TORNEO          PIC 9(05).
002700     03  WPAR-ID-FASE            PIC 9(05).
002800        88  WPAR-FASE-GRUPOS     VALUE 1.
002900        88  WPAR-FASE-CUARTOS    VALUE 2.
003000        88  WPAR-FASE-SEMIFINAL  VALUE 3.
003100     03  WPAR-ID-GRUPO           PIC 9(05).
003200     03  WPAR-ID-JORNADA         PIC 9(05).
003300     03  WPAR-ID-ARBITRO         PIC 9(05).
003400     03  WPAR-ESTADO-PARTIDO     PIC X(10).
003500        88  WPAR-PROGRAMADO      VALUE 'PROGRAMADO'.
003600        88  WPAR-TERMINADO       VALUE 'TERMINADO'.
003700        88  WPAR-APLAZADO        VALUE 'APLAZADO'.
003800     03  WPAR-OBSERVACIONES      PIC X(255).
003900     03  FILLER                  PIC X(20).
