000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Listado de tabla de posiciones de las Olimpiadas -
000400*          corrida principal, invoca a OLPOSSB por cada grupo.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. OLPOSIC.
000800 AUTHOR. L DENIS.
000900 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001000 DATE-WRITTEN. 02/09/87.
001100 DATE-COMPILED.
001200 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001300******************************************************************
001400*                       C A M B I O S                            *
001500*----------------------------------------------------------------*
001600* 02/09/87 LDN #OL-0101  Alta inicial. Listado de un solo grupo,  *
001700*          el motor de acumulacion vivia aca mismo.               *
001800* 05/04/87 LDN #OL-0160  Se separa el motor a OLPOSSB (subrutina) *
001900*          para que OLLLAVE tambien lo pueda invocar; se agrega   *
002000*          la tarjeta de parametros PARM (ver WPARAM).            *
002100* 06/20/87 LDN #OL-0188  WPARM-ID-GRUPO en cero corre el listado  *
002200*          para todos los grupos del torneo, un bloque de pagina  *
002300*          por grupo (control break, como antes era por patente). *
002400* 08/24/87 LDN #OL-0221  Se agrega columna FAIR-PLAY al detalle.  *
002500* 01/16/89 RGV #OL-0240  Pie de bloque "equipos informados" al    *
002600*          cierre de cada grupo.                                  *
002700* 11/09/98 RGV #OL-0270  CORRECCION DE FIN DE SIGLO: PE1-FECHA-AA *
002800*          ya traia 4 digitos de FUNCTION CURRENT-DATE, se saca   *
002900*          el TRUNC que asumia 2 digitos de siglo fijo en 19.     *
003000* 01/19/99 RGV #OL-0305  Si LK-RC vuelve distinto de OK se corta  *
003100*          el listado con mensaje, no se deja la pagina a medias. *
003200* 02/06/01 MFS #OL-0318  DISPLAY de diagnostico agrega el ID de   *
003300*          torneo/grupo que se estaba por informar al cortar.     *
003310* 04/18/01 MFS #OL-0327  El listado "todos los grupos" no         *
003320*          cortaba: WS-CANT-GRUPOS se incrementaba de nuevo al    *
003330*          cerrar cada bloque, corriendo el limite del PERFORM    *
003340*          VARYING detras del propio subindice. El contador de    *
003350*          pie de corrida pasa a WS-GRUPOS-PROCESADOS;            *
003360*          WS-CANT-GRUPOS ya no se toca fuera de                  *
003370*          030-CARGAR-TABLA-GRUPOS.                               *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PARM         ASSIGN TO "PARM"
004200                         ORGANIZATION IS LINE SEQUENTIAL
004300                         FILE STATUS IS WS-PRM-ESTADO.
004400
004500     SELECT TORNEO       ASSIGN TO "TORNEO"
004600                         ORGANIZATION IS LINE SEQUENTIAL
004700                         FILE STATUS IS WS-TOR-ESTADO.
004800
004900     SELECT GRUPO        ASSIGN TO "GRUPO"
005000                         ORGANIZATION IS LINE SEQUENTIAL
005100                         FILE STATUS IS WS-GRU-ESTADO.
005200
005300     SELECT LISTADO      ASSIGN TO "LISTADO"
005400                         ORGANIZATION IS LINE SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  PARM        LABEL RECORD IS STANDARD.
005800     COPY WPARAM.
005900 FD  TORNEO      LABEL RECORD IS STANDARD.
006000     COPY WTORNEO.
006100 FD  GRUPO       LABEL RECORD IS STANDARD.
006200     COPY WGRUPO.
006300 FD  LISTADO     LABEL RECORD IS STANDARD.
006400 01  LINEA               PIC X(80).
006500
006600 WORKING-STORAGE SECTION.
006700 77  WS-PRM-ESTADO       PIC XX.
006800 77  WS-TOR-ESTADO       PIC XX.
006900 77  WS-GRU-ESTADO       PIC XX.
007000 77  WS-GRU-EOF          PIC XXX     VALUE "NO".
007100     88  GRU-EOF                     VALUE "SI".
007200 77  WS-TOR-EOF          PIC XXX     VALUE "NO".
007300     88  TOR-EOF                     VALUE "SI".
007400 77  WS-HALLADO          PIC X(01)   VALUE "N".
007500     88  WS-SI-HALLADO               VALUE "S".
007600 77  WS-CANT-GRUPOS      PIC 9(03)   COMP VALUE ZERO.
007650 77  WS-GRUPOS-PROCESADOS PIC 9(03)  COMP VALUE ZERO.
007700 77  WS-EQUIPOS-INFORM   PIC 9(03)   COMP VALUE ZERO.
007800 77  WS-LINEA            PIC 9(02)   COMP VALUE ZERO.
007900 77  WS-SUB              PIC 9(03)   COMP VALUE ZERO.
008000*----------------------------------------------------------------
008100* Tabla de grupos del torneo, cuando la corrida es "todos los
008200* grupos" (WPARM-ID-GRUPO = 0). Se carga una sola vez de GRUPO.
008300*----------------------------------------------------------------
008400 01  WS-TABLA-GRUPOS.
008500     03  WS-GR OCCURS 1 TO 40 TIMES DEPENDING ON WS-CANT-GRUPOS
008600             INDEXED BY WS-GR-IDX.
008700         05  WS-GR-ID-GRUPO      PIC 9(05).
008800         05  WS-GR-NOMBRE-GRUPO  PIC X(01).
008900         05  FILLER              PIC X(05).
009000 01  FECHA-CORRIDA.
009100     03  FECHA-AA            PIC 9(04).
009200     03  FECHA-MM            PIC 9(02).
009300     03  FECHA-DD            PIC 9(02).
009400 01  FECHA-CORRIDA-R REDEFINES FECHA-CORRIDA
009500                                PIC 9(08).
009600 01  PE1-ENCABE.
009700     03  FILLER              PIC X(07) VALUE 'Fecha: '.
009800     03  PE1-FECHA-DD        PIC 99.
009900     03  FILLER              PIC X     VALUE '/'.
010000     03  PE1-FECHA-MM        PIC 99.
010100     03  FILLER              PIC X     VALUE '/'.
010200     03  PE1-FECHA-AA        PIC 9999.
010300     03  FILLER              PIC X(48) VALUE ' '.
010400     03  FILLER              PIC X(06) VALUE 'Hoja: '.
010500     03  PE1-HOJA            PIC 999.
010600 01  PE1-HOJA-CONTADOR       PIC 999   COMP VALUE ZERO.
010700 01  PE2-ENCABE.
010800     03  FILLER              PIC X(20) VALUE ' '.
010900     03  FILLER              PIC X(40) VALUE
011000         'Tabla de posiciones - Olimpiadas'.
011100 01  PE3-ENCABE              PIC X(80) VALUE ' '.
011200 01  PE4-ENCABE.
011300     03  FILLER              PIC X(08) VALUE 'Torneo: '.
011400     03  PE4-TORNEO          PIC X(40).
011500 01  PE5-ENCABE.
011600     03  FILLER              PIC X(08) VALUE 'Grupo: '.
011700     03  PE5-GRUPO           PIC X(20).
011800     03  FILLER              PIC X(10) VALUE 'Deporte: '.
011900     03  PE5-DEPORTE         PIC X(30).
012000 01  PE8-ENCABE.
012100     03  FILLER              PIC X(30) VALUE 'Equipo'.
012200     03  FILLER              PIC X(04) VALUE ' PJ '.
012300     03  FILLER              PIC X(04) VALUE ' PG '.
012400     03  FILLER              PIC X(04) VALUE ' PE '.
012500     03  FILLER              PIC X(04) VALUE ' PP '.
012600     03  FILLER              PIC X(05) VALUE ' GF  '.
012700     03  FILLER              PIC X(05) VALUE ' GC  '.
012800     03  FILLER              PIC X(06) VALUE '  DG  '.
012900     03  FILLER              PIC X(05) VALUE ' PTS '.
013000     03  FILLER              PIC X(09) VALUE 'FairPlay'.
013100 01  PE9-ENCABE.
013200     03  FILLER              PIC X(80) VALUE ALL '_'.
013300 01  PTR-ROW.
013400     03  ROW-NOMBRE-EQUIPO   PIC X(30).
013500     03  ROW-PJ              PIC ZZ9.
013600     03  FILLER              PIC X.
013700     03  ROW-PG              PIC ZZ9.
013800     03  FILLER              PIC X.
013900     03  ROW-PE              PIC ZZ9.
014000     03  FILLER              PIC X.
014100     03  ROW-PP              PIC ZZ9.
014200     03  FILLER              PIC X.
014300     03  ROW-GF              PIC ZZZ9.
014400     03  FILLER              PIC X.
014500     03  ROW-GC              PIC ZZZ9.
014600     03  FILLER              PIC X.
014700     03  ROW-DG              PIC ---9.
014800     03  FILLER              PIC X.
014900     03  ROW-PTS             PIC ZZZ9.
015000     03  FILLER              PIC X.
015100     03  ROW-FAIR-PLAY       PIC ---9.99.
015200 01  PTR-PIE-GRUPO.
015300     03  FILLER              PIC X(22) VALUE
015400         'Equipos informados: '.
015500     03  PIE-EQUIPOS         PIC ZZ9.
015600     03  FILLER              PIC X(55) VALUE ' '.
015700 01  PTR-PIE-CORRIDA.
015800     03  FILLER              PIC X(20) VALUE
015900         'Grupos procesados: '.
016000     03  PIE-GRUPOS          PIC ZZ9.
016100     03  FILLER              PIC X(57) VALUE ' '.
016200*----------------------------------------------------------------
016300* Interfaz con OLPOSSB (motor de tabla de posiciones), ver
016400* WPOSIC.CPY para el layout de cada fila que devuelve.
016500*----------------------------------------------------------------
016600 01  WS-OPER                 PIC X(01).
016700 01  WS-ID-TORNEO            PIC 9(05).
016800 01  WS-ID-TORNEO-R REDEFINES WS-ID-TORNEO PIC X(05).
016900 01  WS-ID-GRUPO             PIC 9(05).
017000 01  WS-ID-GRUPO-R REDEFINES WS-ID-GRUPO PIC X(05).
017100 01  WS-RC                   PIC X(01).
017200     88  WS-RC-OK                       VALUE "0".
017300 01  WS-ID-DEPORTE           PIC 9(05).
017400 01  WS-NOMBRE-DEPORTE       PIC X(30).
017500 01  WS-CANT-FILAS           PIC 9(03)  COMP.
017600 01  WS-TABLA-POSICIONES.
017700     03  WS-FILA OCCURS 60 TIMES INDEXED BY WS-FL-IDX.
017800         05  WS-FL-ID-EQUIPO         PIC 9(05).
017900         05  WS-FL-NOMBRE-EQUIPO     PIC X(80).
018000         05  WS-FL-PJ                PIC 9(03).
018100         05  WS-FL-PG                PIC 9(03).
018200         05  WS-FL-PE                PIC 9(03).
018300         05  WS-FL-PP                PIC 9(03).
018400         05  WS-FL-PWO               PIC 9(03).
018500         05  WS-FL-GF                PIC 9(04).
018600         05  WS-FL-GC                PIC 9(04).
018700         05  WS-FL-DG                PIC S9(04).
018800         05  WS-FL-PTS               PIC 9(04).
018900         05  WS-FL-FAIR-PLAY         PIC S9(05)V9(02) COMP-3.
019000         05  WS-FL-CESTAS-1O-PARTIDO PIC 9(04) COMP.
019100         05  WS-FL-ID-GRUPO          PIC 9(05).
019200         05  WS-FL-NOMBRE-GRUPO      PIC X(01).
019300         05  FILLER                  PIC X(10).
019400 01  WS-NOMBRE-TORNEO         PIC X(60).
019500
019600 PROCEDURE DIVISION.
019700 COMIENZO.
019800     PERFORM 010-ABRIR-ARCHIVOS.
019900     PERFORM 015-LEER-PARAMETRO.
020000     PERFORM 020-INVOCAR-MOTOR-Y-LISTAR.
020100     PERFORM 070-CERRAR-ARCHIVOS.
020200     STOP RUN.
020300*-----------------------------------------------------------------
020400 010-ABRIR-ARCHIVOS.
020500     OPEN INPUT PARM.
020600     IF WS-PRM-ESTADO NOT = ZERO
020700         DISPLAY "OLPOSIC: ERROR EN OPEN PARM FS: " WS-PRM-ESTADO
020800         STOP RUN.
020900     OPEN OUTPUT LISTADO.
021000*-----------------------------------------------------------------
021100 015-LEER-PARAMETRO.
021200     READ PARM
021300         AT END
021400             DISPLAY "OLPOSIC: PARM SIN REGISTRO, SE CORTA"
021500             STOP RUN.
021600     CLOSE PARM.
021700     MOVE WPARM-ID-TORNEO TO WS-ID-TORNEO.
021800     MOVE WPARM-ID-GRUPO  TO WS-ID-GRUPO.
021900*-----------------------------------------------------------------
022000 020-INVOCAR-MOTOR-Y-LISTAR.
022100     PERFORM 025-LEER-NOMBRE-TORNEO.
022200     IF WS-ID-GRUPO NOT EQUAL ZERO
022300         PERFORM 100-PROCESAR-1-GRUPO
022400     ELSE
022500         PERFORM 030-CARGAR-TABLA-GRUPOS
022600         PERFORM 110-PROCESAR-TODOS-LOS-GRUPOS
022700                 VARYING WS-SUB FROM 1 BY 1
022800                 UNTIL WS-SUB GREATER WS-CANT-GRUPOS.
022900     PERFORM 060-ESCRIBIR-PIE-CORRIDA.
023000*-----------------------------------------------------------------
023100*    025-LEER-NOMBRE-TORNEO -- solo para el encabezado; si el
023200*    torneo no existe, OLPOSSB lo va a rechazar igual en 100.
023300*-----------------------------------------------------------------
023400 025-LEER-NOMBRE-TORNEO.
023500     MOVE "N" TO WS-HALLADO.
023600     MOVE "NO" TO WS-TOR-EOF.
023700     OPEN INPUT TORNEO.
023800     PERFORM 026-LEER-1-TORNEO UNTIL TOR-EOF OR WS-SI-HALLADO.
023900     CLOSE TORNEO.
024000     IF WS-SI-HALLADO
024100         MOVE WTOR-NOMBRE-TORNEO TO WS-NOMBRE-TORNEO
024200     ELSE
024300         MOVE "TORNEO INEXISTENTE" TO WS-NOMBRE-TORNEO.
024400 026-LEER-1-TORNEO.
024500     READ TORNEO
024600         AT END MOVE "SI" TO WS-TOR-EOF.
024700     IF NOT TOR-EOF AND WTOR-ID-TORNEO EQUAL WS-ID-TORNEO
024800         MOVE "S" TO WS-HALLADO.
024900*-----------------------------------------------------------------
025000*    030-CARGAR-TABLA-GRUPOS -- flujo "todos los grupos": junta la
025100*    lista de grupos del torneo para poder recorrerlos uno a uno.
025200*-----------------------------------------------------------------
025300 030-CARGAR-TABLA-GRUPOS.
025400     MOVE ZERO TO WS-CANT-GRUPOS.
025500     MOVE "NO" TO WS-GRU-EOF.
025600     OPEN INPUT GRUPO.
025700     PERFORM 031-LEER-1-GRUPO UNTIL GRU-EOF.
025800     CLOSE GRUPO.
025900 031-LEER-1-GRUPO.
026000     READ GRUPO
026100         AT END MOVE "SI" TO WS-GRU-EOF.
026200     IF GRU-EOF
026300         GO TO 031-EXIT.
026400     IF WGRU-ID-TORNEO NOT EQUAL WS-ID-TORNEO
026500         GO TO 031-EXIT.
026600     IF WS-CANT-GRUPOS EQUAL 40
026700         DISPLAY "OLPOSIC: TABLA DE GRUPOS LLENA, SE DESCARTA "
026800                 WGRU-ID-GRUPO
026900         GO TO 031-EXIT.
027000     ADD 1 TO WS-CANT-GRUPOS.
027100     SET WS-GR-IDX TO WS-CANT-GRUPOS.
027200     MOVE WGRU-ID-GRUPO      TO WS-GR-ID-GRUPO(WS-GR-IDX).
027300     MOVE WGRU-NOMBRE-GRUPO  TO WS-GR-NOMBRE-GRUPO(WS-GR-IDX).
027400 031-EXIT.
027500     EXIT.
027600*-----------------------------------------------------------------
027700*    110-PROCESAR-TODOS-LOS-GRUPOS -- un bloque de pagina por
027800*    grupo (control break), en el orden en que vinieron de GRUPO.
027900*-----------------------------------------------------------------
028000 110-PROCESAR-TODOS-LOS-GRUPOS.
028100     SET WS-GR-IDX TO WS-SUB.
028200     MOVE WS-GR-ID-GRUPO(WS-GR-IDX) TO WS-ID-GRUPO.
028300     PERFORM 100-PROCESAR-1-GRUPO.
028400*-----------------------------------------------------------------
028500*    100-PROCESAR-1-GRUPO -- invoca OLPOSSB para el grupo (o para
028600*    todo el torneo si vino en cero) e imprime el bloque.
028700*-----------------------------------------------------------------
028800 100-PROCESAR-1-GRUPO.
028900     MOVE "C" TO WS-OPER.
029000     CALL "OLPOSSB" USING WS-OPER, WS-ID-TORNEO, WS-ID-GRUPO,
029100             WS-RC, WS-ID-DEPORTE, WS-NOMBRE-DEPORTE,
029200             WS-CANT-FILAS, WS-TABLA-POSICIONES.
029300     IF NOT WS-RC-OK
029400         DISPLAY "OLPOSIC: OLPOSSB RC=" WS-RC " TORNEO="
029500                 WS-ID-TORNEO " GRUPO=" WS-ID-GRUPO
029600         GO TO 100-EXIT.
029700     PERFORM 040-ESCRIBIR-CABECERA-BLOQUE.
029800     MOVE ZERO TO WS-EQUIPOS-INFORM.
029900     PERFORM 050-ESCRIBIR-DETALLE VARYING WS-FL-IDX FROM 1 BY 1
030000             UNTIL WS-FL-IDX GREATER WS-CANT-FILAS.
030100     PERFORM 045-ESCRIBIR-PIE-GRUPO.
030200     ADD 1 TO WS-GRUPOS-PROCESADOS.
030300 100-EXIT.
030400     EXIT.
030500*-----------------------------------------------------------------
030600*    040-ESCRIBIR-CABECERA-BLOQUE -- encabezado de pagina, uno por
030700*    grupo (o uno solo si la corrida es de un grupo puntual).
030800*-----------------------------------------------------------------
030900 040-ESCRIBIR-CABECERA-BLOQUE.
031000     ACCEPT FECHA-CORRIDA-R FROM DATE YYYYMMDD.
031100     MOVE FECHA-DD TO PE1-FECHA-DD.
031200     MOVE FECHA-MM TO PE1-FECHA-MM.
031300     MOVE FECHA-AA TO PE1-FECHA-AA.
031400     ADD 1 TO PE1-HOJA-CONTADOR.
031500     MOVE PE1-HOJA-CONTADOR TO PE1-HOJA.
031600     WRITE LINEA FROM PE1-ENCABE.
031700     WRITE LINEA FROM PE2-ENCABE.
031800     WRITE LINEA FROM PE3-ENCABE.
031900     MOVE WS-NOMBRE-TORNEO TO PE4-TORNEO.
032000     WRITE LINEA FROM PE4-ENCABE.
032100     IF WS-ID-GRUPO EQUAL ZERO
032200         MOVE "TODOS" TO PE5-GRUPO
032300     ELSE
032400         PERFORM 041-BUSCAR-NOMBRE-GRUPO.
032500     MOVE WS-NOMBRE-DEPORTE TO PE5-DEPORTE.
032600     WRITE LINEA FROM PE5-ENCABE.
032700     WRITE LINEA FROM PE3-ENCABE.
032800     WRITE LINEA FROM PE8-ENCABE.
032900     WRITE LINEA FROM PE9-ENCABE.
033000     MOVE 8 TO WS-LINEA.
033100*-----------------------------------------------------------------
033200*    041-BUSCAR-NOMBRE-GRUPO -- toma la letra del grupo pedido de
033300*    la primera fila devuelta por OLPOSSB (todas traen el mismo
033400*    grupo cuando la corrida es de un solo grupo).
033500*-----------------------------------------------------------------
033600 041-BUSCAR-NOMBRE-GRUPO.
033700     IF WS-CANT-FILAS GREATER ZERO
033800         SET WS-FL-IDX TO 1
033900         MOVE WS-FL-NOMBRE-GRUPO(WS-FL-IDX) TO PE5-GRUPO
034000     ELSE
034100         MOVE "(SIN EQUIPOS)" TO PE5-GRUPO.
034200*-----------------------------------------------------------------
034300*    050-ESCRIBIR-DETALLE -- una linea por fila de la tabla de
034400*    posiciones (ya viene ordenada por OLPOSSB).
034500*-----------------------------------------------------------------
034600 050-ESCRIBIR-DETALLE.
034700     MOVE WS-FL-NOMBRE-EQUIPO(WS-FL-IDX)   TO ROW-NOMBRE-EQUIPO.
034800     MOVE WS-FL-PJ(WS-FL-IDX)              TO ROW-PJ.
034900     MOVE WS-FL-PG(WS-FL-IDX)              TO ROW-PG.
035000     MOVE WS-FL-PE(WS-FL-IDX)              TO ROW-PE.
035100     MOVE WS-FL-PP(WS-FL-IDX)              TO ROW-PP.
035200     MOVE WS-FL-GF(WS-FL-IDX)              TO ROW-GF.
035300     MOVE WS-FL-GC(WS-FL-IDX)              TO ROW-GC.
035400     MOVE WS-FL-DG(WS-FL-IDX)              TO ROW-DG.
035500     MOVE WS-FL-PTS(WS-FL-IDX)             TO ROW-PTS.
035600     MOVE WS-FL-FAIR-PLAY(WS-FL-IDX)       TO ROW-FAIR-PLAY.
035700     WRITE LINEA FROM PTR-ROW.
035800     ADD 1 TO WS-LINEA.
035900     ADD 1 TO WS-EQUIPOS-INFORM.
036000*-----------------------------------------------------------------
036100*    045-ESCRIBIR-PIE-GRUPO -- cuenta de equipos informados, cierra
036200*    el bloque de este grupo.
036300*-----------------------------------------------------------------
036400 045-ESCRIBIR-PIE-GRUPO.
036500     WRITE LINEA FROM PE3-ENCABE.
036600     MOVE WS-EQUIPOS-INFORM TO PIE-EQUIPOS.
036700     WRITE LINEA FROM PTR-PIE-GRUPO.
036800*-----------------------------------------------------------------
036900*    060-ESCRIBIR-PIE-CORRIDA -- resumen final de la corrida.
037000*-----------------------------------------------------------------
037100 060-ESCRIBIR-PIE-CORRIDA.
037200     WRITE LINEA FROM PE3-ENCABE.
037300     MOVE WS-GRUPOS-PROCESADOS TO PIE-GRUPOS.
037400     WRITE LINEA FROM PTR-PIE-CORRIDA.
037500*-----------------------------------------------------------------
037600 070-CERRAR-ARCHIVOS.
037700     CLOSE LISTADO.
037800     END PROGRAM OLPOSIC.
