000100******************************************************************
000200* WTEVENT.CPY
000300* Layout: catalogo TIPO-EVENTO (GOL / TARJETA AMARILLA / WO ...).
000400* Usado por: OLPOSSB, OLGOLES, OLEVENM, OLSEED.
000500*----------------------------------------------------------------
000600* 1987-02-09 LDN  #OL-0101  Alta inicial del layout.
000700* 1987-08-24 LDN  #OL-0221  PUNTOS-NEGATIVOS puede venir negativo
000800*                 o cero -- solo cuenta contra el fair play
000900*                 cuando es mayor que cero (ver OLPOSSB 4000).
001000******************************************************************
001100 01  WTEV-REG.
001200     03  WTEV-ID-TIPO-EVENTO     PIC 9(05).
001300     03  WTEV-NOMBRE-TIPO-EVENTO PIC X(60).
001400     03  WTEV-PUNTOS-NEGATIVOS   PIC S9(03).
001500     03  WTEV-ID-DEPORTE         PIC 9(05).
001600     03  WTEV-REQUIERE-JUGADOR   PIC X(01).
001700        88  WTEV-JUGADOR-REQ     VALUE 'Y'.
001800        88  WTEV-JUGADOR-NO-REQ  VALUE 'N'.
001900     03  FILLER                  PIC X(15).
