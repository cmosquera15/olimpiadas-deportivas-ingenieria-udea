000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Motor de tabla de posiciones de las Olimpiadas -
000400*          subrutina llamada por OLPOSIC y OLLLAVE.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. OLPOSSB.
000800 AUTHOR. L DENIS.
000900 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001000 DATE-WRITTEN. 02/09/87.
001100 DATE-COMPILED.
001200 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001300******************************************************************
001400*                       C A M B I O S                            *
001500*----------------------------------------------------------------*
001600* 02/09/87 LDN #OL-0101  Alta inicial. Motor de acumulacion de   *
001700*          partidos, separado de OLPOSIC para que OLLLAVE lo     *
001800*          pueda invocar tambien (misma logica de FUTBOL/        *
001900*          BALONCESTO en un solo lugar).                         *
002000* 05/04/87 LDN #OL-0160  Se agrega el filtro por GRUPO (antes     *
002100*          solo calculaba por TORNEO completo).                  *
002200* 06/20/87 LDN #OL-0188  Puntaje por resultado ahora depende de   *
002300*          NOMBRE-DEPORTE del torneo (antes venia fijo en 3/1/0). *
002400* 07/13/87 LDN #OL-0205  Regla del W.O.: si exactamente un lado   *
002500*          es W.O. no se compara el marcador (ver 3100).         *
002600* 08/24/87 LDN #OL-0221  Fair play: se suman solo los eventos con *
002700*          PUNTOS-NEGATIVOS mayor que cero, fase "Grupos".        *
002800* 01/16/89 RGV #OL-0240  Ordenamiento con desempate especifico   *
002900*          por deporte (5000-ORDENAR-TABLA). Antes solo ordenaba *
003000*          por PTS.                                              *
003100* 11/09/98 RGV #OL-0270  A -- FAIR-PLAY paso a COMP-3 con         *
003200*          division ROUNDED (venia truncado, se pisaba con el    *
003300*          A CORRECCION DE FIN DE SIGLO al revisar todos los      *
003400*          COMPUTE con fecha para el AAAA-2000.                  *
003500* 01/19/99 RGV #OL-0305  Se agrega CESTAS-PRIMER-PARTIDO para el  *
003600*          desempate final de baloncesto (S2b.5).                *
003700* 02/06/01 MFS #OL-0318  Se blindan las tablas internas contra    *
003800*          torneos de mas de 40 equipos (antes se pisaba la       *
003900*          tabla silenciosamente si el CARGA-TABLA se pasaba).    *
004010* 04/18/01 MFS #OL-0328  El chequeo de "es WO" comparaba contra   *
004020*          NOMBRE-RESULTADO crudo de la FD: no era insensible a   *
004030*          mayusculas/minusculas y no ignoraba el punto de "W.O.".*
004040*          Se agrega WS-RES-NOMBRE-MAY (uppercase + INSPECT       *
004050*          REPLACING "." por espacio antes de comparar), en       *
004060*          3135-LEER-1-RESULTADO.                                 *
004062* 04/22/01 MFS #OL-0329  1000-LEER-TORNEO-GRUPO comparaba         *
004064*          NOMBRE-DEPORTE tal cual venia de TORNEO.DAT para elegir*
004066*          FUTBOL/BALONCESTO; se agrega WS-DEPORTE-MAY (uppercase)*
004068*          antes de comparar, mismo criterio que 3135 para "WO".  *
004072* 05/12/01 MFS #OL-0334 3100-ACUMULAR-PARTIDO llamaba a          *
004074*          3140-ACUMULAR-WO con OR en vez de XOR: un partido con *
004076*          los dos lados marcados W.O. caia en 3140, que ya      *
004078*          no-opea ese caso (ver su propio chequeo AND), y el    *
004080*          partido quedaba sin acreditar PG/PP/PTS/PWO a ningun  *
004082*          equipo en vez de caer al camino normal de comparar el *
004084*          marcador (regla S1, ver #OL-0205). Se cambia la guarda*
004086*          a (A W.O. y no B) o (B W.O. y no A).                  *
004090******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TORNEO       ASSIGN TO "TORNEO"
004800                         ORGANIZATION IS LINE SEQUENTIAL
004900                         FILE STATUS IS WS-TOR-ESTADO.
005000
005100     SELECT GRUPO        ASSIGN TO "GRUPO"
005200                         ORGANIZATION IS LINE SEQUENTIAL
005300                         FILE STATUS IS WS-GRU-ESTADO.
005400
005500     SELECT EQUIPO       ASSIGN TO "EQUIPO"
005600                         ORGANIZATION IS LINE SEQUENTIAL
005700                         FILE STATUS IS WS-EQU-ESTADO.
005800
005900     SELECT PARTIDO      ASSIGN TO "PARTIDO"
006000                         ORGANIZATION IS LINE SEQUENTIAL
006100                         FILE STATUS IS WS-PAR-ESTADO.
006200
006300     SELECT EQUIPO-POR-PARTIDO ASSIGN TO "EQUIPOPP"
006400                         ORGANIZATION IS LINE SEQUENTIAL
006500                         FILE STATUS IS WS-EPP-ESTADO.
006600
006700     SELECT EVENTO       ASSIGN TO "EVENTO"
006800                         ORGANIZATION IS LINE SEQUENTIAL
006900                         FILE STATUS IS WS-EVE-ESTADO.
007000
007100     SELECT TIPO-EVENTO  ASSIGN TO "TIPOEVEN"
007200                         ORGANIZATION IS LINE SEQUENTIAL
007300                         FILE STATUS IS WS-TEV-ESTADO.
007400
007500     SELECT RESULTADO    ASSIGN TO "RESULTAD"
007600                         ORGANIZATION IS LINE SEQUENTIAL
007700                         FILE STATUS IS WS-RES-ESTADO.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  TORNEO      LABEL RECORD IS STANDARD.
008100     COPY WTORNEO.
008200 FD  GRUPO       LABEL RECORD IS STANDARD.
008300     COPY WGRUPO.
008400 FD  EQUIPO      LABEL RECORD IS STANDARD.
008500     COPY WEQUIPO.
008600 FD  PARTIDO     LABEL RECORD IS STANDARD.
008700     COPY WPARTIDO.
008800 FD  EQUIPO-POR-PARTIDO LABEL RECORD IS STANDARD.
008900     COPY WEPP.
009000 FD  EVENTO      LABEL RECORD IS STANDARD.
009100     COPY WEVENTO.
009200 FD  TIPO-EVENTO LABEL RECORD IS STANDARD.
009300     COPY WTEVENT.
009400 FD  RESULTADO   LABEL RECORD IS STANDARD.
009500     COPY WRESULT.
009600 WORKING-STORAGE SECTION.
009700 77  WS-TOR-ESTADO           PIC XX.
009800 77  WS-GRU-ESTADO           PIC XX.
009900 77  WS-EQU-ESTADO           PIC XX.
010000 77  WS-PAR-ESTADO           PIC XX.
010100 77  WS-EPP-ESTADO           PIC XX.
010200 77  WS-EVE-ESTADO           PIC XX.
010300 77  WS-TEV-ESTADO           PIC XX.
010400 77  WS-RES-ESTADO           PIC XX.
010500 77  WS-TOR-EOF              PIC XXX     VALUE "NO".
010600     88  TOR-EOF                         VALUE "SI".
010700 77  WS-GRU-EOF              PIC XXX     VALUE "NO".
010800     88  GRU-EOF                         VALUE "SI".
010900 77  WS-EQU-EOF              PIC XXX     VALUE "NO".
011000     88  EQU-EOF                         VALUE "SI".
011100 77  WS-PAR-EOF              PIC XXX     VALUE "NO".
011200     88  PAR-EOF                         VALUE "SI".
011300 77  WS-EPP-EOF              PIC XXX     VALUE "NO".
011400     88  EPP-EOF                         VALUE "SI".
011500 77  WS-EVE-EOF              PIC XXX     VALUE "NO".
011600     88  EVE-EOF                         VALUE "SI".
011700 77  WS-TEV-EOF              PIC XXX     VALUE "NO".
011800     88  TEV-EOF                         VALUE "SI".
011900 77  WS-RES-EOF              PIC XXX     VALUE "NO".
012000     88  RES-EOF                         VALUE "SI".
012100 77  WS-CANT-EQUIPOS         PIC 9(03)   COMP VALUE ZERO.
012200 77  WS-CANT-EPP             PIC 9(03)   COMP VALUE ZERO.
012300 77  WS-SUB                  PIC 9(03)   COMP VALUE ZERO.
012400 77  WS-SUB2                 PIC 9(03)   COMP VALUE ZERO.
012500 77  WS-HALLADO              PIC X(01)   VALUE "N".
012600     88  WS-SI-HALLADO                   VALUE "S".
012700 77  WS-DEMERITOS            PIC S9(05)  COMP VALUE ZERO.
012800*----------------------------------------------------------------
012900* Deporte del torneo, tomado una sola vez de WTOR-NOMBRE-DEPORTE.
013000*----------------------------------------------------------------
013100 01  WS-DEPORTE-IND          PIC X(01)   VALUE "F".
013200     88  WS-ES-FUTBOL                    VALUE "F".
013300     88  WS-ES-BALONCESTO                VALUE "B".
013350 01  WS-DEPORTE-MAY          PIC X(30).
013400*----------------------------------------------------------------
013500* Tabla de acumulacion de equipos (una fila por equipo del torneo
013600* o del grupo pedido). Se llena en 2000 y se acumula en 3100.
013700*----------------------------------------------------------------
013800 01  WS-TABLA-ACUM.
013900     03  WS-ACUM OCCURS 1 TO 60 TIMES DEPENDING ON WS-CANT-EQUIPOS
014000                 INDEXED BY WS-AC-IDX.
014100         05  WS-AC-ID-EQUIPO     PIC 9(05).
014200         05  WS-AC-NOMBRE-EQUIPO PIC X(80).
014300         05  WS-AC-ID-GRUPO      PIC 9(05).
014400         05  WS-AC-NOMBRE-GRUPO  PIC X(01).
014500         05  WS-AC-PJ            PIC 9(03) COMP.
014600         05  WS-AC-PG            PIC 9(03) COMP.
014700         05  WS-AC-PE            PIC 9(03) COMP.
014800         05  WS-AC-PP            PIC 9(03) COMP.
014900         05  WS-AC-PWO           PIC 9(03) COMP.
015000         05  WS-AC-GF            PIC 9(04) COMP.
015100         05  WS-AC-GC            PIC 9(04) COMP.
015200         05  WS-AC-PTS           PIC 9(04) COMP.
015300         05  WS-AC-DEMERITOS     PIC S9(05) COMP.
015400         05  WS-AC-FAIR-PLAY     PIC S9(05)V9(02) COMP-3.
015500         05  WS-AC-CESTAS-1O     PIC 9(04) COMP.
015600         05  WS-AC-1O-CARGADO    PIC X(01) VALUE "N".
015700             88  WS-AC-YA-CARGO-1O          VALUE "S".
015800*----------------------------------------------------------------
015900* Tabla de EQUIPO-POR-PARTIDO cargada entera una sola vez, ya      *
016000* viene ordenada por ID-PARTIDO/ID-EPP en el archivo (ver FILES). *
016100*----------------------------------------------------------------
016200 01  WS-TABLA-EPP.
016300     03  WS-EP OCCURS 1 TO 600 TIMES DEPENDING ON WS-CANT-EPP
016400                 INDEXED BY WS-EP-IDX.
016500         05  WS-EP-ID-EPP        PIC 9(05).
016600         05  WS-EP-ID-PARTIDO    PIC 9(05).
016700         05  WS-EP-ID-EQUIPO     PIC 9(05).
016800         05  WS-EP-PUNTOS        PIC 9(03).
016900         05  WS-EP-CARGADO       PIC X(01).
017000         05  WS-EP-ID-RESULTADO  PIC 9(05).
017100*----------------------------------------------------------------
017200* Renglones del partido en curso (los dos lados). Las vistas -R son
017300numericas, para armar el mensaje de error si el partido queda
017400formado (dos WO, o ningun lado ubicado en 3050).
017500*----------------------------------------------------------------
017600 01  WS-LADO-A                   PIC 9(03).
017700 01  WS-LADO-A-R REDEFINES WS-LADO-A PIC X(03).
017800 01  WS-LADO-B                   PIC 9(03).
017900 01  WS-EQ-A                     PIC 9(05).
018000 01  WS-EQ-A-R REDEFINES WS-EQ-A PIC X(05).
018100 01  WS-EQ-B                     PIC 9(05).
018200 01  WS-PTOS-A                   PIC 9(03).
018300 01  WS-PTOS-B                   PIC 9(03).
018400 01  WS-RES-A                    PIC 9(05).
018500 01  WS-RES-A-R REDEFINES WS-RES-A PIC X(05).
018600 01  WS-RES-B                    PIC 9(05).
018700 01  WS-WO-A                     PIC X(01) VALUE "N".
018800     88  WS-A-ES-WO                        VALUE "S".
018900 01  WS-WO-B                     PIC X(01) VALUE "N".
019000     88  WS-B-ES-WO                        VALUE "S".
019050 01  WS-RES-NOMBRE-MAY           PIC X(20).
019100 01  WS-PTS-GANA                 PIC 9(01).
019200 01  WS-PTS-EMPATA               PIC 9(01).
019300 01  WS-IDX-A                    PIC 9(03) COMP.
019400 01  WS-IDX-B                    PIC 9(03) COMP.
019500 01  WS-CANT-LADOS               PIC 9(01) COMP VALUE ZERO.
019600*----------------------------------------------------------------
019700* Auxiliares del ordenamiento por burbuja (5000).
019800*----------------------------------------------------------------
019900 01  WS-SW-ORDEN                 PIC X(01).
020000     88  WS-SIGUE-ORDENANDO                VALUE "S".
020100 01  WS-TEMP-FILA.
020200     03  TEMP-ID-EQUIPO          PIC 9(05).
020300     03  TEMP-NOMBRE-EQUIPO      PIC X(80).
020400     03  TEMP-ID-GRUPO           PIC 9(05).
020500     03  TEMP-NOMBRE-GRUPO       PIC X(01).
020600     03  TEMP-PJ                 PIC 9(03) COMP.
020700     03  TEMP-PG                 PIC 9(03) COMP.
020800     03  TEMP-PE                 PIC 9(03) COMP.
020900     03  TEMP-PP                 PIC 9(03) COMP.
021000     03  TEMP-PWO                PIC 9(03) COMP.
021100     03  TEMP-GF                 PIC 9(04) COMP.
021200     03  TEMP-GC                 PIC 9(04) COMP.
021300     03  TEMP-PTS                PIC 9(04) COMP.
021400     03  TEMP-DEMERITOS          PIC S9(05) COMP.
021500     03  TEMP-FAIR-PLAY          PIC S9(05)V9(02) COMP-3.
021600     03  TEMP-CESTAS-1O          PIC 9(04) COMP.
021700     03  TEMP-1O-CARGADO         PIC X(01).
021800 01  WS-MENOR-QUE               PIC X(01).
021900     88  ES-MENOR                          VALUE "S".
022000 LINKAGE SECTION.
022100 01  LK-OPER                     PIC X(01).
022200 01  LK-ID-TORNEO                PIC 9(05).
022300 01  LK-ID-GRUPO                 PIC 9(05).
022400 01  LK-RC                       PIC X(01).
022500     88  LK-RC-OK                          VALUE "0".
022600     88  LK-RC-TORNEO-INEXIST              VALUE "1".
022700     88  LK-RC-GRUPO-NO-COINCIDE           VALUE "2".
022800 01  LK-ID-DEPORTE               PIC 9(05).
022900 01  LK-NOMBRE-DEPORTE           PIC X(30).
023000 01  LK-CANT-FILAS               PIC 9(03) COMP.
023100 01  LK-TABLA-POSICIONES.
023200     03  LK-FILA OCCURS 60 TIMES INDEXED BY LK-IDX.
023300         05  LK-ID-EQUIPO            PIC 9(05).
023400         05  LK-NOMBRE-EQUIPO        PIC X(80).
023500         05  LK-PJ                   PIC 9(03).
023600         05  LK-PG                   PIC 9(03).
023700         05  LK-PE                   PIC 9(03).
023800         05  LK-PP                   PIC 9(03).
023900         05  LK-PWO                  PIC 9(03).
024000         05  LK-GF                   PIC 9(04).
024100         05  LK-GC                   PIC 9(04).
024200         05  LK-DG                   PIC S9(04).
024300         05  LK-PTS                  PIC 9(04).
024400         05  LK-FAIR-PLAY            PIC S9(05)V9(02) COMP-3.
024500         05  LK-CESTAS-1O-PARTIDO    PIC 9(04) COMP.
024600         05  LK-ID-GRUPO             PIC 9(05).
024700         05  LK-NOMBRE-GRUPO         PIC X(01).
024800         05  FILLER                  PIC X(10).
024900 PROCEDURE DIVISION USING LK-OPER, LK-ID-TORNEO, LK-ID-GRUPO,
025000         LK-RC, LK-ID-DEPORTE, LK-NOMBRE-DEPORTE, LK-CANT-FILAS,
025100         LK-TABLA-POSICIONES.
025200 0000-CONTROL.
025300     MOVE "0" TO LK-RC.
025400     MOVE ZERO TO LK-CANT-FILAS.
025500     IF LK-OPER NOT EQUAL "C"
025600         MOVE "1" TO LK-RC
025700         GOBACK.
025800     PERFORM 1000-LEER-TORNEO-GRUPO.
025900     IF NOT LK-RC-OK
026000         GOBACK.
026100     PERFORM 2000-CARGAR-EQUIPOS.
026200     PERFORM 2500-CARGAR-EPP.
026300     PERFORM 3000-LEER-PARTIDOS.
026400     PERFORM 4000-CALC-FAIR-PLAY.
026500     PERFORM 5000-ORDENAR-TABLA.
026600     PERFORM 6000-DEVOLVER-TABLA.
026700     GOBACK.
026800*-----------------------------------------------------------------
026900*    1000-LEER-TORNEO-GRUPO -- flujo 1: leer TORNEO y, si vino
027000*    ID-GRUPO, confirmar que el grupo pertenece al torneo.
027100*-----------------------------------------------------------------
027200 1000-LEER-TORNEO-GRUPO.
027300     MOVE "N" TO WS-HALLADO.
027400     OPEN INPUT TORNEO.
027500     PERFORM 1010-LEER-1-TORNEO UNTIL TOR-EOF OR WS-SI-HALLADO.
027600     CLOSE TORNEO.
027700     IF NOT WS-SI-HALLADO
027800         MOVE "1" TO LK-RC
027900         GOBACK.
028000     MOVE WTOR-ID-DEPORTE TO LK-ID-DEPORTE.
028100     MOVE WTOR-NOMBRE-DEPORTE TO LK-NOMBRE-DEPORTE.
028120     MOVE WTOR-NOMBRE-DEPORTE TO WS-DEPORTE-MAY.
028140     INSPECT WS-DEPORTE-MAY CONVERTING
028160             "abcdefghijklmnopqrstuvwxyz" TO
028180             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028200     IF WS-DEPORTE-MAY(1:10) EQUAL "BALONCESTO"
028300         SET WS-ES-BALONCESTO TO TRUE
028400     ELSE
028500         SET WS-ES-FUTBOL TO TRUE.
028600     IF LK-ID-GRUPO EQUAL ZERO
028700         GO TO 1000-EXIT.
028800     MOVE "N" TO WS-HALLADO.
028900     OPEN INPUT GRUPO.
029000     PERFORM 1020-LEER-1-GRUPO UNTIL GRU-EOF OR WS-SI-HALLADO.
029100     CLOSE GRUPO.
029200     IF NOT WS-SI-HALLADO OR WGRU-ID-TORNEO NOT EQUAL LK-ID-TORNEO
029300         MOVE "2" TO LK-RC.
029400 1000-EXIT.
029500     EXIT.
029600 1010-LEER-1-TORNEO.
029700     READ TORNEO
029800         AT END MOVE "SI" TO WS-TOR-EOF.
029900     IF NOT TOR-EOF AND WTOR-ID-TORNEO EQUAL LK-ID-TORNEO
030000         MOVE "S" TO WS-HALLADO.
030100 1020-LEER-1-GRUPO.
030200     READ GRUPO
030300         AT END MOVE "SI" TO WS-GRU-EOF.
030400     IF NOT GRU-EOF AND WGRU-ID-GRUPO EQUAL LK-ID-GRUPO
030500         MOVE "S" TO WS-HALLADO.
030600*-----------------------------------------------------------------
030700*    2000-CARGAR-EQUIPOS -- flujo 2: cada equipo del torneo (del
030800*    grupo, si vino uno) entra en la tabla con estadisticas en
030900*    cero, para que los equipos sin partidos jugados igual salgan
031000*    en el listado.
031100*-----------------------------------------------------------------
031200 2000-CARGAR-EQUIPOS.
031300     MOVE ZERO TO WS-CANT-EQUIPOS.
031400     OPEN INPUT EQUIPO.
031500     PERFORM 2010-LEER-1-EQUIPO UNTIL EQU-EOF.
031600     CLOSE EQUIPO.
031700 2010-LEER-1-EQUIPO.
031800     READ EQUIPO
031900         AT END MOVE "SI" TO WS-EQU-EOF.
032000     IF EQU-EOF
032100         GO TO 2010-EXIT.
032200     IF WEQU-ID-TORNEO NOT EQUAL LK-ID-TORNEO
032300         GO TO 2010-EXIT.
032400     IF LK-ID-GRUPO NOT EQUAL ZERO
032500             AND WEQU-ID-GRUPO NOT EQUAL LK-ID-GRUPO
032600         GO TO 2010-EXIT.
032700     IF WS-CANT-EQUIPOS EQUAL 60
032800         DISPLAY "OLPOSSB: TABLA DE EQUIPOS LLENA, SE DESCARTA "
032900                 WEQU-ID-EQUIPO
033000         GO TO 2010-EXIT.
033100     ADD 1 TO WS-CANT-EQUIPOS.
033200     SET WS-AC-IDX TO WS-CANT-EQUIPOS.
033300     MOVE WEQU-ID-EQUIPO      TO WS-AC-ID-EQUIPO(WS-AC-IDX).
033400     MOVE WEQU-NOMBRE-EQUIPO  TO WS-AC-NOMBRE-EQUIPO(WS-AC-IDX).
033500     MOVE WEQU-ID-GRUPO       TO WS-AC-ID-GRUPO(WS-AC-IDX).
033600     PERFORM 2020-BUSCAR-LETRA-GRUPO.
033700     MOVE ZERO TO WS-AC-PJ(WS-AC-IDX) WS-AC-PG(WS-AC-IDX)
033800                  WS-AC-PE(WS-AC-IDX) WS-AC-PP(WS-AC-IDX)
033900                  WS-AC-PWO(WS-AC-IDX) WS-AC-GF(WS-AC-IDX)
034000                  WS-AC-GC(WS-AC-IDX) WS-AC-PTS(WS-AC-IDX)
034100                  WS-AC-DEMERITOS(WS-AC-IDX)
034200                  WS-AC-CESTAS-1O(WS-AC-IDX).
034300     MOVE ZERO TO WS-AC-FAIR-PLAY(WS-AC-IDX).
034400     MOVE "N" TO WS-AC-1O-CARGADO(WS-AC-IDX).
034500 2010-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800*    2020-BUSCAR-LETRA-GRUPO -- resuelve la letra del grupo del
034900*    equipo que se acaba de cargar, releyendo GRUPO.DAT (archivo
035000*    chico, catalogo de letras por torneo).
035100*-----------------------------------------------------------------
035200 2020-BUSCAR-LETRA-GRUPO.
035300     MOVE SPACE TO WS-AC-NOMBRE-GRUPO(WS-AC-IDX).
035400     IF WEQU-ID-GRUPO EQUAL ZERO
035500         GO TO 2020-EXIT.
035600     MOVE "N" TO WS-HALLADO.
035700     MOVE "NO" TO WS-GRU-EOF.
035800     OPEN INPUT GRUPO.
035900     PERFORM 2030-LEER-1-GRUPO-X-LETRA
036000         UNTIL GRU-EOF OR WS-SI-HALLADO.
036100     CLOSE GRUPO.
036200 2020-EXIT.
036300     EXIT.
036400 2030-LEER-1-GRUPO-X-LETRA.
036500     READ GRUPO
036600         AT END MOVE "SI" TO WS-GRU-EOF.
036700     IF NOT GRU-EOF AND WGRU-ID-GRUPO EQUAL WEQU-ID-GRUPO
036800         MOVE WGRU-NOMBRE-GRUPO TO WS-AC-NOMBRE-GRUPO(WS-AC-IDX)
036900         MOVE "S" TO WS-HALLADO.
037000*-----------------------------------------------------------------
037100*    2500-CARGAR-EPP -- precarga EQUIPO-POR-PARTIDO.DAT entero en
037200*    tabla (ya viene ordenado por ID-PARTIDO/ID-EPP, ver FILES).
037300*-----------------------------------------------------------------
037400 2500-CARGAR-EPP.
037500     MOVE ZERO TO WS-CANT-EPP.
037600     OPEN INPUT EQUIPO-POR-PARTIDO.
037700     PERFORM 2510-LEER-1-EPP UNTIL EPP-EOF.
037800     CLOSE EQUIPO-POR-PARTIDO.
037900 2510-LEER-1-EPP.
038000     READ EQUIPO-POR-PARTIDO
038100         AT END MOVE "SI" TO WS-EPP-EOF.
038200     IF EPP-EOF
038300         GO TO 2510-EXIT.
038400     IF WS-CANT-EPP EQUAL 600
038500         DISPLAY "OLPOSSB: TABLA DE EPP LLENA, SE DESCARTA "
038600                 WEPP-ID-EPP
038700         GO TO 2510-EXIT.
038800     ADD 1 TO WS-CANT-EPP.
038900     SET WS-EP-IDX TO WS-CANT-EPP.
039000     MOVE WEPP-ID-EPP        TO WS-EP-ID-EPP(WS-EP-IDX).
039100     MOVE WEPP-ID-PARTIDO    TO WS-EP-ID-PARTIDO(WS-EP-IDX).
039200     MOVE WEPP-ID-EQUIPO     TO WS-EP-ID-EQUIPO(WS-EP-IDX).
039300     MOVE WEPP-PUNTOS        TO WS-EP-PUNTOS(WS-EP-IDX).
039400     MOVE WEPP-PUNTOS-CARGADO TO WS-EP-CARGADO(WS-EP-IDX).
039500     MOVE WEPP-ID-RESULTADO  TO WS-EP-ID-RESULTADO(WS-EP-IDX).
039600 2510-EXIT.
039700     EXIT.
039800*-----------------------------------------------------------------
039900*    3000-LEER-PARTIDOS -- flujo 3: PARTIDO.DAT ya viene ordenado
040000*    por TORNEO/FECHA/HORA (ver FILES); se filtra por torneo,
040100*    grupo (si vino) y ESTADO-PARTIDO = TERMINADO.
040200*-----------------------------------------------------------------
040300 3000-LEER-PARTIDOS.
040400     OPEN INPUT PARTIDO.
040500     PERFORM 3010-LEER-1-PARTIDO UNTIL PAR-EOF.
040600     CLOSE PARTIDO.
040700 3010-LEER-1-PARTIDO.
040800     READ PARTIDO
040900         AT END MOVE "SI" TO WS-PAR-EOF.
041000     IF PAR-EOF
041100         GO TO 3010-EXIT.
041200     IF WPAR-ID-TORNEO NOT EQUAL LK-ID-TORNEO
041300         GO TO 3010-EXIT.
041400     IF LK-ID-GRUPO NOT EQUAL ZERO
041500             AND WPAR-ID-GRUPO NOT EQUAL LK-ID-GRUPO
041600         GO TO 3010-EXIT.
041700     IF NOT WPAR-TERMINADO
041800         GO TO 3010-EXIT.
041900     PERFORM 3050-UBICAR-LADOS.
042000     IF WS-CANT-LADOS NOT EQUAL 2
042100         GO TO 3010-EXIT.
042200     IF WS-EP-CARGADO(WS-IDX-A) NOT EQUAL "S"
042300             OR WS-EP-CARGADO(WS-IDX-B) NOT EQUAL "S"
042400         GO TO 3010-EXIT.
042500     PERFORM 3100-ACUMULAR-PARTIDO.
042600 3010-EXIT.
042700     EXIT.
042800*-----------------------------------------------------------------
042900*    3050-UBICAR-LADOS -- busca en la tabla de EPP los dos
043000*    renglones (local/visitante) del partido en curso.
043100*-----------------------------------------------------------------
043200 3050-UBICAR-LADOS.
043300     MOVE ZERO TO WS-CANT-LADOS.
043400     IF WS-CANT-EPP EQUAL ZERO
043500         GO TO 3050-EXIT.
043600     SET WS-EP-IDX TO 1.
043700     PERFORM 3055-COMPARAR-1-EPP VARYING WS-SUB FROM 1 BY 1
043800             UNTIL WS-SUB GREATER WS-CANT-EPP.
043900 3050-EXIT.
044000     EXIT.
044100 3055-COMPARAR-1-EPP.
044200     SET WS-EP-IDX TO WS-SUB.
044300     IF WS-EP-ID-PARTIDO(WS-EP-IDX) NOT EQUAL WPAR-ID-PARTIDO
044400         GO TO 3055-EXIT.
044500     ADD 1 TO WS-CANT-LADOS.
044600     IF WS-CANT-LADOS EQUAL 1
044700         MOVE WS-EP-IDX TO WS-IDX-A
044800     ELSE
044900         MOVE WS-EP-IDX TO WS-IDX-B.
045000 3055-EXIT.
045100     EXIT.
045200*-----------------------------------------------------------------
045300*    3100-ACUMULAR-PARTIDO -- flujos 4 y 5, regla de negocio S1.
045400*-----------------------------------------------------------------
045500 3100-ACUMULAR-PARTIDO.
045600     MOVE WS-EP-ID-EQUIPO(WS-IDX-A)    TO WS-EQ-A.
045700     MOVE WS-EP-ID-EQUIPO(WS-IDX-B)    TO WS-EQ-B.
045800     MOVE WS-EP-PUNTOS(WS-IDX-A)       TO WS-PTOS-A.
045900     MOVE WS-EP-PUNTOS(WS-IDX-B)       TO WS-PTOS-B.
046000     MOVE WS-EP-ID-RESULTADO(WS-IDX-A) TO WS-RES-A.
046100     MOVE WS-EP-ID-RESULTADO(WS-IDX-B) TO WS-RES-B.
046200     PERFORM 3110-BUSCAR-EQUIPO-A.
046300     PERFORM 3120-BUSCAR-EQUIPO-B.
046400     IF NOT WS-SI-HALLADO
046500         GO TO 3100-EXIT.
046600     PERFORM 3130-RESOLVER-WO.
046700     IF WS-ES-FUTBOL
046800         MOVE 3 TO WS-PTS-GANA
046900         MOVE 1 TO WS-PTS-EMPATA
047000     ELSE
047100         MOVE 2 TO WS-PTS-GANA
047200         MOVE 0 TO WS-PTS-EMPATA.
047300     ADD 1 TO WS-AC-PJ(WS-IDX-A) WS-AC-PJ(WS-IDX-B).
047400     ADD WS-PTOS-A TO WS-AC-GF(WS-IDX-A).
047500     ADD WS-PTOS-A TO WS-AC-GC(WS-IDX-B).
047600     ADD WS-PTOS-B TO WS-AC-GF(WS-IDX-B).
047700     ADD WS-PTOS-B TO WS-AC-GC(WS-IDX-A).
047800     IF (WS-A-ES-WO AND NOT WS-B-ES-WO)
047810         OR (WS-B-ES-WO AND NOT WS-A-ES-WO)
047900         PERFORM 3140-ACUMULAR-WO
048000     ELSE
048100         IF WS-PTOS-A GREATER WS-PTOS-B
048200             ADD 1 TO WS-AC-PG(WS-IDX-A)
048300             ADD WS-PTS-GANA TO WS-AC-PTS(WS-IDX-A)
048400             ADD 1 TO WS-AC-PP(WS-IDX-B)
048500         ELSE
048600             IF WS-PTOS-B GREATER WS-PTOS-A
048700                 ADD 1 TO WS-AC-PG(WS-IDX-B)
048800                 ADD WS-PTS-GANA TO WS-AC-PTS(WS-IDX-B)
048900                 ADD 1 TO WS-AC-PP(WS-IDX-A)
049000             ELSE
049100                 ADD 1 TO WS-AC-PE(WS-IDX-A)
049200                 ADD 1 TO WS-AC-PE(WS-IDX-B)
049300                 ADD WS-PTS-EMPATA TO WS-AC-PTS(WS-IDX-A)
049400                 ADD WS-PTS-EMPATA TO WS-AC-PTS(WS-IDX-B).
049700     IF WS-ES-BALONCESTO
049800         PERFORM 3150-CESTAS-PRIMER-PARTIDO.
049900 3100-EXIT.
050000     EXIT.
050100*-----------------------------------------------------------------
050200*    3110/3120-BUSCAR-EQUIPO-x -- localizan el indice en la tabla
050300*    de acumulacion (WS-TABLA-ACUM) del equipo de cada lado.
050400*-----------------------------------------------------------------
050500 3110-BUSCAR-EQUIPO-A.
050600     MOVE "N" TO WS-HALLADO.
050700     PERFORM 3115-COMPARAR-1-EQUIPO-A VARYING WS-SUB FROM 1 BY 1
050800             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS
050900                 OR WS-SI-HALLADO.
051000 3110-EXIT.
051100     EXIT.
051200 3115-COMPARAR-1-EQUIPO-A.
051300     SET WS-AC-IDX TO WS-SUB.
051400     IF WS-AC-ID-EQUIPO(WS-AC-IDX) EQUAL WS-EQ-A
051500         MOVE WS-AC-IDX TO WS-IDX-A
051600         MOVE "S" TO WS-HALLADO.
051700 3120-BUSCAR-EQUIPO-B.
051800     IF NOT WS-SI-HALLADO
051900         GO TO 3120-EXIT.
052000     MOVE "N" TO WS-HALLADO.
052100     PERFORM 3125-COMPARAR-1-EQUIPO-B VARYING WS-SUB FROM 1 BY 1
052200             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS
052300                 OR WS-SI-HALLADO.
052400 3120-EXIT.
052500     EXIT.
052600 3125-COMPARAR-1-EQUIPO-B.
052700     SET WS-AC-IDX TO WS-SUB.
052800     IF WS-AC-ID-EQUIPO(WS-AC-IDX) EQUAL WS-EQ-B
052900         MOVE WS-AC-IDX TO WS-IDX-B
053000         MOVE "S" TO WS-HALLADO.
053100*-----------------------------------------------------------------
053200*    3130-RESOLVER-WO -- consulta RESULTADO.DAT y marca si el
053300*    NOMBRE-RESULTADO de cada lado es "WO" (sin puntos, "." se
053400*    ignora al comparar).
053500*-----------------------------------------------------------------
053600 3130-RESOLVER-WO.
053700     MOVE "N" TO WS-WO-A.
053800     MOVE "N" TO WS-WO-B.
053900     IF WS-RES-A EQUAL ZERO AND WS-RES-B EQUAL ZERO
054000         GO TO 3130-EXIT.
054100     MOVE "NO" TO WS-RES-EOF.
054200     OPEN INPUT RESULTADO.
054300     PERFORM 3135-LEER-1-RESULTADO
054400         UNTIL RES-EOF.
054500     CLOSE RESULTADO.
054600 3130-EXIT.
054700     EXIT.
054800 3135-LEER-1-RESULTADO.
054900     READ RESULTADO
055000         AT END MOVE "SI" TO WS-RES-EOF.
055100     IF RES-EOF
055200         GO TO 3135-EXIT.
055230     MOVE WRES-NOMBRE-RESULTADO TO WS-RES-NOMBRE-MAY.
055260     INSPECT WS-RES-NOMBRE-MAY CONVERTING
055270             "abcdefghijklmnopqrstuvwxyz" TO
055280             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055290     INSPECT WS-RES-NOMBRE-MAY REPLACING ALL "." BY SPACE.
055300     IF WRES-ID-RESULTADO EQUAL WS-RES-A
055310         AND (WS-RES-NOMBRE-MAY(1:2) EQUAL "WO"
055320             OR WS-RES-NOMBRE-MAY(1:3) EQUAL "W O")
055500         MOVE "S" TO WS-WO-A.
055600     IF WRES-ID-RESULTADO EQUAL WS-RES-B
055610         AND (WS-RES-NOMBRE-MAY(1:2) EQUAL "WO"
055620             OR WS-RES-NOMBRE-MAY(1:3) EQUAL "W O")
055800         MOVE "S" TO WS-WO-B.
055900 3135-EXIT.
056000     EXIT.
056100*-----------------------------------------------------------------
056200*    3140-ACUMULAR-WO -- BUSINESS RULES S1: si es exactamente un
056300*    lado W.O. (XOR), ese lado suma PP+WO, el otro suma PG y los
056400*    puntos duros de partido ganado (2 o 3, no el de la tabla de
056500*    resultado normal). Si ambos son W.O. cae al camino normal de
056600*    comparar el marcador (no entra a este parrafo).
056700*-----------------------------------------------------------------
056800 3140-ACUMULAR-WO.
056900     IF WS-A-ES-WO AND WS-B-ES-WO
057000         GO TO 3140-EXIT.
057100     IF NOT WS-A-ES-WO AND NOT WS-B-ES-WO
057200         GO TO 3140-EXIT.
057300     IF WS-A-ES-WO
057400         ADD 1 TO WS-AC-PP(WS-IDX-A) WS-AC-PWO(WS-IDX-A)
057500         ADD 1 TO WS-AC-PG(WS-IDX-B)
057600         ADD WS-PTS-GANA TO WS-AC-PTS(WS-IDX-B)
057700     ELSE
057800         ADD 1 TO WS-AC-PP(WS-IDX-B) WS-AC-PWO(WS-IDX-B)
057900         ADD 1 TO WS-AC-PG(WS-IDX-A)
058000         ADD WS-PTS-GANA TO WS-AC-PTS(WS-IDX-A).
058100 3140-EXIT.
058200     EXIT.
058300*-----------------------------------------------------------------
058400*    3150-CESTAS-PRIMER-PARTIDO -- solo baloncesto: memoriza los
058500*    puntos de cada equipo en el primer partido contado (S1).
058600*-----------------------------------------------------------------
058700 3150-CESTAS-PRIMER-PARTIDO.
058800     IF NOT WS-AC-YA-CARGO-1O(WS-IDX-A)
058900         MOVE WS-PTOS-A TO WS-AC-CESTAS-1O(WS-IDX-A)
059000         MOVE "S" TO WS-AC-1O-CARGADO(WS-IDX-A).
059100     IF NOT WS-AC-YA-CARGO-1O(WS-IDX-B)
059200         MOVE WS-PTOS-B TO WS-AC-CESTAS-1O(WS-IDX-B)
059300         MOVE "S" TO WS-AC-1O-CARGADO(WS-IDX-B).
059400*-----------------------------------------------------------------
059500*    4000-CALC-FAIR-PLAY -- flujo 6, regla S4: por cada equipo,
059600*    suma de PUNTOS-NEGATIVOS de EVENTO (via EQUIPO-POR-PARTIDO)
059700*    en fase que contenga "GRUPO", dividido por PJ del equipo.
059800*-----------------------------------------------------------------
059900 4000-CALC-FAIR-PLAY.
060000     PERFORM 4005-LIMPIAR-1-DEMERITO VARYING WS-SUB FROM 1 BY 1
060100             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS.
060200     OPEN INPUT EVENTO TIPO-EVENTO PARTIDO.
060300     PERFORM 4010-LEER-1-EVENTO UNTIL EVE-EOF.
060400     CLOSE EVENTO TIPO-EVENTO PARTIDO.
060500     PERFORM 4006-CALC-1-FAIR-PLAY VARYING WS-SUB FROM 1 BY 1
060600             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS.
060700 4000-EXIT.
060800     EXIT.
060900 4005-LIMPIAR-1-DEMERITO.
061000     SET WS-AC-IDX TO WS-SUB.
061100     MOVE ZERO TO WS-AC-DEMERITOS(WS-AC-IDX).
061200 4006-CALC-1-FAIR-PLAY.
061300     SET WS-AC-IDX TO WS-SUB.
061400     IF WS-AC-PJ(WS-AC-IDX) EQUAL ZERO
061500         MOVE ZERO TO WS-AC-FAIR-PLAY(WS-AC-IDX)
061600     ELSE
061700         COMPUTE WS-AC-FAIR-PLAY(WS-AC-IDX) ROUNDED =
061800             WS-AC-DEMERITOS(WS-AC-IDX) / WS-AC-PJ(WS-AC-IDX).
061900 4010-LEER-1-EVENTO.
062000     READ EVENTO
062100         AT END MOVE "SI" TO WS-EVE-EOF.
062200     IF EVE-EOF
062300         GO TO 4010-EXIT.
062400     PERFORM 4020-UBICAR-EPP-DEL-EVENTO.
062500     IF NOT WS-SI-HALLADO
062600         GO TO 4010-EXIT.
062700     PERFORM 4030-CONFIRMAR-FASE-GRUPOS.
062800     IF NOT WS-SI-HALLADO
062900         GO TO 4010-EXIT.
063000     PERFORM 4040-SUMAR-DEMERITO.
063100 4010-EXIT.
063200     EXIT.
063300*-----------------------------------------------------------------
063400*    4020-UBICAR-EPP-DEL-EVENTO -- ubica en la tabla de EPP el
063500*    renglon al que se carga el evento, para saber ID-EQUIPO e
063600*    ID-PARTIDO.
063700*-----------------------------------------------------------------
063800 4020-UBICAR-EPP-DEL-EVENTO.
063900     MOVE "N" TO WS-HALLADO.
064000     PERFORM 4025-COMPARAR-1-EPP-EVE VARYING WS-SUB FROM 1 BY 1
064100             UNTIL WS-SUB GREATER WS-CANT-EPP OR WS-SI-HALLADO.
064200 4025-COMPARAR-1-EPP-EVE.
064300     SET WS-EP-IDX TO WS-SUB.
064400     IF WS-EP-ID-EPP(WS-EP-IDX) EQUAL WEVE-ID-EPP
064500         MOVE "S" TO WS-HALLADO.
064700 4030-CONFIRMAR-FASE-GRUPOS.
064800     MOVE "N" TO WS-HALLADO.
064900     MOVE "NO" TO WS-PAR-EOF.
065000     PERFORM 4035-LEER-1-PARTIDO-DEL-EVENTO
065100         UNTIL PAR-EOF OR WS-SI-HALLADO.
065200 4035-LEER-1-PARTIDO-DEL-EVENTO.
065300     READ PARTIDO
065400         AT END MOVE "SI" TO WS-PAR-EOF.
065500     IF NOT PAR-EOF
065600             AND WPAR-ID-PARTIDO EQUAL WS-EP-ID-PARTIDO(WS-EP-IDX)
065700             AND WPAR-FASE-GRUPOS
065800         MOVE "S" TO WS-HALLADO.
065900*-----------------------------------------------------------------
066000*    4040-SUMAR-DEMERITO -- lee TIPO-EVENTO para PUNTOS-NEGATIVOS;
066100*    solo suma cuando es mayor que cero (S4).
066200*-----------------------------------------------------------------
066300 4040-SUMAR-DEMERITO.
066400     MOVE "N" TO WS-HALLADO.
066500     MOVE "NO" TO WS-TEV-EOF.
066600     PERFORM 4045-LEER-1-TIPO-EVENTO
066700         UNTIL TEV-EOF OR WS-SI-HALLADO.
066800     IF NOT WS-SI-HALLADO
066850         OR WTEV-PUNTOS-NEGATIVOS NOT GREATER ZERO
066900         GO TO 4040-EXIT.
067000     PERFORM 4050-BUSCAR-EQUIPO-EPP.
067100     IF WS-SI-HALLADO
067200         ADD WTEV-PUNTOS-NEGATIVOS TO WS-AC-DEMERITOS(WS-AC-IDX).
067300 4040-EXIT.
067400     EXIT.
067500 4045-LEER-1-TIPO-EVENTO.
067600     READ TIPO-EVENTO
067700         AT END MOVE "SI" TO WS-TEV-EOF.
067800     IF NOT TEV-EOF
067900             AND WTEV-ID-TIPO-EVENTO EQUAL WEVE-ID-TIPO-EVENTO
068000         MOVE "S" TO WS-HALLADO.
068100 4050-BUSCAR-EQUIPO-EPP.
068200     MOVE "N" TO WS-HALLADO.
068300     PERFORM 4055-COMPARAR-1-EQUIPO-EPP VARYING WS-SUB FROM 1 BY 1
068350             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS
068400             OR WS-SI-HALLADO.
068500 4055-COMPARAR-1-EQUIPO-EPP.
068600     SET WS-AC-IDX TO WS-SUB.
068700     IF WS-AC-ID-EQUIPO(WS-AC-IDX)
068800             EQUAL WS-EP-ID-EQUIPO(WS-EP-IDX)
068900         MOVE "S" TO WS-HALLADO.
069100*-----------------------------------------------------------------
069200*    5000-ORDENAR-TABLA -- flujo 7, regla S2: burbuja simple sobre
069300*    WS-TABLA-ACUM (nunca son mas de 60 filas, no hace falta nada
069400*    mas fino). PTS desc siempre primero, despues desempate segun
069500*    5100/5200 por deporte.
069600*-----------------------------------------------------------------
069700 5000-ORDENAR-TABLA.
069800     IF WS-CANT-EQUIPOS LESS 2
069900         GO TO 5000-EXIT.
070000     MOVE "S" TO WS-SW-ORDEN.
070100     PERFORM 5010-PASADA UNTIL NOT WS-SIGUE-ORDENANDO.
070200 5000-EXIT.
070300     EXIT.
070400 5010-PASADA.
070500     MOVE "N" TO WS-SW-ORDEN.
070600     PERFORM 5015-COMPARAR-1-PAR VARYING WS-SUB FROM 1 BY 1
070700             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS - 1.
070800 5015-COMPARAR-1-PAR.
070900     SET WS-AC-IDX TO WS-SUB.
071000     COMPUTE WS-SUB2 = WS-SUB + 1.
071100     SET WS-EP-IDX TO WS-SUB2.
071200     PERFORM 5020-COMPARAR-FILAS.
071300     IF ES-MENOR
071400         PERFORM 5030-INTERCAMBIAR
071500         MOVE "S" TO WS-SW-ORDEN.
071700*-----------------------------------------------------------------
071800*    5020-COMPARAR-FILAS -- WS-MENOR-QUE = "S" cuando la fila
071900*    WS-SUB2 debe ir ANTES que la fila WS-SUB (hay que
072000*    intercambiarlas). PTS desc, despues desempate por deporte.
072100*-----------------------------------------------------------------
072200 5020-COMPARAR-FILAS.
072300     MOVE "N" TO WS-MENOR-QUE.
072400     IF WS-AC-PTS(WS-SUB2) GREATER WS-AC-PTS(WS-SUB)
072500         MOVE "S" TO WS-MENOR-QUE
072600         GO TO 5020-EXIT.
072700     IF WS-AC-PTS(WS-SUB2) LESS WS-AC-PTS(WS-SUB)
072800         GO TO 5020-EXIT.
072900     IF WS-ES-FUTBOL
073000         PERFORM 5100-DESEMPATE-FUTBOL
073100     ELSE
073200         PERFORM 5200-DESEMPATE-BALONCESTO.
073300 5020-EXIT.
073400     EXIT.
073500*-----------------------------------------------------------------
073600*    5100-DESEMPATE-FUTBOL -- regla S2a: FAIR-PLAY asc, PG desc,
073700*    DG desc, GF desc, PP asc, GC asc.
073800*-----------------------------------------------------------------
073900 5100-DESEMPATE-FUTBOL.
074000     IF WS-AC-FAIR-PLAY(WS-SUB2) LESS WS-AC-FAIR-PLAY(WS-SUB)
074100         MOVE "S" TO WS-MENOR-QUE  GO TO 5100-EXIT.
074200     IF WS-AC-FAIR-PLAY(WS-SUB2) GREATER WS-AC-FAIR-PLAY(WS-SUB)
074300         GO TO 5100-EXIT.
074400     IF WS-AC-PG(WS-SUB2) GREATER WS-AC-PG(WS-SUB)
074500         MOVE "S" TO WS-MENOR-QUE  GO TO 5100-EXIT.
074600     IF WS-AC-PG(WS-SUB2) LESS WS-AC-PG(WS-SUB)
074700         GO TO 5100-EXIT.
074800     IF (WS-AC-GF(WS-SUB2) - WS-AC-GC(WS-SUB2)) GREATER
074900             (WS-AC-GF(WS-SUB) - WS-AC-GC(WS-SUB))
075000         MOVE "S" TO WS-MENOR-QUE  GO TO 5100-EXIT.
075100     IF (WS-AC-GF(WS-SUB2) - WS-AC-GC(WS-SUB2)) LESS
075200             (WS-AC-GF(WS-SUB) - WS-AC-GC(WS-SUB))
075300         GO TO 5100-EXIT.
075400     IF WS-AC-GF(WS-SUB2) GREATER WS-AC-GF(WS-SUB)
075500         MOVE "S" TO WS-MENOR-QUE  GO TO 5100-EXIT.
075600     IF WS-AC-GF(WS-SUB2) LESS WS-AC-GF(WS-SUB)
075700         GO TO 5100-EXIT.
075800     IF WS-AC-PP(WS-SUB2) LESS WS-AC-PP(WS-SUB)
075900         MOVE "S" TO WS-MENOR-QUE  GO TO 5100-EXIT.
076000     IF WS-AC-PP(WS-SUB2) GREATER WS-AC-PP(WS-SUB)
076100         GO TO 5100-EXIT.
076200     IF WS-AC-GC(WS-SUB2) LESS WS-AC-GC(WS-SUB)
076300         MOVE "S" TO WS-MENOR-QUE.
076400 5100-EXIT.
076500     EXIT.
076600*-----------------------------------------------------------------
076700*    5200-DESEMPATE-BALONCESTO -- regla S2b: FAIR-PLAY asc, PG
076800*    desc, GF desc, DG desc, y por ultimo CESTAS-PRIMER-PARTIDO
076900*    desc (aplicado siempre, no solo entre empatados, por eso va
077000*    de ultimo criterio y no antes).
077100*-----------------------------------------------------------------
077200 5200-DESEMPATE-BALONCESTO.
077300     IF WS-AC-FAIR-PLAY(WS-SUB2) LESS WS-AC-FAIR-PLAY(WS-SUB)
077400         MOVE "S" TO WS-MENOR-QUE  GO TO 5200-EXIT.
077500     IF WS-AC-FAIR-PLAY(WS-SUB2) GREATER WS-AC-FAIR-PLAY(WS-SUB)
077600         GO TO 5200-EXIT.
077700     IF WS-AC-PG(WS-SUB2) GREATER WS-AC-PG(WS-SUB)
077800         MOVE "S" TO WS-MENOR-QUE  GO TO 5200-EXIT.
077900     IF WS-AC-PG(WS-SUB2) LESS WS-AC-PG(WS-SUB)
078000         GO TO 5200-EXIT.
078100     IF WS-AC-GF(WS-SUB2) GREATER WS-AC-GF(WS-SUB)
078200         MOVE "S" TO WS-MENOR-QUE  GO TO 5200-EXIT.
078300     IF WS-AC-GF(WS-SUB2) LESS WS-AC-GF(WS-SUB)
078400         GO TO 5200-EXIT.
078500     IF (WS-AC-GF(WS-SUB2) - WS-AC-GC(WS-SUB2)) GREATER
078600             (WS-AC-GF(WS-SUB) - WS-AC-GC(WS-SUB))
078700         MOVE "S" TO WS-MENOR-QUE  GO TO 5200-EXIT.
078800     IF (WS-AC-GF(WS-SUB2) - WS-AC-GC(WS-SUB2)) LESS
078900             (WS-AC-GF(WS-SUB) - WS-AC-GC(WS-SUB))
079000         GO TO 5200-EXIT.
079100     IF WS-AC-CESTAS-1O(WS-SUB2) GREATER WS-AC-CESTAS-1O(WS-SUB)
079200         MOVE "S" TO WS-MENOR-QUE.
079300 5200-EXIT.
079400     EXIT.
079500*-----------------------------------------------------------------
079600*    5030-INTERCAMBIAR -- swap de las dos filas via WS-TEMP-FILA.
079700*-----------------------------------------------------------------
079800 5030-INTERCAMBIAR.
079900     MOVE WS-AC-ID-EQUIPO(WS-SUB)     TO TEMP-ID-EQUIPO.
080000     MOVE WS-AC-NOMBRE-EQUIPO(WS-SUB) TO TEMP-NOMBRE-EQUIPO.
080100     MOVE WS-AC-ID-GRUPO(WS-SUB)      TO TEMP-ID-GRUPO.
080200     MOVE WS-AC-NOMBRE-GRUPO(WS-SUB)  TO TEMP-NOMBRE-GRUPO.
080300     MOVE WS-AC-PJ(WS-SUB)            TO TEMP-PJ.
080400     MOVE WS-AC-PG(WS-SUB)            TO TEMP-PG.
080500     MOVE WS-AC-PE(WS-SUB)            TO TEMP-PE.
080600     MOVE WS-AC-PP(WS-SUB)            TO TEMP-PP.
080700     MOVE WS-AC-PWO(WS-SUB)           TO TEMP-PWO.
080800     MOVE WS-AC-GF(WS-SUB)            TO TEMP-GF.
080900     MOVE WS-AC-GC(WS-SUB)            TO TEMP-GC.
081000     MOVE WS-AC-PTS(WS-SUB)           TO TEMP-PTS.
081100     MOVE WS-AC-DEMERITOS(WS-SUB)     TO TEMP-DEMERITOS.
081200     MOVE WS-AC-FAIR-PLAY(WS-SUB)     TO TEMP-FAIR-PLAY.
081300     MOVE WS-AC-CESTAS-1O(WS-SUB)     TO TEMP-CESTAS-1O.
081400     MOVE WS-AC-1O-CARGADO(WS-SUB)    TO TEMP-1O-CARGADO.
081500     MOVE WS-AC-ID-EQUIPO(WS-SUB2)     TO WS-AC-ID-EQUIPO(WS-SUB).
081600     MOVE WS-AC-NOMBRE-EQUIPO(WS-SUB2)
081650         TO WS-AC-NOMBRE-EQUIPO(WS-SUB).
081700     MOVE WS-AC-ID-GRUPO(WS-SUB2)      TO WS-AC-ID-GRUPO(WS-SUB).
081800     MOVE WS-AC-NOMBRE-GRUPO(WS-SUB2)
081850         TO WS-AC-NOMBRE-GRUPO(WS-SUB).
081900     MOVE WS-AC-PJ(WS-SUB2)            TO WS-AC-PJ(WS-SUB).
082000     MOVE WS-AC-PG(WS-SUB2)            TO WS-AC-PG(WS-SUB).
082100     MOVE WS-AC-PE(WS-SUB2)            TO WS-AC-PE(WS-SUB).
082200     MOVE WS-AC-PP(WS-SUB2)            TO WS-AC-PP(WS-SUB).
082300     MOVE WS-AC-PWO(WS-SUB2)           TO WS-AC-PWO(WS-SUB).
082400     MOVE WS-AC-GF(WS-SUB2)            TO WS-AC-GF(WS-SUB).
082500     MOVE WS-AC-GC(WS-SUB2)            TO WS-AC-GC(WS-SUB).
082600     MOVE WS-AC-PTS(WS-SUB2)           TO WS-AC-PTS(WS-SUB).
082700     MOVE WS-AC-DEMERITOS(WS-SUB2)     TO WS-AC-DEMERITOS(WS-SUB).
082800     MOVE WS-AC-FAIR-PLAY(WS-SUB2)     TO WS-AC-FAIR-PLAY(WS-SUB).
082900     MOVE WS-AC-CESTAS-1O(WS-SUB2)     TO WS-AC-CESTAS-1O(WS-SUB).
083000     MOVE WS-AC-1O-CARGADO(WS-SUB2)
083050         TO WS-AC-1O-CARGADO(WS-SUB).
083100     MOVE TEMP-ID-EQUIPO      TO WS-AC-ID-EQUIPO(WS-SUB2).
083200     MOVE TEMP-NOMBRE-EQUIPO  TO WS-AC-NOMBRE-EQUIPO(WS-SUB2).
083300     MOVE TEMP-ID-GRUPO       TO WS-AC-ID-GRUPO(WS-SUB2).
083400     MOVE TEMP-NOMBRE-GRUPO   TO WS-AC-NOMBRE-GRUPO(WS-SUB2).
083500     MOVE TEMP-PJ             TO WS-AC-PJ(WS-SUB2).
083600     MOVE TEMP-PG             TO WS-AC-PG(WS-SUB2).
083700     MOVE TEMP-PE             TO WS-AC-PE(WS-SUB2).
083800     MOVE TEMP-PP             TO WS-AC-PP(WS-SUB2).
083900     MOVE TEMP-PWO            TO WS-AC-PWO(WS-SUB2).
084000     MOVE TEMP-GF             TO WS-AC-GF(WS-SUB2).
084100     MOVE TEMP-GC             TO WS-AC-GC(WS-SUB2).
084200     MOVE TEMP-PTS            TO WS-AC-PTS(WS-SUB2).
084300     MOVE TEMP-DEMERITOS      TO WS-AC-DEMERITOS(WS-SUB2).
084400     MOVE TEMP-FAIR-PLAY      TO WS-AC-FAIR-PLAY(WS-SUB2).
084500     MOVE TEMP-CESTAS-1O      TO WS-AC-CESTAS-1O(WS-SUB2).
084600     MOVE TEMP-1O-CARGADO     TO WS-AC-1O-CARGADO(WS-SUB2).
084700*-----------------------------------------------------------------
084800*    6000-DEVOLVER-TABLA -- copia WS-TABLA-ACUM ya ordenada al
084900*    area de LINKAGE para que OLPOSIC/OLLLAVE la impriman.
085000*-----------------------------------------------------------------
085100 6000-DEVOLVER-TABLA.
085200     MOVE WS-CANT-EQUIPOS TO LK-CANT-FILAS.
085300     PERFORM 6010-DEVOLVER-1-FILA VARYING WS-SUB FROM 1 BY 1
085400             UNTIL WS-SUB GREATER WS-CANT-EQUIPOS.
085500 6000-EXIT.
085600     EXIT.
085700 6010-DEVOLVER-1-FILA.
085800     SET WS-AC-IDX TO WS-SUB.
085900     SET LK-IDX TO WS-SUB.
086000     MOVE WS-AC-ID-EQUIPO(WS-AC-IDX)  TO LK-ID-EQUIPO(LK-IDX).
086100     MOVE WS-AC-NOMBRE-EQUIPO(WS-AC-IDX)
086200                                   TO LK-NOMBRE-EQUIPO(LK-IDX).
086300     MOVE WS-AC-PJ(WS-AC-IDX)  TO LK-PJ(LK-IDX).
086400     MOVE WS-AC-PG(WS-AC-IDX)  TO LK-PG(LK-IDX).
086500     MOVE WS-AC-PE(WS-AC-IDX)  TO LK-PE(LK-IDX).
086600     MOVE WS-AC-PP(WS-AC-IDX)  TO LK-PP(LK-IDX).
086700     MOVE WS-AC-PWO(WS-AC-IDX) TO LK-PWO(LK-IDX).
086800     MOVE WS-AC-GF(WS-AC-IDX)  TO LK-GF(LK-IDX).
086900     MOVE WS-AC-GC(WS-AC-IDX)  TO LK-GC(LK-IDX).
087000     COMPUTE LK-DG(LK-IDX) =
087100         WS-AC-GF(WS-AC-IDX) - WS-AC-GC(WS-AC-IDX).
087200     MOVE WS-AC-PTS(WS-AC-IDX) TO LK-PTS(LK-IDX).
087300     MOVE WS-AC-FAIR-PLAY(WS-AC-IDX) TO LK-FAIR-PLAY(LK-IDX).
087400     MOVE WS-AC-CESTAS-1O(WS-AC-IDX)
087500                                TO LK-CESTAS-1O-PARTIDO(LK-IDX).
087600     MOVE WS-AC-ID-GRUPO(WS-AC-IDX)   TO LK-ID-GRUPO(LK-IDX).
087700     MOVE WS-AC-NOMBRE-GRUPO(WS-AC-IDX)
087800                                TO LK-NOMBRE-GRUPO(LK-IDX).
087900 END PROGRAM OLPOSSB.
