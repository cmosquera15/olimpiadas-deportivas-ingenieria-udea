000100******************************************************************
000200* Author: Leandro Denis
000300* Purpose: Carga de novedades de PARTIDO -- aplica marcador,
000400*          deriva resultado, cambia estado y valida solapes de
000500*          programacion contra la planilla de partidos del dia.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. OLPARTM.
000900 AUTHOR. L DENIS.
001000 INSTALLATION. DEPTO DE SISTEMAS - OLIMPIADAS.
001100 DATE-WRITTEN. 03/22/89.
001200 DATE-COMPILED.
001300 SECURITY. USO INTERNO DEL DEPTO DE SISTEMAS.
001400******************************************************************
001500*                       C A M B I O S                            *
001600*----------------------------------------------------------------*
001700* 03/22/89 LDN #OL-0241  Alta inicial. Novedades de marcador vienen
001800*          de la planilla de mesa de control, una linea por
001900*          operacion (M/S/E/V).
002000* 02/14/91 RGV #OL-0255  Se agrega la validacion de solape de
002100*          fecha/hora/lugar (antes solo la controlaba a ojo el
002200*          encargado de la cancha).
002300* 07/09/93 RGV #OL-0263  El basquet no admite empate: si llegan los
002400*          dos puntajes iguales y ninguno de los dos lados es WO,
002500*          se rechaza la novedad completa.
002600* 11/18/98 MFS #OL-0272  Y2K: FECHA-PARTIDO y la fecha de corrida se
002700*          manejan siempre en 8 digitos (CCYYMMDD), se saca el
002800*          ACCEPT viejo que traia el anio en 2 digitos.
002900* 03/14/01 MFS #OL-0332  037-SET-SCORE ahora busca el ID-RESULTADO
003000*          por nombre en la tabla de RESULTADO en vez de tenerlo
003100*          fijo por parametro (el catalogo puede reordenarse).
003110* 04/18/01 MFS #OL-0328  El chequeo de "es WO" en 400-ACTUALIZAR-
003120*          MARCADOR ya venia en mayusculas por WS-RES-NOMBRE-MAY
003130*          pero no ignoraba el punto de "W.O."; se agrega el
003140*          INSPECT REPLACING "." por espacio en 023-LEER-1-
003150*          RESULTADO antes de cargar la tabla.
003160* 04/22/01 MFS #OL-0329  064-BUSCAR-DEPORTE-DEL-PARTIDO comparaba
003170*          NOMBRE-DEPORTE tal cual venia de TORNEO.DAT; se agrega
003180*          el INSPECT CONVERTING a mayusculas en 021-LEER-1-
003190*          TORNEO antes de cargar la tabla de torneos.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TORNEO       ASSIGN TO "TORNEO"
004000                         ORGANIZATION IS LINE SEQUENTIAL
004100                         FILE STATUS IS WS-TOR-ESTADO.
004200
004300     SELECT RESULTADO    ASSIGN TO "RESULTADO"
004400                         ORGANIZATION IS LINE SEQUENTIAL
004500                         FILE STATUS IS WS-RES-ESTADO.
004600
004700     SELECT PARTIDO      ASSIGN TO "PARTIDO"
004800                         ORGANIZATION IS LINE SEQUENTIAL
004900                         FILE STATUS IS WS-PAR-ESTADO.
005000
005100     SELECT EQUIPOPP     ASSIGN TO "EQUIPOPP"
005200                         ORGANIZATION IS LINE SEQUENTIAL
005300                         FILE STATUS IS WS-EPP-ESTADO.
005400
005500     SELECT MARCADOR     ASSIGN TO "MARCADOR"
005600                         ORGANIZATION IS LINE SEQUENTIAL
005700                         FILE STATUS IS WS-TR-ESTADO.
005800
005900     SELECT PARTIDOAC    ASSIGN TO "PARTIDOAC"
006000                         ORGANIZATION IS LINE SEQUENTIAL
006100                         FILE STATUS IS WS-PAC-ESTADO.
006200
006300     SELECT EPPACT       ASSIGN TO "EPPACT"
006400                         ORGANIZATION IS LINE SEQUENTIAL
006500                         FILE STATUS IS WS-EAC-ESTADO.
006600
006700     SELECT RECHAZOS     ASSIGN TO "RECHPART"
006800                         ORGANIZATION IS LINE SEQUENTIAL
006900                         FILE STATUS IS WS-RCH-ESTADO.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TORNEO      LABEL RECORD IS STANDARD.
007300     COPY WTORNEO.
007400 FD  RESULTADO   LABEL RECORD IS STANDARD.
007500     COPY WRESULT.
007600 FD  PARTIDO     LABEL RECORD IS STANDARD.
007700     COPY WPARTIDO.
007800 FD  EQUIPOPP    LABEL RECORD IS STANDARD.
007900     COPY WEPP.
008000*----------------------------------------------------------------
008100* MARCADOR -- novedad de mesa de control. Una linea por operacion:
008200* M = actualizarMarcador (puntos + resultado ya resueltos por el
008300*     que carga), S = setScore (puntos solos, el resultado lo
008400*     deriva este programa), E = actualizarEstado, V = reprogramar
008500*     (valida solape y, si pasa, cambia fecha/hora/lugar).
008600*----------------------------------------------------------------
008700 FD  MARCADOR    LABEL RECORD IS STANDARD.
008800 01  TR-REG.
008900     03  TR-ID-PARTIDO           PIC 9(05).
009000     03  TR-ID-PARTIDO-R REDEFINES TR-ID-PARTIDO
009100                                 PIC X(05).
009200     03  TR-OPERACION            PIC X(01).
009300         88  TR-OP-ACTUALIZAR-MARCADOR   VALUE 'M'.
009400         88  TR-OP-SET-SCORE             VALUE 'S'.
009500         88  TR-OP-ACTUALIZAR-ESTADO     VALUE 'E'.
009600         88  TR-OP-VALIDAR-SOLAPE        VALUE 'V'.
009700     03  TR-ID-EQUIPO-1          PIC 9(05).
009800     03  TR-PUNTOS-1             PIC 9(03).
009900     03  TR-ID-RESULTADO-1       PIC 9(05).
010000     03  TR-ID-EQUIPO-2          PIC 9(05).
010100     03  TR-PUNTOS-2             PIC 9(03).
010200     03  TR-ID-RESULTADO-2       PIC 9(05).
010300     03  TR-ESTADO-NUEVO         PIC X(10).
010400     03  TR-FECHA-NUEVA          PIC 9(08).
010500     03  TR-HORA-NUEVA           PIC 9(04).
010600     03  TR-ID-LUGAR-NUEVO       PIC 9(05).
010700     03  TR-ID-LUGAR-NUEVO-R REDEFINES TR-ID-LUGAR-NUEVO
010800                                 PIC X(05).
010900     03  FILLER                  PIC X(20).
011000*----------------------------------------------------------------
011100* PARTIDOAC / EPPACT -- copia de PARTIDO/EQUIPO-POR-PARTIDO ya con
011200* las novedades del dia aplicadas (LINE SEQUENTIAL no admite
011300* reescritura in-situ, se graba maestro nuevo como en OLTRAMA/
011400* MAE-ACT de los programas de altas).
011500*----------------------------------------------------------------
011600 FD  PARTIDOAC   LABEL RECORD IS STANDARD.
011700 01  PARTIDO-AC-REG.
011800     03  PAC-ID-PARTIDO          PIC 9(05).
011900     03  PAC-FECHA-PARTIDO       PIC 9(08).
012000     03  PAC-HORA-PARTIDO        PIC 9(04).
012100     03  PAC-ID-LUGAR            PIC 9(05).
012200     03  PAC-ID-TORNEO           PIC 9(05).
012300     03  PAC-ID-FASE             PIC 9(05).
012400     03  PAC-ID-GRUPO            PIC 9(05).
012500     03  PAC-ID-JORNADA          PIC 9(05).
012600     03  PAC-ID-ARBITRO          PIC 9(05).
012700     03  PAC-ESTADO-PARTIDO      PIC X(10).
012800     03  PAC-OBSERVACIONES       PIC X(255).
012900     03  FILLER                  PIC X(20).
013000 FD  EPPACT      LABEL RECORD IS STANDARD.
013100 01  EPP-AC-REG.
013200     03  EAC-ID-EPP              PIC 9(05).
013300     03  EAC-ID-PARTIDO          PIC 9(05).
013400     03  EAC-ID-EQUIPO           PIC 9(05).
013500     03  EAC-PUNTOS              PIC 9(03).
013600     03  EAC-PUNTOS-CARGADO      PIC X(01).
013700     03  EAC-ID-RESULTADO        PIC 9(05).
013800     03  FILLER                  PIC X(12).
013900 FD  RECHAZOS    LABEL RECORD IS STANDARD.
014000 01  RCH-PARTIDO-REG.
014100     03  RCH-ID-PARTIDO          PIC 9(05).
014200     03  RCH-OPERACION           PIC X(01).
014300     03  RCH-MOTIVO              PIC X(60).
014400     03  FILLER                  PIC X(10).
014500
014600 WORKING-STORAGE SECTION.
014700 77  WS-TOR-ESTADO       PIC XX.
014800 77  WS-RES-ESTADO       PIC XX.
014900 77  WS-PAR-ESTADO       PIC XX.
015000 77  WS-EPP-ESTADO       PIC XX.
015100 77  WS-TR-ESTADO        PIC XX.
015200 77  WS-PAC-ESTADO       PIC XX.
015300 77  WS-EAC-ESTADO       PIC XX.
015400 77  WS-RCH-ESTADO       PIC XX.
015500 77  WS-TOR-EOF          PIC X(02)   VALUE "NO".
015600 77  WS-RES-EOF          PIC X(02)   VALUE "NO".
015700 77  WS-PAR-EOF          PIC X(02)   VALUE "NO".
015800 77  WS-EPP-EOF          PIC X(02)   VALUE "NO".
015900 77  WS-TR-EOF           PIC X(02)   VALUE "NO".
016000 77  WS-CANT-TOR         PIC 9(03)   COMP VALUE ZERO.
016100 77  WS-CANT-RES         PIC 9(03)   COMP VALUE ZERO.
016200 77  WS-CANT-PAR         PIC 9(03)   COMP VALUE ZERO.
016300 77  WS-CANT-EPP         PIC 9(04)   COMP VALUE ZERO.
016400 77  WS-CANT-EPP-HALLADOS PIC 9(01)  COMP VALUE ZERO.
016500 77  WS-HALLADO-IDX      PIC 9(04)   COMP VALUE ZERO.
016600 77  WS-MAPEO-DIRECTO    PIC 9(01)   COMP VALUE ZERO.
016700 77  WS-BUSCAR-ID-RESULTADO PIC 9(05) VALUE ZERO.
016800 77  WS-BUSCAR-NOMBRE-RES PIC X(20)  VALUE SPACES.
016900 77  WS-MOTIVO-RCH       PIC X(60)   VALUE SPACES.
017000 77  WS-FLAG-EQUIPOS-OK  PIC X(01)   VALUE "N".
017100 77  WS-FLAG-WO1         PIC X(01)   VALUE "N".
017200 77  WS-FLAG-WO2         PIC X(01)   VALUE "N".
017300 01  WS-FLAG-BALONCESTO      PIC X(01)   VALUE "N".
017400     88  WS-ES-BALONCESTO             VALUE "S".
017500 01  WS-FECHA-CORRIDA-8      PIC 9(08).
017600 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA-8.
017700     03  WS-FEC-AAAA         PIC 9(04).
017800     03  WS-FEC-MM           PIC 9(02).
017900     03  WS-FEC-DD           PIC 9(02).
018000*----------------------------------------------------------------
018100* Torneos, solo para poder saber el deporte (FUTBOL/BALONCESTO) de
018200* un partido sin releer TORNEO por cada novedad.
018300*----------------------------------------------------------------
018400 01  WS-TABLA-TOR.
018500     03  WS-TOR OCCURS 50 TIMES INDEXED BY WS-TOR-IDX.
018600         05  WS-TOR-ID-TORNEO        PIC 9(05).
018700         05  WS-TOR-NOMBRE-DEPORTE   PIC X(30).
018800         05  FILLER                  PIC X(05).
018900*----------------------------------------------------------------
019000* Catalogo de RESULTADO con el nombre en mayusculas para busqueda
019100* insensible a mayusculas/minusculas (GANADOR/PERDEDOR/EMPATE/WO).
019200*----------------------------------------------------------------
019300 01  WS-TABLA-RES.
019400     03  WS-RES OCCURS 20 TIMES INDEXED BY WS-RES-IDX.
019500         05  WS-RES-ID-RESULTADO     PIC 9(05).
019600         05  WS-RES-NOMBRE-MAY       PIC X(20).
019700         05  FILLER                  PIC X(05).
019800*----------------------------------------------------------------
019900* Partidos y filas de EQUIPO-POR-PARTIDO en memoria -- se aplican
020000* las novedades sobre la tabla y se vuelca todo de nuevo a
020100* PARTIDOAC/EPPACT al final de la corrida.
020200*----------------------------------------------------------------
020300 01  WS-TABLA-PAR.
020400     03  WS-PAR OCCURS 300 TIMES
020500             INDEXED BY WS-PAR-IDX WS-SOL-IDX.
020600         05  WS-PAR-ID-PARTIDO       PIC 9(05).
020700         05  WS-PAR-FECHA            PIC 9(08).
020800         05  WS-PAR-HORA             PIC 9(04).
020900         05  WS-PAR-ID-LUGAR         PIC 9(05).
021000         05  WS-PAR-ID-TORNEO        PIC 9(05).
021100         05  WS-PAR-ID-FASE          PIC 9(05).
021200         05  WS-PAR-ID-GRUPO         PIC 9(05).
021300         05  WS-PAR-ID-JORNADA       PIC 9(05).
021400         05  WS-PAR-ID-ARBITRO       PIC 9(05).
021500         05  WS-PAR-ESTADO-PARTIDO   PIC X(10).
021600         05  WS-PAR-OBSERVACIONES    PIC X(255).
021700         05  FILLER                  PIC X(10).
021800 01  WS-TABLA-EPP.
021900     03  WS-EPP OCCURS 600 TIMES INDEXED BY WS-EPP-IDX.
022000         05  WS-EPP-ID-EPP           PIC 9(05).
022100         05  WS-EPP-ID-PARTIDO       PIC 9(05).
022200         05  WS-EPP-ID-EQUIPO        PIC 9(05).
022300         05  WS-EPP-PUNTOS           PIC 9(03).
022400         05  WS-EPP-PUNTOS-CARGADO   PIC X(01).
022500         05  WS-EPP-ID-RESULTADO     PIC 9(05).
022600         05  FILLER                  PIC X(10).
022700 01  WS-EPP-IDX-1            PIC 9(04)   COMP VALUE ZERO.
022800 01  WS-EPP-IDX-2            PIC 9(04)   COMP VALUE ZERO.
022900 01  WS-ID-RES-1             PIC 9(05)   VALUE ZERO.
023000 01  WS-ID-RES-2             PIC 9(05)   VALUE ZERO.
023100
023200 PROCEDURE DIVISION.
023300 COMIENZO.
023400     PERFORM 010-ABRIR-ARCHIVOS.
023500     PERFORM 020-CARGAR-TABLA-TORNEOS.
023600     PERFORM 022-CARGAR-TABLA-RESULTADOS.
023700     PERFORM 030-CARGAR-TABLA-PARTIDOS.
023800     PERFORM 034-CARGAR-TABLA-EPP.
023900     PERFORM 040-PROCESAR-TRANSACCIONES.
024000     PERFORM 080-REESCRIBIR-PARTIDOS.
024100     PERFORM 082-REESCRIBIR-EPP.
024200     PERFORM 090-CERRAR-ARCHIVOS.
024300     STOP RUN.
024400*-----------------------------------------------------------------
024500 010-ABRIR-ARCHIVOS.
024600     ACCEPT WS-FECHA-CORRIDA-8 FROM DATE YYYYMMDD.
024700     DISPLAY "OLPARTM: FECHA DE CORRIDA " WS-FEC-DD "/"
024800             WS-FEC-MM "/" WS-FEC-AAAA.
024900     OPEN INPUT TORNEO.
025000     IF WS-TOR-ESTADO NOT = ZERO
025100         DISPLAY "OLPARTM: ERROR EN OPEN TORNEO FS: "
025200                 WS-TOR-ESTADO
025300         STOP RUN.
025400     OPEN INPUT RESULTADO.
025500     IF WS-RES-ESTADO NOT = ZERO
025600         DISPLAY "OLPARTM: ERROR EN OPEN RESULTADO FS: "
025700                 WS-RES-ESTADO
025800         STOP RUN.
025900     OPEN INPUT PARTIDO.
026000     IF WS-PAR-ESTADO NOT = ZERO
026100         DISPLAY "OLPARTM: ERROR EN OPEN PARTIDO FS: "
026200                 WS-PAR-ESTADO
026300         STOP RUN.
026400     OPEN INPUT EQUIPOPP.
026500     IF WS-EPP-ESTADO NOT = ZERO
026600         DISPLAY "OLPARTM: ERROR EN OPEN EQUIPOPP FS: "
026700                 WS-EPP-ESTADO
026800         STOP RUN.
026900     OPEN INPUT MARCADOR.
027000     IF WS-TR-ESTADO NOT = ZERO
027100         DISPLAY "OLPARTM: ERROR EN OPEN MARCADOR FS: "
027200                 WS-TR-ESTADO
027300         STOP RUN.
027400     OPEN OUTPUT PARTIDOAC.
027500     OPEN OUTPUT EPPACT.
027600     OPEN OUTPUT RECHAZOS.
027700*-----------------------------------------------------------------
027800 020-CARGAR-TABLA-TORNEOS.
027900     MOVE ZERO TO WS-CANT-TOR.
028000     MOVE "NO" TO WS-TOR-EOF.
028100     PERFORM 021-LEER-1-TORNEO THRU 021-EXIT
028200             UNTIL WS-TOR-EOF EQUAL "SI".
028300     CLOSE TORNEO.
028400 021-LEER-1-TORNEO.
028500     READ TORNEO
028600         AT END MOVE "SI" TO WS-TOR-EOF.
028700     IF WS-TOR-EOF EQUAL "SI"
028800         GO TO 021-EXIT.
028900     IF WS-CANT-TOR EQUAL 50
029000         GO TO 021-EXIT.
029100     ADD 1 TO WS-CANT-TOR.
029200     MOVE WTOR-ID-TORNEO TO WS-TOR-ID-TORNEO(WS-CANT-TOR).
029300     MOVE WTOR-NOMBRE-DEPORTE TO
029400          WS-TOR-NOMBRE-DEPORTE(WS-CANT-TOR).
029450     INSPECT WS-TOR-NOMBRE-DEPORTE(WS-CANT-TOR) CONVERTING
029460             "abcdefghijklmnopqrstuvwxyz" TO
029470             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029500 021-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------------
029800 022-CARGAR-TABLA-RESULTADOS.
029900     MOVE ZERO TO WS-CANT-RES.
030000     MOVE "NO" TO WS-RES-EOF.
030100     PERFORM 023-LEER-1-RESULTADO THRU 023-EXIT
030200             UNTIL WS-RES-EOF EQUAL "SI".
030300     CLOSE RESULTADO.
030400 023-LEER-1-RESULTADO.
030500     READ RESULTADO
030600         AT END MOVE "SI" TO WS-RES-EOF.
030700     IF WS-RES-EOF EQUAL "SI"
030800         GO TO 023-EXIT.
030900     IF WS-CANT-RES EQUAL 20
031000         GO TO 023-EXIT.
031100     ADD 1 TO WS-CANT-RES.
031200     MOVE WRES-ID-RESULTADO TO WS-RES-ID-RESULTADO(WS-CANT-RES).
031300     MOVE WRES-NOMBRE-RESULTADO TO
031400          WS-RES-NOMBRE-MAY(WS-CANT-RES).
031500     INSPECT WS-RES-NOMBRE-MAY(WS-CANT-RES) CONVERTING
031600             "abcdefghijklmnopqrstuvwxyz" TO
031700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031750     INSPECT WS-RES-NOMBRE-MAY(WS-CANT-RES)
031760             REPLACING ALL "." BY SPACE.
031800 023-EXIT.
031900     EXIT.
032000*-----------------------------------------------------------------
032100 030-CARGAR-TABLA-PARTIDOS.
032200     MOVE ZERO TO WS-CANT-PAR.
032300     MOVE "NO" TO WS-PAR-EOF.
032400     PERFORM 031-LEER-1-PARTIDO THRU 031-EXIT
032500             UNTIL WS-PAR-EOF EQUAL "SI".
032600     CLOSE PARTIDO.
032700 031-LEER-1-PARTIDO.
032800     READ PARTIDO
032900         AT END MOVE "SI" TO WS-PAR-EOF.
033000     IF WS-PAR-EOF EQUAL "SI"
033100         GO TO 031-EXIT.
033200     IF WS-CANT-PAR EQUAL 300
033300         GO TO 031-EXIT.
033400     ADD 1 TO WS-CANT-PAR.
033500     MOVE WPAR-ID-PARTIDO TO WS-PAR-ID-PARTIDO(WS-CANT-PAR).
033600     MOVE WPAR-FECHA-PARTIDO TO WS-PAR-FECHA(WS-CANT-PAR).
033700     MOVE WPAR-HORA-PARTIDO TO WS-PAR-HORA(WS-CANT-PAR).
033800     MOVE WPAR-ID-LUGAR TO WS-PAR-ID-LUGAR(WS-CANT-PAR).
033900     MOVE WPAR-ID-TORNEO TO WS-PAR-ID-TORNEO(WS-CANT-PAR).
034000     MOVE WPAR-ID-FASE TO WS-PAR-ID-FASE(WS-CANT-PAR).
034100     MOVE WPAR-ID-GRUPO TO WS-PAR-ID-GRUPO(WS-CANT-PAR).
034200     MOVE WPAR-ID-JORNADA TO WS-PAR-ID-JORNADA(WS-CANT-PAR).
034300     MOVE WPAR-ID-ARBITRO TO WS-PAR-ID-ARBITRO(WS-CANT-PAR).
034400     MOVE WPAR-ESTADO-PARTIDO TO
034500          WS-PAR-ESTADO-PARTIDO(WS-CANT-PAR).
034600     MOVE WPAR-OBSERVACIONES TO
034700          WS-PAR-OBSERVACIONES(WS-CANT-PAR).
034800 031-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100 034-CARGAR-TABLA-EPP.
035200     MOVE ZERO TO WS-CANT-EPP.
035300     MOVE "NO" TO WS-EPP-EOF.
035400     PERFORM 035-LEER-1-EPP THRU 035-EXIT
035500             UNTIL WS-EPP-EOF EQUAL "SI".
035600     CLOSE EQUIPOPP.
035700 035-LEER-1-EPP.
035800     READ EQUIPOPP
035900         AT END MOVE "SI" TO WS-EPP-EOF.
036000     IF WS-EPP-EOF EQUAL "SI"
036100         GO TO 035-EXIT.
036200     IF WS-CANT-EPP EQUAL 600
036300         GO TO 035-EXIT.
036400     ADD 1 TO WS-CANT-EPP.
036500     MOVE WEPP-ID-EPP TO WS-EPP-ID-EPP(WS-CANT-EPP).
036600     MOVE WEPP-ID-PARTIDO TO WS-EPP-ID-PARTIDO(WS-CANT-EPP).
036700     MOVE WEPP-ID-EQUIPO TO WS-EPP-ID-EQUIPO(WS-CANT-EPP).
036800     MOVE WEPP-PUNTOS TO WS-EPP-PUNTOS(WS-CANT-EPP).
036900     MOVE WEPP-PUNTOS-CARGADO TO
037000          WS-EPP-PUNTOS-CARGADO(WS-CANT-EPP).
037100     MOVE WEPP-ID-RESULTADO TO WS-EPP-ID-RESULTADO(WS-CANT-EPP).
037200 035-EXIT.
037300     EXIT.
037400*-----------------------------------------------------------------
037500 040-PROCESAR-TRANSACCIONES.
037600     MOVE "NO" TO WS-TR-EOF.
037700     PERFORM 041-LEER-1-TRANSACCION.
037800     PERFORM 050-PROCESAR-1-TRANSACCION THRU 050-EXIT
037900             UNTIL WS-TR-EOF EQUAL "SI".
038000     CLOSE MARCADOR.
038100 041-LEER-1-TRANSACCION.
038200     READ MARCADOR
038300         AT END MOVE "SI" TO WS-TR-EOF.
038400*-----------------------------------------------------------------
038500 050-PROCESAR-1-TRANSACCION.
038600     MOVE ZERO TO WS-HALLADO-IDX.
038700     PERFORM 060-BUSCAR-PARTIDO.
038800     IF WS-HALLADO-IDX EQUAL ZERO
038900         MOVE "PARTIDO INEXISTENTE" TO WS-MOTIVO-RCH
039000         PERFORM 090-ESCRIBIR-RECHAZO
039100         GO TO 050-SIGUIENTE.
039200     SET WS-PAR-IDX TO WS-HALLADO-IDX.
039300     IF TR-OP-ACTUALIZAR-MARCADOR
039400         PERFORM 400-ACTUALIZAR-MARCADOR THRU 400-EXIT
039500     ELSE
039600         IF TR-OP-SET-SCORE
039700             PERFORM 410-SET-SCORE THRU 410-EXIT
039800         ELSE
039900             IF TR-OP-ACTUALIZAR-ESTADO
040000                 PERFORM 420-ACTUALIZAR-ESTADO THRU 420-EXIT
040100             ELSE
040200                 IF TR-OP-VALIDAR-SOLAPE
040300                     PERFORM 430-VALIDAR-SOLAPE
040400                 ELSE
040500                     MOVE "OPERACION DESCONOCIDA" TO
040600                          WS-MOTIVO-RCH
040700                     PERFORM 090-ESCRIBIR-RECHAZO.
040800 050-SIGUIENTE.
040900     PERFORM 041-LEER-1-TRANSACCION.
041000 050-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------
041300 060-BUSCAR-PARTIDO.
041400     MOVE ZERO TO WS-HALLADO-IDX.
041500     PERFORM 061-COMPARAR-1-PAR VARYING WS-PAR-IDX FROM 1 BY 1
041600             UNTIL WS-PAR-IDX GREATER WS-CANT-PAR
041700                OR WS-HALLADO-IDX NOT EQUAL ZERO.
041800 061-COMPARAR-1-PAR.
041900     IF WS-PAR-ID-PARTIDO(WS-PAR-IDX) EQUAL TR-ID-PARTIDO
042000         SET WS-HALLADO-IDX TO WS-PAR-IDX.
042100*-----------------------------------------------------------------
042200*    065-BUSCAR-EPP-DEL-PARTIDO -- ubica las (a lo sumo dos)
042300*    filas de EQUIPO-POR-PARTIDO del partido apuntado por
042400*    WS-PAR-IDX. WS-CANT-EPP-HALLADOS debe dar 2 para un partido
042500*    bien formado.
042600*-----------------------------------------------------------------
042700 065-BUSCAR-EPP-DEL-PARTIDO.
042800     MOVE ZERO TO WS-EPP-IDX-1.
042900     MOVE ZERO TO WS-EPP-IDX-2.
043000     MOVE ZERO TO WS-CANT-EPP-HALLADOS.
043100     PERFORM 066-COMPARAR-1-EPP VARYING WS-EPP-IDX FROM 1 BY 1
043200             UNTIL WS-EPP-IDX GREATER WS-CANT-EPP.
043300 066-COMPARAR-1-EPP.
043400     IF WS-EPP-ID-PARTIDO(WS-EPP-IDX) EQUAL
043500             WS-PAR-ID-PARTIDO(WS-PAR-IDX)
043600         ADD 1 TO WS-CANT-EPP-HALLADOS
043700         IF WS-CANT-EPP-HALLADOS EQUAL 1
043800             SET WS-EPP-IDX-1 TO WS-EPP-IDX
043900         ELSE
044000             IF WS-CANT-EPP-HALLADOS EQUAL 2
044100                 SET WS-EPP-IDX-2 TO WS-EPP-IDX.
044200*-----------------------------------------------------------------
044300 064-BUSCAR-DEPORTE-DEL-PARTIDO.
044400     MOVE "N" TO WS-FLAG-BALONCESTO.
044500     MOVE ZERO TO WS-HALLADO-IDX.
044600     PERFORM 064B-COMPARAR-1-TOR VARYING WS-TOR-IDX FROM 1 BY 1
044700             UNTIL WS-TOR-IDX GREATER WS-CANT-TOR
044800                OR WS-HALLADO-IDX NOT EQUAL ZERO.
044900     IF WS-HALLADO-IDX NOT EQUAL ZERO
045000         IF WS-TOR-NOMBRE-DEPORTE(WS-HALLADO-IDX)(1:10) EQUAL
045100                 "BALONCESTO"
045200             MOVE "S" TO WS-FLAG-BALONCESTO.
045300 064B-COMPARAR-1-TOR.
045400     IF WS-TOR-ID-TORNEO(WS-TOR-IDX) EQUAL
045500             WS-PAR-ID-TORNEO(WS-PAR-IDX)
045600         SET WS-HALLADO-IDX TO WS-TOR-IDX.
045700*-----------------------------------------------------------------
045800 068-BUSCAR-RESULTADO.
045900     MOVE ZERO TO WS-HALLADO-IDX.
046000     PERFORM 069-COMPARAR-1-RES VARYING WS-RES-IDX FROM 1 BY 1
046100             UNTIL WS-RES-IDX GREATER WS-CANT-RES
046200                OR WS-HALLADO-IDX NOT EQUAL ZERO.
046300 069-COMPARAR-1-RES.
046400     IF WS-RES-ID-RESULTADO(WS-RES-IDX) EQUAL
046500             WS-BUSCAR-ID-RESULTADO
046600         SET WS-HALLADO-IDX TO WS-RES-IDX.
046700*-----------------------------------------------------------------
046800 072-BUSCAR-RESULTADO-POR-NOMBRE.
046900     MOVE ZERO TO WS-HALLADO-IDX.
047000     PERFORM 073-COMPARAR-1-RES-NOM VARYING WS-RES-IDX FROM 1
047100             BY 1 UNTIL WS-RES-IDX GREATER WS-CANT-RES
047200                OR WS-HALLADO-IDX NOT EQUAL ZERO.
047300 073-COMPARAR-1-RES-NOM.
047400     IF WS-RES-NOMBRE-MAY(WS-RES-IDX) EQUAL WS-BUSCAR-NOMBRE-RES
047500         SET WS-HALLADO-IDX TO WS-RES-IDX.
047600*-----------------------------------------------------------------
047700*    400-ACTUALIZAR-MARCADOR -- graba puntos e ID-RESULTADO tal
047800*    como vienen en la novedad. Regla dura: en basquet no se
047900*    permite empate salvo que uno de los dos lados sea WO.
048000*-----------------------------------------------------------------
048100 400-ACTUALIZAR-MARCADOR.
048200     PERFORM 065-BUSCAR-EPP-DEL-PARTIDO.
048300     IF WS-CANT-EPP-HALLADOS NOT EQUAL 2
048400         MOVE "PARTIDO SIN DOS FILAS DE EQUIPOPP" TO
048500              WS-MOTIVO-RCH
048600         PERFORM 090-ESCRIBIR-RECHAZO
048700         GO TO 400-EXIT.
048800     MOVE "N" TO WS-FLAG-EQUIPOS-OK.
048900     IF WS-EPP-ID-EQUIPO(WS-EPP-IDX-1) EQUAL TR-ID-EQUIPO-1
049000             AND WS-EPP-ID-EQUIPO(WS-EPP-IDX-2) EQUAL
049100                 TR-ID-EQUIPO-2
049200         MOVE "S" TO WS-FLAG-EQUIPOS-OK
049300         MOVE 1 TO WS-MAPEO-DIRECTO
049400     ELSE
049500         IF WS-EPP-ID-EQUIPO(WS-EPP-IDX-1) EQUAL TR-ID-EQUIPO-2
049600                 AND WS-EPP-ID-EQUIPO(WS-EPP-IDX-2) EQUAL
049700                     TR-ID-EQUIPO-1
049800             MOVE "S" TO WS-FLAG-EQUIPOS-OK
049900             MOVE 0 TO WS-MAPEO-DIRECTO.
050000     IF WS-FLAG-EQUIPOS-OK EQUAL "N"
050100         MOVE "EQUIPOS DE LA NOVEDAD NO COINCIDEN CON EL PARTIDO"
050200              TO WS-MOTIVO-RCH
050300         PERFORM 090-ESCRIBIR-RECHAZO
050400         GO TO 400-EXIT.
050500     PERFORM 064-BUSCAR-DEPORTE-DEL-PARTIDO.
050600     MOVE "N" TO WS-FLAG-WO1.
050700     MOVE "N" TO WS-FLAG-WO2.
050800     IF TR-ID-RESULTADO-1 NOT EQUAL ZERO
050900         MOVE TR-ID-RESULTADO-1 TO WS-BUSCAR-ID-RESULTADO
051000         PERFORM 068-BUSCAR-RESULTADO
051100         IF WS-HALLADO-IDX NOT EQUAL ZERO
051200             IF WS-RES-NOMBRE-MAY(WS-HALLADO-IDX)(1:2) EQUAL "WO"
051210                 OR WS-RES-NOMBRE-MAY(WS-HALLADO-IDX)(1:3)
051220                     EQUAL "W O"
051400                 MOVE "S" TO WS-FLAG-WO1.
051500     IF TR-ID-RESULTADO-2 NOT EQUAL ZERO
051600         MOVE TR-ID-RESULTADO-2 TO WS-BUSCAR-ID-RESULTADO
051700         PERFORM 068-BUSCAR-RESULTADO
051800         IF WS-HALLADO-IDX NOT EQUAL ZERO
051900             IF WS-RES-NOMBRE-MAY(WS-HALLADO-IDX)(1:2) EQUAL "WO"
051910                 OR WS-RES-NOMBRE-MAY(WS-HALLADO-IDX)(1:3)
051920                     EQUAL "W O"
052100                 MOVE "S" TO WS-FLAG-WO2.
052200     IF WS-ES-BALONCESTO
052300             AND TR-PUNTOS-1 EQUAL TR-PUNTOS-2
052400             AND WS-FLAG-WO1 EQUAL "N"
052500             AND WS-FLAG-WO2 EQUAL "N"
052600         MOVE "EMPATE NO PERMITIDO EN BALONCESTO" TO
052700              WS-MOTIVO-RCH
052800         PERFORM 090-ESCRIBIR-RECHAZO
052900         GO TO 400-EXIT.
053000     IF WS-MAPEO-DIRECTO EQUAL 1
053100         MOVE TR-PUNTOS-1       TO WS-EPP-PUNTOS(WS-EPP-IDX-1)
053200         MOVE TR-ID-RESULTADO-1 TO
053300              WS-EPP-ID-RESULTADO(WS-EPP-IDX-1)
053400         MOVE TR-PUNTOS-2       TO WS-EPP-PUNTOS(WS-EPP-IDX-2)
053500         MOVE TR-ID-RESULTADO-2 TO
053600              WS-EPP-ID-RESULTADO(WS-EPP-IDX-2)
053700     ELSE
053800         MOVE TR-PUNTOS-2       TO WS-EPP-PUNTOS(WS-EPP-IDX-1)
053900         MOVE TR-ID-RESULTADO-2 TO
054000              WS-EPP-ID-RESULTADO(WS-EPP-IDX-1)
054100         MOVE TR-PUNTOS-1       TO WS-EPP-PUNTOS(WS-EPP-IDX-2)
054200         MOVE TR-ID-RESULTADO-1 TO
054300              WS-EPP-ID-RESULTADO(WS-EPP-IDX-2).
054400     MOVE "S" TO WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-1).
054500     MOVE "S" TO WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-2).
054600 400-EXIT.
054700     EXIT.
054800*-----------------------------------------------------------------
054900*    410-SET-SCORE -- graba puntos y deriva el ID-RESULTADO de
055000*    cada lado comparando puntajes (basquet no admite empate).
055100*-----------------------------------------------------------------
055200 410-SET-SCORE.
055300     PERFORM 065-BUSCAR-EPP-DEL-PARTIDO.
055400     IF WS-CANT-EPP-HALLADOS NOT EQUAL 2
055500         MOVE "PARTIDO SIN DOS FILAS DE EQUIPOPP" TO
055600              WS-MOTIVO-RCH
055700         PERFORM 090-ESCRIBIR-RECHAZO
055800         GO TO 410-EXIT.
055900     PERFORM 064-BUSCAR-DEPORTE-DEL-PARTIDO.
056000     MOVE ZERO TO WS-ID-RES-1.
056100     MOVE ZERO TO WS-ID-RES-2.
056200     IF TR-PUNTOS-1 EQUAL TR-PUNTOS-2
056300         IF WS-ES-BALONCESTO
056400             MOVE "EMPATE NO PERMITIDO EN BALONCESTO" TO
056500                  WS-MOTIVO-RCH
056600             PERFORM 090-ESCRIBIR-RECHAZO
056700             GO TO 410-EXIT
056800         ELSE
056900             MOVE "EMPATE" TO WS-BUSCAR-NOMBRE-RES
057000             PERFORM 072-BUSCAR-RESULTADO-POR-NOMBRE
057100             IF WS-HALLADO-IDX NOT EQUAL ZERO
057200                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
057300                      WS-ID-RES-1
057400                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
057500                      WS-ID-RES-2
057600     ELSE
057700         IF TR-PUNTOS-1 GREATER TR-PUNTOS-2
057800             MOVE "GANADOR" TO WS-BUSCAR-NOMBRE-RES
057900             PERFORM 072-BUSCAR-RESULTADO-POR-NOMBRE
058000             IF WS-HALLADO-IDX NOT EQUAL ZERO
058100                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
058200                      WS-ID-RES-1
058300             MOVE "PERDEDOR" TO WS-BUSCAR-NOMBRE-RES
058400             PERFORM 072-BUSCAR-RESULTADO-POR-NOMBRE
058500             IF WS-HALLADO-IDX NOT EQUAL ZERO
058600                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
058700                      WS-ID-RES-2
058800         ELSE
058900             MOVE "PERDEDOR" TO WS-BUSCAR-NOMBRE-RES
059000             PERFORM 072-BUSCAR-RESULTADO-POR-NOMBRE
059100             IF WS-HALLADO-IDX NOT EQUAL ZERO
059200                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
059300                      WS-ID-RES-1
059400             MOVE "GANADOR" TO WS-BUSCAR-NOMBRE-RES
059500             PERFORM 072-BUSCAR-RESULTADO-POR-NOMBRE
059600             IF WS-HALLADO-IDX NOT EQUAL ZERO
059700                 MOVE WS-RES-ID-RESULTADO(WS-HALLADO-IDX) TO
059800                      WS-ID-RES-2.
059900     MOVE TR-PUNTOS-1 TO WS-EPP-PUNTOS(WS-EPP-IDX-1).
060000     MOVE WS-ID-RES-1 TO WS-EPP-ID-RESULTADO(WS-EPP-IDX-1).
060100     MOVE "S" TO WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-1).
060200     MOVE TR-PUNTOS-2 TO WS-EPP-PUNTOS(WS-EPP-IDX-2).
060300     MOVE WS-ID-RES-2 TO WS-EPP-ID-RESULTADO(WS-EPP-IDX-2).
060400     MOVE "S" TO WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-2).
060500 410-EXIT.
060600     EXIT.
060700*-----------------------------------------------------------------
060800*    420-ACTUALIZAR-ESTADO -- no deja pasar a TERMINADO un
060900*    partido de dos filas de EQUIPOPP si alguna todavia no tiene
061000*    el marcador cargado.
061100*-----------------------------------------------------------------
061200 420-ACTUALIZAR-ESTADO.
061300     IF TR-ESTADO-NUEVO EQUAL "TERMINADO"
061400         PERFORM 065-BUSCAR-EPP-DEL-PARTIDO
061500         IF WS-CANT-EPP-HALLADOS EQUAL 2
061600             IF WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-1) NOT EQUAL "S"
061700                     OR WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX-2) NOT
061800                         EQUAL "S"
061900                 MOVE "NO SE PUEDE TERMINAR SIN MARCADOR CARGADO"
062000                      TO WS-MOTIVO-RCH
062100                 PERFORM 090-ESCRIBIR-RECHAZO
062200                 GO TO 420-EXIT.
062300     MOVE TR-ESTADO-NUEVO TO WS-PAR-ESTADO-PARTIDO(WS-PAR-IDX).
062400 420-EXIT.
062500     EXIT.
062600*-----------------------------------------------------------------
062700*    430-VALIDAR-SOLAPE -- si fecha/hora/lugar vienen completos,
062800*    rechaza si pisa otro partido del mismo torneo o si la fecha
062900*    es anterior a la fecha de corrida; si pasa, reprograma.
063000*-----------------------------------------------------------------
063100 430-VALIDAR-SOLAPE.
063200     IF TR-FECHA-NUEVA EQUAL ZERO OR TR-HORA-NUEVA EQUAL ZERO
063300             OR TR-ID-LUGAR-NUEVO EQUAL ZERO
063400         CONTINUE
063500     ELSE
063600         PERFORM 431-BUSCAR-SOLAPE
063700         IF WS-HALLADO-IDX NOT EQUAL ZERO
063800             MOVE "PARTIDO SOLAPADO EN FECHA/HORA/LUGAR" TO
063900                  WS-MOTIVO-RCH
064000             DISPLAY "OLPARTM: SOLAPE EN LUGAR "
064100                     TR-ID-LUGAR-NUEVO-R
064200             PERFORM 090-ESCRIBIR-RECHAZO
064300         ELSE
064400             IF TR-FECHA-NUEVA LESS WS-FECHA-CORRIDA-8
064500                 MOVE "FECHA ANTERIOR A LA FECHA DE CORRIDA" TO
064600                      WS-MOTIVO-RCH
064700                 PERFORM 090-ESCRIBIR-RECHAZO
064800             ELSE
064900                 MOVE TR-FECHA-NUEVA TO
065000                      WS-PAR-FECHA(WS-PAR-IDX)
065100                 MOVE TR-HORA-NUEVA TO
065200                      WS-PAR-HORA(WS-PAR-IDX)
065300                 MOVE TR-ID-LUGAR-NUEVO TO
065400                      WS-PAR-ID-LUGAR(WS-PAR-IDX).
065500 431-BUSCAR-SOLAPE.
065600     MOVE ZERO TO WS-HALLADO-IDX.
065700     PERFORM 432-COMPARAR-1-SOLAPE VARYING WS-SOL-IDX FROM 1
065800             BY 1 UNTIL WS-SOL-IDX GREATER WS-CANT-PAR
065900                OR WS-HALLADO-IDX NOT EQUAL ZERO.
066000 432-COMPARAR-1-SOLAPE.
066100     IF WS-SOL-IDX NOT EQUAL WS-PAR-IDX
066200         IF WS-PAR-ID-TORNEO(WS-SOL-IDX) EQUAL
066300                 WS-PAR-ID-TORNEO(WS-PAR-IDX)
066400             AND WS-PAR-FECHA(WS-SOL-IDX) EQUAL TR-FECHA-NUEVA
066500             AND WS-PAR-HORA(WS-SOL-IDX) EQUAL TR-HORA-NUEVA
066600             AND WS-PAR-ID-LUGAR(WS-SOL-IDX) EQUAL
066700                 TR-ID-LUGAR-NUEVO
066800             SET WS-HALLADO-IDX TO WS-SOL-IDX.
066900*-----------------------------------------------------------------
067000 090-ESCRIBIR-RECHAZO.
067100     MOVE TR-ID-PARTIDO TO RCH-ID-PARTIDO.
067200     MOVE TR-OPERACION TO RCH-OPERACION.
067300     MOVE WS-MOTIVO-RCH TO RCH-MOTIVO.
067400     WRITE RCH-PARTIDO-REG.
067500     DISPLAY "OLPARTM: RECHAZO PARTIDO " TR-ID-PARTIDO-R " - "
067600             WS-MOTIVO-RCH.
067700*-----------------------------------------------------------------
067800 080-REESCRIBIR-PARTIDOS.
067900     PERFORM 081-ESCRIBIR-1-PARTIDO VARYING WS-PAR-IDX FROM 1
068000             BY 1 UNTIL WS-PAR-IDX GREATER WS-CANT-PAR.
068100 081-ESCRIBIR-1-PARTIDO.
068200     MOVE WS-PAR-ID-PARTIDO(WS-PAR-IDX)     TO PAC-ID-PARTIDO.
068300     MOVE WS-PAR-FECHA(WS-PAR-IDX)           TO
068400          PAC-FECHA-PARTIDO.
068500     MOVE WS-PAR-HORA(WS-PAR-IDX)             TO
068600          PAC-HORA-PARTIDO.
068700     MOVE WS-PAR-ID-LUGAR(WS-PAR-IDX)         TO PAC-ID-LUGAR.
068800     MOVE WS-PAR-ID-TORNEO(WS-PAR-IDX)        TO PAC-ID-TORNEO.
068900     MOVE WS-PAR-ID-FASE(WS-PAR-IDX)          TO PAC-ID-FASE.
069000     MOVE WS-PAR-ID-GRUPO(WS-PAR-IDX)         TO PAC-ID-GRUPO.
069100     MOVE WS-PAR-ID-JORNADA(WS-PAR-IDX)       TO PAC-ID-JORNADA.
069200     MOVE WS-PAR-ID-ARBITRO(WS-PAR-IDX)       TO PAC-ID-ARBITRO.
069300     MOVE WS-PAR-ESTADO-PARTIDO(WS-PAR-IDX)   TO
069400          PAC-ESTADO-PARTIDO.
069500     MOVE WS-PAR-OBSERVACIONES(WS-PAR-IDX)    TO
069600          PAC-OBSERVACIONES.
069700     WRITE PARTIDO-AC-REG.
069800*-----------------------------------------------------------------
069900 082-REESCRIBIR-EPP.
070000     PERFORM 083-ESCRIBIR-1-EPP VARYING WS-EPP-IDX FROM 1 BY 1
070100             UNTIL WS-EPP-IDX GREATER WS-CANT-EPP.
070200 083-ESCRIBIR-1-EPP.
070300     MOVE WS-EPP-ID-EPP(WS-EPP-IDX)          TO EAC-ID-EPP.
070400     MOVE WS-EPP-ID-PARTIDO(WS-EPP-IDX)      TO EAC-ID-PARTIDO.
070500     MOVE WS-EPP-ID-EQUIPO(WS-EPP-IDX)       TO EAC-ID-EQUIPO.
070600     MOVE WS-EPP-PUNTOS(WS-EPP-IDX)          TO EAC-PUNTOS.
070700     MOVE WS-EPP-PUNTOS-CARGADO(WS-EPP-IDX)  TO
070800          EAC-PUNTOS-CARGADO.
070900     MOVE WS-EPP-ID-RESULTADO(WS-EPP-IDX)    TO
071000          EAC-ID-RESULTADO.
071100     WRITE EPP-AC-REG.
071200*-----------------------------------------------------------------
071300 090-CERRAR-ARCHIVOS.
071400     CLOSE PARTIDOAC EPPACT RECHAZOS.
071500     END PROGRAM OLPARTM.
